000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICL4OP1                                                  
000300* PURPOSE.      SICOIL - POSTEO DE ENTRADAS DE INVENTARIO                 
000400*               (COMPRAS A PROVEEDOR, LOTES NUEVOS, REPOSICION            
000500*               DE LOTE EXISTENTE) Y SU CONTRAPARTIDA DE CAJA.            
000600*----------------------------------------------------------------*        
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.     SICL4OP1.                                                
000900 AUTHOR.         M. SOTO.                                                 
001000 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001100 DATE-WRITTEN.   AUGUST 1996.                                             
001200 DATE-COMPILED.                                                           
001300 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001400*----------------------------------------------------------------*        
001500*   HISTORIA DE CAMBIOS                                                   
001600*                                                                         
001700*   FECHA     PROG.   TICKET    DESCRIPCION                               
001800*   --------  ------  --------  ------------------------------            
001900*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL. NACE DE LA              
002000*                                OPCION 1 (INGRESO DE FACTURA             
002100*                                DE COMPRA) DEL SISTEMA DE                
002200*                                BODEGA ANTERIOR.                         
002300*   19961030  M.SOTO  SIC-0003  SE REEMPLAZA LA PANTALLA DE               
002400*                                CAPTURA POR LECTURA DE                   
002500*                                TRANSACCIONES (ARCHIVO                   
002600*                                ENTRADA-COMPRA), PARA CORRER             
002700*                                DE NOCHE SIN OPERADOR.                   
002800*   19970301  M.SOTO  SIC-0007  SE AGREGA POSTEO A KARDEX CON             
002900*                                KDX-USUARIO-ID.                          
003000*   19970905  M.SOTO  SIC-0014  SE AGREGA POSTEO A CAPITAL-               
003100*                                MOVIMIENTO (SALIDA DE CAJA POR           
003200*                                LA COMPRA).                              
003300*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN TODAS              
003400*                                LAS FECHAS AAAAMMDD.                     
003500*   20030227  J.PENA  SIC-0044  SE AGREGA EL CASO DE ENTRADA A            
003600*                                LOTE EXISTENTE CON COSTO                 
003700*                                DISTINTO (ABRE LOTE NUEVO EN             
003800*                                VEZ DE MEZCLAR COSTOS).                  
003900*   20110809  J.PENA  SIC-0071  SE DOCUMENTA EL RIESGO DEL                
004000*                                CORRELATIVO POR CONTEO (VER              
004100*                                PARRAFO 1500) -- SE MANTIENE             
004200*                                POR SER EL MISMO METODO USADO            
004300*                                EN TODOS LOS PROGRAMAS SICL.             
004400*   20120618  J.PENA  SIC-0080  SE AGREGAN RANGOS PERFORM...THRU          
004500*                                DONDE EL PARRAFO SALTABA A UN            
004600*                                HERMANO -FIN CON GO TO, Y SE             
004700*                                RENOMBRA LA VARIABLE DE TRABAJO          
004800*                                SIN EL PREFIJO GENERICO W-.              
004900*----------------------------------------------------------------*        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT ENTRADA-COMPRA ASSIGN TO DISK                                 
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         FILE STATUS IS FS-ENTRADA-COMPRA.                                
005900                                                                          
006000     SELECT PRODUCTO ASSIGN TO DISK                                       
006100         ORGANIZATION IS INDEXED                                          
006200         ACCESS MODE IS DYNAMIC                                           
006300         RECORD KEY IS PROD-ID                                            
006400         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES              
006500         FILE STATUS IS FS-PRODUCTO.                                      
006600                                                                          
006700     SELECT KARDEX ASSIGN TO DISK                                         
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS IS FS-KARDEX.                                        
007000                                                                          
007100     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK                             
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.                            
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  ENTRADA-COMPRA                                                       
007800     LABEL RECORD IS STANDARD                                             
007900     VALUE OF FILE-ID IS "ENTCOMPR.DAT".                                  
008000 01  ECM-REGISTRO.                                                        
008100     03  ECM-PRODUCTO-ID             PIC 9(9).                            
008200*        CERO = LOTE NUEVO (PRODUCTO NUNCA COMPRADO ANTES).               
008300     03  ECM-NOMBRE                  PIC X(150).                          
008400     03  ECM-CANTIDAD                PIC S9(7).                           
008500     03  ECM-PRECIO-COSTO            PIC S9(7)V99.                        
008600     03  ECM-CANTIDAD-POR-CAJAS      PIC 9(5).                            
008700     03  ECM-USUARIO-ID              PIC 9(9).                            
008800     03  ECM-COMENTARIO              PIC X(500).                          
008900     03  ECM-FECHA                   PIC 9(8).                            
009000     03  FILLER                      PIC X(10).                           
009100                                                                          
009200 FD  PRODUCTO                                                             
009300     LABEL RECORD IS STANDARD                                             
009400     VALUE OF FILE-ID IS "PRODUCTO.DAT".                                  
009500     COPY SICL-PRODUCTO.                                                  
009600                                                                          
009700 FD  KARDEX                                                               
009800     LABEL RECORD IS STANDARD                                             
009900     VALUE OF FILE-ID IS "KARDEX.DAT".                                    
010000     COPY SICL-KARDEX.                                                    
010100                                                                          
010200 FD  CAPITAL-MOVIMIENTO                                                   
010300     LABEL RECORD IS STANDARD                                             
010400     VALUE OF FILE-ID IS "CAPMOV.DAT".                                    
010500     COPY SICL-CAPMOV.                                                    
010600                                                                          
010700 WORKING-STORAGE SECTION.                                                 
010800 01  FS-ENTRADA-COMPRA           PIC X(2) VALUE SPACES.                   
010900     88  FS-ENTCOMPR-OK              VALUE '00'.                          
011000     88  FS-ENTCOMPR-EOF              VALUE '10'.                         
011100 01  FS-PRODUCTO                 PIC X(2) VALUE SPACES.                   
011200     88  FS-PRODUCTO-OK               VALUE '00'.                         
011300     88  FS-PRODUCTO-NO-EXISTE        VALUE '23'.                         
011400 01  FS-KARDEX                   PIC X(2) VALUE SPACES.                   
011500     88  FS-KARDEX-OK                 VALUE '00'.                         
011600 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
011700     88  FS-CAPMOV-OK                 VALUE '00'.                         
011800                                                                          
011900 77  CONTADOR-PRODUCTO           PIC 9(9) COMP VALUE ZERO.                
012000 77  CONTADOR-KARDEX             PIC 9(9) COMP VALUE ZERO.                
012100 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.                
012200 77  CANTIDAD-LEIDA               PIC 9(9) COMP VALUE ZERO.               
012300 77  CANTIDAD-RECHAZADA           PIC 9(9) COMP VALUE ZERO.               
012400                                                                          
012500 01  MONTO-COMPRA-CAJA            PIC S9(9)V99 VALUE ZERO.                
012600*    VISTA EMPAQUETADA DE MONTO-COMPRA-CAJA PARA EL COMPUTE DE            
012700*    CAP-MONTO-TOTAL/CAP-MONTO-REAL, DOCUMENTADA EN SIC-0014.             
012800 01  MONTO-COMPRA-CAJA-R REDEFINES MONTO-COMPRA-CAJA.                     
012900     03  FILLER                  PIC S9(9)V99.                            
013000                                                                          
013100 PROCEDURE DIVISION.                                                      
013200*----------------------------------------------------------------*        
013300* PARRAFO PRINCIPAL -- ABRE ARCHIVOS, FIJA CORRELATIVOS Y                 
013400* PROCESA EL ARCHIVO DE TRANSACCIONES HASTA FIN.                          
013500*----------------------------------------------------------------*        
013600 0100-INICIO.                                                             
013700     PERFORM 0200-ABRIR-ARCHIVOS.                                         
013800     PERFORM 0300-FIJAR-CORRELATIVOS.                                     
013900     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.                         
014000     PERFORM 9000-CERRAR-ARCHIVOS.                                        
014100     GOBACK.                                                              
014200                                                                          
014300 0200-ABRIR-ARCHIVOS.                                                     
014400     OPEN INPUT ENTRADA-COMPRA.                                           
014500     OPEN I-O PRODUCTO.                                                   
014600     OPEN EXTEND KARDEX.                                                  
014700     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
014800                                                                          
014900*----------------------------------------------------------------*        
015000* SE FIJAN LOS CORRELATIVOS CONTANDO LOS REGISTROS YA                     
015100* EXISTENTES EN CADA ARCHIVO -- MISMO METODO QUE USABA EL                 
015200* SISTEMA DE BODEGA ANTERIOR PARA NUMERAR FACTURAS (VER                   
015300* SIC-0071 -- QUEDA COMO RIESGO CONOCIDO SI EL PROCESO CAE A              
015400* MITAD DE CAMINO).                                                       
015500*----------------------------------------------------------------*        
015600 0300-FIJAR-CORRELATIVOS.                                                 
015700     PERFORM 0310-CONTAR-PRODUCTO THRU 0310-FIN.                          
015800     PERFORM 0320-CONTAR-KARDEX THRU 0320-FIN.                            
015900     PERFORM 0330-CONTAR-CAPMOV THRU 0330-FIN.                            
016000                                                                          
016100 0310-CONTAR-PRODUCTO.                                                    
016200     MOVE ZERO TO CONTADOR-PRODUCTO.                                      
016300     CLOSE PRODUCTO.                                                      
016400     OPEN INPUT PRODUCTO.                                                 
016500 0310-LOOP.                                                               
016600     READ PRODUCTO NEXT RECORD AT END GO TO 0310-FIN.                     
016700     ADD 1 TO CONTADOR-PRODUCTO.                                          
016800     GO TO 0310-LOOP.                                                     
016900 0310-FIN.                                                                
017000     CLOSE PRODUCTO.                                                      
017100     OPEN I-O PRODUCTO.                                                   
017200                                                                          
017300 0320-CONTAR-KARDEX.                                                      
017400     MOVE ZERO TO CONTADOR-KARDEX.                                        
017500     CLOSE KARDEX.                                                        
017600     OPEN INPUT KARDEX.                                                   
017700 0320-LOOP.                                                               
017800     READ KARDEX NEXT RECORD AT END GO TO 0320-FIN.                       
017900     ADD 1 TO CONTADOR-KARDEX.                                            
018000     GO TO 0320-LOOP.                                                     
018100 0320-FIN.                                                                
018200     CLOSE KARDEX.                                                        
018300     OPEN EXTEND KARDEX.                                                  
018400                                                                          
018500 0330-CONTAR-CAPMOV.                                                      
018600     MOVE ZERO TO CONTADOR-CAPMOV.                                        
018700     CLOSE CAPITAL-MOVIMIENTO.                                            
018800     OPEN INPUT CAPITAL-MOVIMIENTO.                                       
018900 0330-LOOP.                                                               
019000     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0330-FIN.           
019100     ADD 1 TO CONTADOR-CAPMOV.                                            
019200     GO TO 0330-LOOP.                                                     
019300 0330-FIN.                                                                
019400     CLOSE CAPITAL-MOVIMIENTO.                                            
019500     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
019600                                                                          
019700*----------------------------------------------------------------*        
019800* CICLO PRINCIPAL -- UNA TRANSACCION POR ENTRADA DE MERCADERIA.           
019900*----------------------------------------------------------------*        
020000 1000-LEER-TRANSACCION.                                                   
020100     READ ENTRADA-COMPRA AT END GO TO 1000-FIN.                           
020200     ADD 1 TO CANTIDAD-LEIDA.                                             
020300     IF ECM-CANTIDAD NOT GREATER THAN ZERO                                
020400         ADD 1 TO CANTIDAD-RECHAZADA                                      
020500         GO TO 1000-LEER-TRANSACCION                                      
020600     END-IF.                                                              
020700     IF ECM-PRODUCTO-ID = ZERO                                            
020800         PERFORM 2000-PRODUCTO-NUEVO                                      
020900     ELSE                                                                 
021000         PERFORM 2500-BUSCAR-LOTE                                         
021100     END-IF.                                                              
021200     GO TO 1000-LEER-TRANSACCION.                                         
021300 1000-FIN.                                                                
021400     EXIT.                                                                
021500                                                                          
021600*----------------------------------------------------------------*        
021700* PRODUCTOSERVICE -- LOTE NUEVO (PRIMERA COMPRA DE ESTE                   
021800* PRODUCTO).  KARDEX-SERVICE.REGISTRARSTOCKINICIAL: EL STOCK              
021900* YA QUEDA GRABADO EN EL PROPIO ALTA, EL KARDEX SOLO DEJA                 
022000* CONSTANCIA.                                                             
022100*----------------------------------------------------------------*        
022200 2000-PRODUCTO-NUEVO.                                                     
022300     ADD 1 TO CONTADOR-PRODUCTO.                                          
022400     MOVE CONTADOR-PRODUCTO   TO PROD-ID.                                 
022500     MOVE ECM-NOMBRE          TO PROD-NOMBRE.                             
022600     MOVE ECM-PRECIO-COSTO    TO PROD-PRECIO-COMPRA.                      
022700     MOVE ECM-CANTIDAD-POR-CAJAS TO PROD-CANTIDAD-POR-CAJAS.              
022800     MOVE ECM-CANTIDAD        TO PROD-STOCK.                              
022900     MOVE ECM-FECHA           TO PROD-FECHA-REGISTRO.                     
023000     WRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.           
023100     PERFORM 5000-ESCRIBIR-KARDEX-ENTRADA.                                
023200     PERFORM 6000-POSTEAR-CAPITAL-COMPRA THRU 6000-SALIDA.                
023300                                                                          
023400*----------------------------------------------------------------*        
023500* SE BUSCA EL LOTE INDICADO POR EL COMPROBANTE DE COMPRA.  SI             
023600* EL COSTO DE LA TRANSACCION ES IGUAL AL COSTO DEL LOTE SE                
023700* REPONE EL MISMO LOTE (REGISTRARENTRADAEXISTENTE); SI ES                 
023800* DISTINTO SE ABRE UN LOTE NUEVO CON ESE COSTO -- NUNCA SE                
023900* MEZCLAN COSTOS DE DOS COMPRAS DISTINTAS (REGLA DE NEGOCIO               
024000* "NEW-COST LOT SPLIT").                                                  
024100*----------------------------------------------------------------*        
024200 2500-BUSCAR-LOTE.                                                        
024300     MOVE ECM-PRODUCTO-ID TO PROD-ID.                                     
024400     READ PRODUCTO                                                        
024500         INVALID KEY GO TO 8100-ERROR-PRODUCTO                            
024600     END-READ.                                                            
024700     IF ECM-PRECIO-COSTO = PROD-PRECIO-COMPRA                             
024800         PERFORM 3000-ENTRADA-LOTE-EXISTENTE                              
024900     ELSE                                                                 
025000         PERFORM 4000-ENTRADA-NUEVO-COSTO                                 
025100     END-IF.                                                              
025200                                                                          
025300 3000-ENTRADA-LOTE-EXISTENTE.                                             
025400     ADD ECM-CANTIDAD TO PROD-STOCK.                                      
025500     REWRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.         
025600     PERFORM 5000-ESCRIBIR-KARDEX-ENTRADA.                                
025700     PERFORM 6000-POSTEAR-CAPITAL-COMPRA THRU 6000-SALIDA.                
025800                                                                          
025900 4000-ENTRADA-NUEVO-COSTO.                                                
026000     ADD 1 TO CONTADOR-PRODUCTO.                                          
026100     MOVE CONTADOR-PRODUCTO      TO PROD-ID.                              
026200     MOVE ECM-NOMBRE             TO PROD-NOMBRE.                          
026300     MOVE ECM-PRECIO-COSTO       TO PROD-PRECIO-COMPRA.                   
026400     MOVE ECM-CANTIDAD-POR-CAJAS TO PROD-CANTIDAD-POR-CAJAS.              
026500     MOVE ECM-CANTIDAD           TO PROD-STOCK.                           
026600     MOVE ECM-FECHA              TO PROD-FECHA-REGISTRO.                  
026700     WRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.           
026800     PERFORM 5000-ESCRIBIR-KARDEX-ENTRADA.                                
026900     PERFORM 6000-POSTEAR-CAPITAL-COMPRA THRU 6000-SALIDA.                
027000                                                                          
027100 5000-ESCRIBIR-KARDEX-ENTRADA.                                            
027200     ADD 1 TO CONTADOR-KARDEX.                                            
027300     MOVE CONTADOR-KARDEX     TO KDX-ID.                                  
027400     MOVE PROD-ID             TO KDX-PRODUCTO-ID.                         
027500     MOVE ECM-USUARIO-ID      TO KDX-USUARIO-ID.                          
027600     MOVE ECM-CANTIDAD        TO KDX-CANTIDAD.                            
027700     SET KDX-ES-ENTRADA       TO TRUE.                                    
027800     MOVE ECM-COMENTARIO      TO KDX-COMENTARIO.                          
027900     MOVE ECM-FECHA           TO KDX-FECHA-REGISTRO.                      
028000     WRITE KDX-REGISTRO.                                                  
028100                                                                          
028200*----------------------------------------------------------------*        
028300* CAPITALSERVICE.REGISTRARINGRESOINVENTARIO -- LA COMPRA SALE             
028400* DE CAJA DE INMEDIATO.  SI EL MONTO QUEDA EN CERO NO SE                  
028500* POSTEA NADA (REGLA DE NEGOCIO DEL SERVICIO ORIGINAL).                   
028600*----------------------------------------------------------------*        
028700 6000-POSTEAR-CAPITAL-COMPRA.                                             
028800     COMPUTE MONTO-COMPRA-CAJA ROUNDED =                                  
028900         ZERO - (ECM-PRECIO-COSTO * ECM-CANTIDAD).                        
029000     IF MONTO-COMPRA-CAJA = ZERO                                          
029100         GO TO 6000-SALIDA                                                
029200     END-IF.                                                              
029300     ADD 1 TO CONTADOR-CAPMOV.                                            
029400     MOVE CONTADOR-CAPMOV     TO CAP-ID.                                  
029500     SET CAP-ORIGEN-COMPRA    TO TRUE.                                    
029600     MOVE PROD-ID             TO CAP-REFERENCIA-ID.                       
029700     MOVE MONTO-COMPRA-CAJA   TO CAP-MONTO-TOTAL.                         
029800     MOVE MONTO-COMPRA-CAJA   TO CAP-MONTO-REAL.                          
029900     SET CAP-ES-CREDITO-NO    TO TRUE.                                    
030000     MOVE ECM-COMENTARIO      TO CAP-DESCRIPCION.                         
030100     MOVE ECM-FECHA           TO CAP-CREADO-FECHA.                        
030200     MOVE ZERO                TO CAP-CREADO-HORA.                         
030300     MOVE ECM-USUARIO-ID      TO CAP-USUARIO-ID.                          
030400     WRITE CAP-REGISTRO.                                                  
030500 6000-SALIDA.                                                             
030600     EXIT.                                                                
030700                                                                          
030800 9000-CERRAR-ARCHIVOS.                                                    
030900     CLOSE ENTRADA-COMPRA.                                                
031000     CLOSE PRODUCTO.                                                      
031100     CLOSE KARDEX.                                                        
031200     CLOSE CAPITAL-MOVIMIENTO.                                            
031300                                                                          
031400 8100-ERROR-PRODUCTO.                                                     
031500     DISPLAY 'SICL4OP1 - NO SE PUDO LEER O GRABAR PRODUCTO'.              
031600     GO TO 1000-LEER-TRANSACCION.                                         
