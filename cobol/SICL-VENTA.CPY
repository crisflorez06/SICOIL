000100*----------------------------------------------------------------*        
000200*  SICL-VENTA.CPY                                                         
000300*----------------------------------------------------------------*        
000400*  ENCABEZADO DE VENTA.  ARCHIVO ORGANIZATION IS INDEXED,                 
000500*  RECORD KEY VTA-ID.  CADA VENTA TIENE UNA O MAS LINEAS EN               
000600*  SICL-DETVTA.CPY (ARCHIVO DETALLE-VENTA), UNA POR LOTE                  
000700*  CONSUMIDO PARA CUBRIR LA CANTIDAD PEDIDA.                              
000800*----------------------------------------------------------------*        
000900*  HISTORIA DE CAMBIOS DEL COPY                                           
001000*                                                                         
001100*   FECHA     PROG.   TICKET    DESCRIPCION                               
001200*   --------  ------  --------  ------------------------------            
001300*   19960812  M.SOTO  SIC-0005  VERSION ORIGINAL, SOLO VENTA AL           
001400*                                CONTADO.                                 
001500*   19970301  M.SOTO  SIC-0008  SE AGREGA VTA-TIPO-VENTA PARA             
001600*                                DISTINGUIR VENTA A CREDITO.              
001700*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHA.             
001800*   20020610  J.PENA  SIC-0038  SE AGREGA VTA-ACTIVA Y                    
001900*                                VTA-MOTIVO-ANULACION -- ANTES            
002000*                                UNA VENTA MAL HECHA SE BORRABA           
002100*                                DEL ARCHIVO, SIN RASTRO.                 
002200*   20090114  J.PENA  SIC-0068  SE DOCUMENTA REDEFINES DE                 
002300*                                VTA-TOTAL PARA EL COMPROBANTE.           
002400*----------------------------------------------------------------*        
002500 01  VTA-REGISTRO.                                                        
002600     03  VTA-ID                      PIC 9(9).                            
002700     03  VTA-CLIENTE-ID              PIC 9(9).                            
002800     03  VTA-USUARIO-ID              PIC 9(9).                            
002900     03  VTA-TIPO-VENTA              PIC X(7).                            
003000         88  VTA-ES-CONTADO              VALUE 'CONTADO'.                 
003100         88  VTA-ES-CREDITO              VALUE 'CREDITO'.                 
003200*        UNA VENTA ANULADA NUNCA SE BORRA -- SE MARCA INACTIVA            
003300*        Y SE REVIERTE SU EFECTO EN INVENTARIO, CARTERA Y                 
003400*        CAPITAL (VER SICL4OP3).                                          
003500     03  VTA-ACTIVA                  PIC X(1).                            
003600         88  VTA-ESTA-ACTIVA             VALUE 'Y'.                       
003700         88  VTA-ESTA-ANULADA            VALUE 'N'.                       
003800     03  VTA-MOTIVO-ANULACION        PIC X(300).                          
003900     03  VTA-TOTAL                   PIC S9(9)V99.                        
004000*        FORMATO EMPAQUETADO DE VTA-TOTAL SOLO PARA CALCULOS              
004100*        INTERMEDIOS DE REDONDEO -- LA CIFRA QUE SE GRABA Y SE            
004200*        IMPRIME SIGUE SIENDO EL CAMPO DISPLAY DE ARRIBA                  
004300*        (TICKET SIC-0068).                                               
004400     03  VTA-TOTAL-R REDEFINES VTA-TOTAL.                                 
004500         05  FILLER                  PIC S9(9)V99.                        
004600     03  VTA-FECHA-REGISTRO          PIC 9(8).                            
004700     03  VTA-FECHA-REGISTRO-R REDEFINES                                   
004800                                 VTA-FECHA-REGISTRO.                      
004900         05  VTA-FECHA-AAAA          PIC 9(4).                            
005000         05  VTA-FECHA-MM            PIC 9(2).                            
005100         05  VTA-FECHA-DD            PIC 9(2).                            
005200*        RESGUARDO DE CRECIMIENTO (VENDEDOR/SUCURSAL EN FUTURA            
005300*        REVISION SI SE ABREN MAS PUNTOS DE VENTA).                       
005400     03  FILLER                      PIC X(20).                           
