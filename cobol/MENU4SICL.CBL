000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   MENU4SICL                                                 
000300* PURPOSE.      SICOIL - PROGRAMA PRINCIPAL DEL CICLO BATCH.              
000400*               LLAMA EN ORDEN A LOS UTILITARIOS DE                       
000500*               INICIALIZACION (SOLO LA PRIMERA VEZ) Y A LOS              
000600*               CINCO PROGRAMAS DE POSTEO DEL DIA.  REEMPLAZA             
000700*               EL MENU INTERACTIVO DEL SISTEMA DE BODEGA                 
000800*               ANTERIOR -- SICOIL SE CORRE DE NOCHE SIN                  
000900*               OPERADOR, ASI QUE AQUI NO HAY PANTALLA.                   
001000*----------------------------------------------------------------*        
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.     MENU4SICL.                                               
001300 AUTHOR.         M. SOTO.                                                 
001400 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001500 DATE-WRITTEN.   AUGUST 1996.                                             
001600 DATE-COMPILED.                                                           
001700 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001800*----------------------------------------------------------------*        
001900*   HISTORIA DE CAMBIOS                                                   
002000*                                                                         
002100*   FECHA     PROG.   TICKET    DESCRIPCION                               
002200*   --------  ------  --------  ------------------------------            
002300*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL.  NACE DEL               
002400*                                MENU INTERACTIVO DEL SISTEMA DE          
002500*                                BODEGA ANTERIOR, CONVERTIDO A            
002600*                                UNA SOLA CADENA DE CALL EN               
002700*                                LOTE PARA CORRER SIN OPERADOR.           
002800*   19970301  M.SOTO  SIC-0008  SE AGREGA LA LLAMADA A SICL4OP4           
002900*                                (ABONOS E INYECCION DE CAPITAL).         
003000*   19970301  M.SOTO  SIC-0009  SE AGREGA LA LLAMADA A SICL4OP3           
003100*                                (ANULACION DE VENTA).                    
003200*   19971002  M.SOTO  SIC-0017  SE AGREGA LA LLAMADA A SICL4OP5           
003300*                                (INFORMES DE CIERRE DEL DIA).            
003400*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO -- SIN                
003500*                                CAMBIOS DE LAYOUT, SOLO SE               
003600*                                VERIFICO EL PASO DE FECHAS.              
003700*   20020610  J.PENA  SIC-0038  SE AGREGA EL UPSI-0 DE PRIMERA            
003800*                                INSTALACION PARA LLAMAR A LOS            
003900*                                UTILITARIOS SICLCRE2/SICLCRE3            
004000*                                SOLO CUANDO CORRESPONDE.                 
004100*   20120618  J.PENA  SIC-0082  SE RENOMBRAN LAS VARIABLES DE             
004200*                                TRABAJO SIN EL PREFIJO GENERICO          
004300*                                W1-, POR NOMBRE DE SIGNIFICADO.          
004400*----------------------------------------------------------------*        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     UPSI-0 IS SW-PRIMERA-INSTALACION                                     
005000         ON STATUS IS PRIMERA-INSTALACION                                 
005100         OFF STATUS IS INSTALACION-NORMAL.                                
005200                                                                          
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500*----------------------------------------------------------------*        
005600* ORDEN DE CORRIDA DEL CICLO BATCH DIARIO.  CADA PROGRAMA                 
005700* CONSUME SU PROPIO ARCHIVO DE TRANSACCIONES Y ACTUALIZA LOS              
005800* MAESTROS/LIBROS ANTES DE QUE CORRA EL SIGUIENTE.                        
005900*----------------------------------------------------------------*        
006000 01  PASO-ACTUAL-CORRIDA         PIC X(30) VALUE SPACES.                  
006100     03  FILLER                  PIC X(10) VALUE SPACES.                  
006200 77  CANTIDAD-PASOS-CORRIDA      PIC 9(2) COMP VALUE ZERO.                
006300                                                                          
006400*----------------------------------------------------------------*        
006500* FECHA Y HORA DE ARRANQUE DE LA CORRIDA, TOMADA DEL RELOJ DEL            
006600* EQUIPO Y USADA SOLO PARA EL ENCABEZADO DEL LOG DE OPERACION             
006700* (VER PASO-ACTUAL-CORRIDA ARRIBA).                                       
006800*----------------------------------------------------------------*        
006900 01  FECHA-INICIO-CORRIDA        PIC 9(8) VALUE ZERO.                     
007000 01  FECHA-INICIO-CORRIDA-R REDEFINES FECHA-INICIO-CORRIDA.               
007100     03  FECHA-INICIO-AAAA       PIC 9(4).                                
007200     03  FECHA-INICIO-MM         PIC 9(2).                                
007300     03  FECHA-INICIO-DD         PIC 9(2).                                
007400 01  HORA-INICIO-CORRIDA         PIC 9(6) VALUE ZERO.                     
007500 01  HORA-INICIO-CORRIDA-R REDEFINES HORA-INICIO-CORRIDA.                 
007600     03  HORA-INICIO-HH          PIC 9(2).                                
007700     03  HORA-INICIO-MM          PIC 9(2).                                
007800     03  HORA-INICIO-SS          PIC 9(2).                                
007900 01  PASOS-EJECUTADOS-ED         PIC 9(2) VALUE ZERO.                     
008000 01  PASOS-EJECUTADOS-ED-R REDEFINES PASOS-EJECUTADOS-ED.                 
008100     03  FILLER                  PIC 9(2).                                
008200                                                                          
008300 PROCEDURE DIVISION.                                                      
008400 0100-INICIO.                                                             
008500     PERFORM 0150-SELLAR-FECHA-HORA.                                      
008600     IF PRIMERA-INSTALACION                                               
008700         PERFORM 0200-INICIALIZAR-ARCHIVOS                                
008800     END-IF.                                                              
008900     PERFORM 1000-POSTEAR-INVENTARIO.                                     
009000     PERFORM 2000-POSTEAR-VENTAS.                                         
009100     PERFORM 3000-POSTEAR-ANULACIONES.                                    
009200     PERFORM 4000-POSTEAR-ABONOS.                                         
009300     PERFORM 5000-IMPRIMIR-INFORMES.                                      
009400     GOBACK.                                                              
009500                                                                          
009600 0150-SELLAR-FECHA-HORA.                                                  
009700     ACCEPT FECHA-INICIO-CORRIDA FROM DATE.                               
009800     ACCEPT HORA-INICIO-CORRIDA FROM TIME.                                
009900     DISPLAY 'MENU4SICL - INICIO CORRIDA ' FECHA-INICIO-CORRIDA           
010000             ' ' HORA-INICIO-CORRIDA.                                     
010100                                                                          
010200*----------------------------------------------------------------*        
010300* SOLO SE CORRE EN LA INSTALACION DE UN EQUIPO NUEVO (UPSI-0              
010400* ENCENDIDO EN EL JCL/PROCEDIMIENTO DE ARRANQUE).  DEJA LOS               
010500* MAESTROS Y LIBROS EN CERO REGISTROS.                                    
010600*----------------------------------------------------------------*        
010700 0200-INICIALIZAR-ARCHIVOS.                                               
010800     MOVE 'SICLCRE3 - MAESTROS DE INVENTARIO' TO                          
010900             PASO-ACTUAL-CORRIDA.                                         
011000     CALL 'SICLCRE3'.                                                     
011100     MOVE 'SICLCRE2 - MAESTROS DE VENTA' TO PASO-ACTUAL-CORRIDA.          
011200     CALL 'SICLCRE2'.                                                     
011300                                                                          
011400 1000-POSTEAR-INVENTARIO.                                                 
011500     MOVE 'SICL4OP1 - ENTRADAS DE INVENTARIO' TO                          
011600             PASO-ACTUAL-CORRIDA.                                         
011700     CALL 'SICL4OP1'.                                                     
011800                                                                          
011900 2000-POSTEAR-VENTAS.                                                     
012000     MOVE 'SICL4OP2 - VENTAS' TO PASO-ACTUAL-CORRIDA.                     
012100     CALL 'SICL4OP2'.                                                     
012200                                                                          
012300 3000-POSTEAR-ANULACIONES.                                                
012400     MOVE 'SICL4OP3 - ANULACION DE VENTAS' TO PASO-ACTUAL-CORRIDA.        
012500     CALL 'SICL4OP3'.                                                     
012600                                                                          
012700 4000-POSTEAR-ABONOS.                                                     
012800     MOVE 'SICL4OP4 - ABONOS E INYECCION DE CAPITAL'                      
012900             TO PASO-ACTUAL-CORRIDA.                                      
013000     CALL 'SICL4OP4'.                                                     
013100                                                                          
013200 5000-IMPRIMIR-INFORMES.                                                  
013300     MOVE 'SICL4OP5 - CIERRE DE CAJA Y CARTERA' TO                        
013400             PASO-ACTUAL-CORRIDA.                                         
013500     CALL 'SICL4OP5'.                                                     
