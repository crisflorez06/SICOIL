000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICLCRE2                                                  
000300* PURPOSE.      SICOIL - UTILITARIO DE INICIALIZACION.  CREA              
000400*               VACIOS LOS ARCHIVOS DE VENTA, DETALLE-VENTA,              
000500*               CLIENTE, CARTERA Y CARTERA-MOVIMIENTO LA PRIMERA          
000600*               VEZ QUE SE INSTALA EL SISTEMA EN UN EQUIPO                
000700*               NUEVO.  SE CORRE UNA SOLA VEZ.                            
000800*----------------------------------------------------------------*        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     SICLCRE2.                                                
001100 AUTHOR.         M. SOTO.                                                 
001200 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001300 DATE-WRITTEN.   AUGUST 1996.                                             
001400 DATE-COMPILED.                                                           
001500 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001600*----------------------------------------------------------------*        
001700*   HISTORIA DE CAMBIOS                                                   
001800*                                                                         
001900*   FECHA     PROG.   TICKET    DESCRIPCION                               
002000*   --------  ------  --------  ------------------------------            
002100*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL, SOLO VENTA Y            
002200*                                CLIENTE.                                 
002300*   19970301  M.SOTO  SIC-0008  SE AGREGA CARTERA.                        
002400*   19970301  M.SOTO  SIC-0009  SE AGREGA DETALLE-VENTA.                  
002500*   19970301  M.SOTO  SIC-0011  SE AGREGA CARTERA-MOVIMIENTO.             
002600*----------------------------------------------------------------*        
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT VENTA ASSIGN TO DISK                                          
003400         ORGANIZATION IS INDEXED                                          
003500         ACCESS MODE IS DYNAMIC                                           
003600         RECORD KEY IS VTA-ID.                                            
003700                                                                          
003800     SELECT DETALLE-VENTA ASSIGN TO DISK                                  
003900         ORGANIZATION IS SEQUENTIAL.                                      
004000                                                                          
004100     SELECT CLIENTE ASSIGN TO DISK                                        
004200         ORGANIZATION IS INDEXED                                          
004300         ACCESS MODE IS DYNAMIC                                           
004400         RECORD KEY IS CLI-ID.                                            
004500                                                                          
004600     SELECT CARTERA ASSIGN TO DISK                                        
004700         ORGANIZATION IS INDEXED                                          
004800         ACCESS MODE IS DYNAMIC                                           
004900         RECORD KEY IS CAR-ID                                             
005000         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES             
005100         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES.          
005200                                                                          
005300     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK                             
005400         ORGANIZATION IS SEQUENTIAL.                                      
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  VENTA                                                                
005900     LABEL RECORD IS STANDARD                                             
006000     VALUE OF FILE-ID IS "VENTA.DAT".                                     
006100     COPY SICL-VENTA.                                                     
006200                                                                          
006300 FD  DETALLE-VENTA                                                        
006400     LABEL RECORD IS STANDARD                                             
006500     VALUE OF FILE-ID IS "DETVTA.DAT".                                    
006600     COPY SICL-DETVTA.                                                    
006700                                                                          
006800 FD  CLIENTE                                                              
006900     LABEL RECORD IS STANDARD                                             
007000     VALUE OF FILE-ID IS "CLIENTE.DAT".                                   
007100     COPY SICL-CLIENTE.                                                   
007200                                                                          
007300 FD  CARTERA                                                              
007400     LABEL RECORD IS STANDARD                                             
007500     VALUE OF FILE-ID IS "CARTERA.DAT".                                   
007600     COPY SICL-CARTERA.                                                   
007700                                                                          
007800 FD  CARTERA-MOVIMIENTO                                                   
007900     LABEL RECORD IS STANDARD                                             
008000     VALUE OF FILE-ID IS "CARMOV.DAT".                                    
008100     COPY SICL-CARMOV.                                                    
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400                                                                          
008500 PROCEDURE DIVISION.                                                      
008600 0100-CREAR-ARCHIVOS.                                                     
008700     OPEN OUTPUT VENTA.                                                   
008800     OPEN OUTPUT DETALLE-VENTA.                                           
008900     OPEN OUTPUT CLIENTE.                                                 
009000     OPEN OUTPUT CARTERA.                                                 
009100     OPEN OUTPUT CARTERA-MOVIMIENTO.                                      
009200     CLOSE VENTA.                                                         
009300     CLOSE DETALLE-VENTA.                                                 
009400     CLOSE CLIENTE.                                                       
009500     CLOSE CARTERA.                                                       
009600     CLOSE CARTERA-MOVIMIENTO.                                            
009700     GOBACK.                                                              
