000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICL4OP5                                                  
000300* PURPOSE.      SICOIL - INFORME DE POSICION DE CAJA (RESUMEN             
000400*               DE CAPITAL) E INFORME DE CARTERA PENDIENTE POR            
000500*               CLIENTE, CON TOTAL DE CONTROL.                            
000600*----------------------------------------------------------------*        
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.     SICL4OP5.                                                
000900 AUTHOR.         M. SOTO.                                                 
001000 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001100 DATE-WRITTEN.   OCTOBER 1997.                                            
001200 DATE-COMPILED.                                                           
001300 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001400*----------------------------------------------------------------*        
001500*   HISTORIA DE CAMBIOS                                                   
001600*                                                                         
001700*   FECHA     PROG.   TICKET    DESCRIPCION                               
001800*   --------  ------  --------  ------------------------------            
001900*   19971002  M.SOTO  SIC-0017  VERSION ORIGINAL, SOLO CORTE              
002000*                                DE CAJA DEL DIA.                         
002100*   19971204  M.SOTO  SIC-0018  SE AGREGA EL LISTADO DE CARTERA           
002200*                                PENDIENTE POR CLIENTE, ANTES             
002300*                                SE SACABA A MANO DEL LIBRO DE            
002400*                                CARTERA.                                 
002500*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHAS.            
002600*   20030417  M.SOTO  SIC-0044  CORRIGE CAPITAL NETO: SE RESTABA          
002700*                                LA CARTERA PENDIENTE Y EL PARRAFO        
002800*                                LA SUMABA, EL INFORME SALIA MAL.         
002900*   20050718  J.PENA  SIC-0056  SE ORDENA EL LISTADO DE CARTERA           
003000*                                POR NOMBRE DE CLIENTE (ANTES             
003100*                                SALIA EN ORDEN DE ARCHIVO).              
003200*   20110809  J.PENA  SIC-0071  SE DOCUMENTA EL LIMITE DE 500             
003300*                                CLIENTES CON SALDO PENDIENTE EN          
003400*                                LA TABLA DE TRABAJO (VER                 
003500*                                TABLA-CLIENTES-PENDIENTES).              
003600*   20120618  M.SOTO  SIC-0078  EL LISTADO DE CARTERA PENDIENTE           
003700*                                AGREGA TOTAL ABONOS, TOTAL               
003800*                                CREDITOS Y ULTIMA ACTUALIZACION          
003900*                                POR CLIENTE, LEYENDO EL LIBRO            
004000*                                DE MOVIMIENTOS DE CARTERA (ANTES         
004100*                                SOLO SALIA EL SALDO PENDIENTE).          
004200*   20120618  J.PENA  SIC-0079  SE AGREGAN RANGOS PERFORM...THRU          
004300*                                EN TODOS LOS CICLOS DEL PROGRAMA         
004400*                                Y SE RENOMBRAN LAS VARIABLES DE          
004500*                                TRABAJO SIN EL PREFIJO GENERICO          
004600*                                W00-/W1-.                                
004700*----------------------------------------------------------------*        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK                             
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.                            
005700                                                                          
005800     SELECT CARTERA ASSIGN TO DISK                                        
005900         ORGANIZATION IS INDEXED                                          
006000         ACCESS MODE IS DYNAMIC                                           
006100         RECORD KEY IS CAR-ID                                             
006200         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES             
006300         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES           
006400         FILE STATUS IS FS-CARTERA.                                       
006500                                                                          
006600     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK                             
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         FILE STATUS IS FS-CARTERA-MOVIMIENTO.                            
006900                                                                          
007000     SELECT CLIENTE ASSIGN TO DISK                                        
007100         ORGANIZATION IS INDEXED                                          
007200         ACCESS MODE IS DYNAMIC                                           
007300         RECORD KEY IS CLI-ID                                             
007400         FILE STATUS IS FS-CLIENTE.                                       
007500                                                                          
007600     SELECT REPORTE-CAPITAL ASSIGN TO PRINTER                             
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         FILE STATUS IS FS-REPORTE-CAPITAL.                               
007900                                                                          
008000     SELECT REPORTE-CARTERA ASSIGN TO PRINTER                             
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         FILE STATUS IS FS-REPORTE-CARTERA.                               
008300                                                                          
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600 FD  CAPITAL-MOVIMIENTO                                                   
008700     LABEL RECORD IS STANDARD                                             
008800     VALUE OF FILE-ID IS "CAPMOV.DAT".                                    
008900     COPY SICL-CAPMOV.                                                    
009000                                                                          
009100 FD  CARTERA                                                              
009200     LABEL RECORD IS STANDARD                                             
009300     VALUE OF FILE-ID IS "CARTERA.DAT".                                   
009400     COPY SICL-CARTERA.                                                   
009500                                                                          
009600 FD  CARTERA-MOVIMIENTO                                                   
009700     LABEL RECORD IS STANDARD                                             
009800     VALUE OF FILE-ID IS "CARMOV.DAT".                                    
009900     COPY SICL-CARMOV.                                                    
010000                                                                          
010100 FD  CLIENTE                                                              
010200     LABEL RECORD IS STANDARD                                             
010300     VALUE OF FILE-ID IS "CLIENTE.DAT".                                   
010400     COPY SICL-CLIENTE.                                                   
010500                                                                          
010600 FD  REPORTE-CAPITAL                                                      
010700     LABEL RECORD IS STANDARD                                             
010800     VALUE OF FILE-ID IS "RPTCAP.LST".                                    
010900 01  RCP-LINEA                   PIC X(132).                              
011000                                                                          
011100 FD  REPORTE-CARTERA                                                      
011200     LABEL RECORD IS STANDARD                                             
011300     VALUE OF FILE-ID IS "RPTCAR.LST".                                    
011400 01  RCR-LINEA                   PIC X(132).                              
011500                                                                          
011600 WORKING-STORAGE SECTION.                                                 
011700 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
011800     88  FS-CAPMOV-EOF               VALUE '10'.                          
011900 01  FS-CARTERA                  PIC X(2) VALUE SPACES.                   
012000     88  FS-CARTERA-EOF               VALUE '10'.                         
012100 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
012200     88  FS-CARMOV-EOF                VALUE '10'.                         
012300 01  FS-CLIENTE                  PIC X(2) VALUE SPACES.                   
012400 01  FS-REPORTE-CAPITAL          PIC X(2) VALUE SPACES.                   
012500 01  FS-REPORTE-CARTERA          PIC X(2) VALUE SPACES.                   
012600                                                                          
012700*----------------------------------------------------------------*        
012800* ACUMULADORES DEL RESUMEN DE CAPITAL (CAPITALSERVICE.                    
012900* OBTENERRESUMEN) -- SALDOREAL, TOTALENTRADAS, TOTALSALIDAS,              
013000* TOTALCREDITOPENDIENTE Y CAPITALNETO.                                    
013100*----------------------------------------------------------------*        
013200 01  TOTAL-ENTRADAS-CAJA          PIC S9(9)V99 VALUE ZERO.                
013300 01  TOTAL-SALIDAS-CAJA           PIC S9(9)V99 VALUE ZERO.                
013400 01  SALDO-REAL-CAJA              PIC S9(9)V99 VALUE ZERO.                
013500 01  TOTAL-CREDITO-PENDIENTE      PIC S9(9)V99 VALUE ZERO.                
013600 01  CAPITAL-NETO-CAJA            PIC S9(9)V99 VALUE ZERO.                
013700 01  MONTO-ABSOLUTO               PIC S9(9)V99 VALUE ZERO.                
013800 01  MONTO-ABSOLUTO-R REDEFINES MONTO-ABSOLUTO.                           
013900     03  FILLER                   PIC S9(9)V99.                           
014000                                                                          
014100*----------------------------------------------------------------*        
014200* TABLA DE TRABAJO CON EL SALDO PENDIENTE ACUMULADO POR                   
014300* CLIENTE, CARGADA POR EL PARRAFO 3000 Y ORDENADA POR NOMBRE DE           
014400* CLIENTE POR EL PARRAFO 3500 (SIC-0056).  LIMITE DE 500                  
014500* CLIENTES DOCUMENTADO EN SIC-0071.  DESDE SIC-0078 TAMBIEN               
014600* ACUMULA TOTAL ABONOS, TOTAL CREDITOS Y LA FECHA DEL ULTIMO              
014700* MOVIMIENTO DE CARTERA DE CADA CLIENTE (PARRAFO 3300).                   
014800*----------------------------------------------------------------*        
014900 01  TABLA-CLIENTES-PENDIENTES.                                           
015000     03  CANTIDAD-CLIENTES-PENDIENTES PIC 9(3) COMP VALUE ZERO.           
015100     03  CLIENTE-PENDIENTE OCCURS 500 TIMES                               
015200                                    INDEXED BY INDICE-PENDIENTE.          
015300         05  PEN-CLIENTE-ID       PIC 9(9).                               
015400         05  PEN-NOMBRE           PIC X(150).                             
015500         05  PEN-SALDO            PIC S9(9)V99.                           
015600         05  PEN-TOTAL-ABONOS     PIC S9(9)V99.                           
015700         05  PEN-TOTAL-CREDITOS   PIC S9(9)V99.                           
015800         05  PEN-ULTIMA-FECHA     PIC 9(14).                              
015900         05  PEN-ULTIMA-FECHA-R REDEFINES PEN-ULTIMA-FECHA.               
016000             07  PEN-ULTIMA-FECHA-AAAAMMDD PIC 9(8).                      
016100             07  PEN-ULTIMA-FECHA-HHMMSS   PIC 9(6).                      
016200                                                                          
016300 77  SUB-I                        PIC 9(3) COMP VALUE ZERO.               
016400 77  SUB-J                        PIC 9(3) COMP VALUE ZERO.               
016500 77  HUBO-INTERCAMBIO             PIC X(1) VALUE 'N'.                     
016600     88  SE-INTERCAMBIO               VALUE 'Y'.                          
016700 01  CLIENTE-PENDIENTE-TEMP.                                              
016800     03  PEN-TEMP-CLIENTE-ID      PIC 9(9).                               
016900     03  PEN-TEMP-NOMBRE          PIC X(150).                             
017000     03  PEN-TEMP-SALDO           PIC S9(9)V99.                           
017100     03  PEN-TEMP-TOTAL-ABONOS    PIC S9(9)V99.                           
017200     03  PEN-TEMP-TOTAL-CREDITOS  PIC S9(9)V99.                           
017300     03  PEN-TEMP-ULTIMA-FECHA    PIC 9(14).                              
017400                                                                          
017500 77  INDICADOR-CLIENTE-ENCONTRADO PIC X(1) VALUE 'N'.                     
017600     88  CLIENTE-YA-EN-TABLA          VALUE 'Y'.                          
017700                                                                          
017800 01  TOTAL-PENDIENTE-GENERAL      PIC S9(9)V99 VALUE ZERO.                
017900                                                                          
018000*----------------------------------------------------------------*        
018100* AREAS DE IMPRESION.                                                     
018200*----------------------------------------------------------------*        
018300 01  RCP-ENCABEZADO-1.                                                    
018400     03  FILLER                   PIC X(30)                               
018500             VALUE 'SICOIL - RESUMEN DE CAPITAL'.                         
018600     03  FILLER                   PIC X(102) VALUE SPACES.                
018700 01  RCP-DETALLE-1.                                                       
018800     03  FILLER                   PIC X(24)                               
018900             VALUE 'TOTAL ENTRADAS DE CAJA:'.                             
019000     03  RCP-D1-MONTO             PIC ---,---,--9.99.                     
019100     03  FILLER                   PIC X(97) VALUE SPACES.                 
019200 01  RCP-DETALLE-2.                                                       
019300     03  FILLER                   PIC X(24)                               
019400             VALUE 'TOTAL SALIDAS DE CAJA :'.                             
019500     03  RCP-D2-MONTO             PIC ---,---,--9.99.                     
019600     03  FILLER                   PIC X(97) VALUE SPACES.                 
019700 01  RCP-DETALLE-3.                                                       
019800     03  FILLER                   PIC X(24)                               
019900             VALUE 'SALDO REAL DE CAJA    :'.                             
020000     03  RCP-D3-MONTO             PIC ---,---,--9.99.                     
020100     03  FILLER                   PIC X(97) VALUE SPACES.                 
020200 01  RCP-DETALLE-4.                                                       
020300     03  FILLER                   PIC X(24)                               
020400             VALUE 'CREDITO PENDIENTE      :'.                            
020500     03  RCP-D4-MONTO             PIC ---,---,--9.99.                     
020600     03  FILLER                   PIC X(97) VALUE SPACES.                 
020700 01  RCP-DETALLE-5.                                                       
020800     03  FILLER                   PIC X(24)                               
020900             VALUE 'CAPITAL NETO           :'.                            
021000     03  RCP-D5-MONTO             PIC ---,---,--9.99.                     
021100     03  FILLER                   PIC X(97) VALUE SPACES.                 
021200                                                                          
021300 01  RCR-ENCABEZADO-1.                                                    
021400     03  FILLER                   PIC X(34)                               
021500             VALUE 'SICOIL - CARTERA PENDIENTE POR CL'.                   
021600     03  FILLER                   PIC X(98) VALUE SPACES.                 
021700 01  RCR-ENCABEZADO-2.                                                    
021800     03  FILLER                   PIC X(10) VALUE 'CLIENTE   '.           
021900     03  FILLER                   PIC X(25) VALUE 'NOMBRE'.               
022000     03  FILLER                   PIC X(14) VALUE 'SALDO PEND.'.          
022100     03  FILLER                   PIC X(14) VALUE 'TOTAL ABONOS'.         
022200     03  FILLER                   PIC X(14) VALUE 'TOTAL CRED.'.          
022300     03  FILLER                   PIC X(15) VALUE 'ULT ACTUALIZ.'.        
022400     03  FILLER                   PIC X(40) VALUE SPACES.                 
022500 01  RCR-DETALLE.                                                         
022600     03  RCR-D-CLIENTE-ID         PIC ZZZZZZZZ9.                          
022700     03  FILLER                   PIC X(1) VALUE SPACES.                  
022800     03  RCR-D-NOMBRE             PIC X(24).                              
022900     03  FILLER                   PIC X(1) VALUE SPACES.                  
023000     03  RCR-D-SALDO              PIC ---,---,--9.99.                     
023100     03  FILLER                   PIC X(1) VALUE SPACES.                  
023200     03  RCR-D-ABONOS             PIC ---,---,--9.99.                     
023300     03  FILLER                   PIC X(1) VALUE SPACES.                  
023400     03  RCR-D-CREDITOS           PIC ---,---,--9.99.                     
023500     03  FILLER                   PIC X(1) VALUE SPACES.                  
023600     03  RCR-D-FECHA              PIC 9(14).                              
023700     03  FILLER                   PIC X(41) VALUE SPACES.                 
023800 01  RCR-TOTAL-CONTROL.                                                   
023900     03  FILLER                   PIC X(48)                               
024000             VALUE 'TOTAL GENERAL CARTERA PENDIENTE:'.                    
024100     03  RCR-TOT-SALDO            PIC ---,---,--9.99.                     
024200     03  FILLER                   PIC X(70) VALUE SPACES.                 
024300                                                                          
024400 PROCEDURE DIVISION.                                                      
024500 0100-INICIO.                                                             
024600     PERFORM 0200-ABRIR-ARCHIVOS.                                         
024700     PERFORM 1000-RESUMEN-CAPITAL THRU 1000-FIN.                          
024800     PERFORM 3000-CARGAR-PENDIENTES THRU 3000-FIN.                        
024900     PERFORM 3300-CARGAR-MOVIMIENTOS-CARTERA THRU 3300-FIN.               
025000     PERFORM 3500-ORDENAR-PENDIENTES-POR-NOMBRE THRU 3500-FIN.            
025100     PERFORM 4000-IMPRIMIR-PENDIENTES THRU 4000-FIN.                      
025200     PERFORM 9000-CERRAR-ARCHIVOS.                                        
025300     GOBACK.                                                              
025400                                                                          
025500 0200-ABRIR-ARCHIVOS.                                                     
025600     OPEN INPUT CAPITAL-MOVIMIENTO.                                       
025700     OPEN INPUT CARTERA.                                                  
025800     OPEN INPUT CARTERA-MOVIMIENTO.                                       
025900     OPEN INPUT CLIENTE.                                                  
026000     OPEN OUTPUT REPORTE-CAPITAL.                                         
026100     OPEN OUTPUT REPORTE-CARTERA.                                         
026200                                                                          
026300*----------------------------------------------------------------*        
026400* CAPITALSERVICE.OBTENERRESUMEN -- RECORRE TODO EL LIBRO DE               
026500* CAPITAL Y ACUMULA ENTRADAS, SALIDAS Y SALDO REAL.  EL CREDITO           
026600* PENDIENTE SE SUMA APARTE DESDE LA CARTERA (PARRAFO 1500).               
026700*----------------------------------------------------------------*        
026800 1000-RESUMEN-CAPITAL.                                                    
026900     MOVE ZERO TO TOTAL-ENTRADAS-CAJA.                                    
027000     MOVE ZERO TO TOTAL-SALIDAS-CAJA.                                     
027100     MOVE ZERO TO SALDO-REAL-CAJA.                                        
027200 1000-LOOP.                                                               
027300     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 1000-FIN.           
027400     ADD CAP-MONTO-REAL TO SALDO-REAL-CAJA.                               
027500     IF CAP-MONTO-REAL > ZERO                                             
027600         ADD CAP-MONTO-REAL TO TOTAL-ENTRADAS-CAJA                        
027700     END-IF.                                                              
027800     IF CAP-MONTO-REAL < ZERO                                             
027900         COMPUTE MONTO-ABSOLUTO = ZERO - CAP-MONTO-REAL                   
028000         ADD MONTO-ABSOLUTO TO TOTAL-SALIDAS-CAJA                         
028100     END-IF.                                                              
028200     GO TO 1000-LOOP.                                                     
028300 1000-FIN.                                                                
028400     PERFORM 1500-SUMAR-CREDITO-PENDIENTE THRU 1500-FIN.                  
028500*    20030417 M.SOTO  SIC-0044  CAPITAL NETO ES SALDO REAL MENOS          
028600*                                LO PENDIENTE DE COBRAR, NO SUMA.         
028700     COMPUTE CAPITAL-NETO-CAJA =                                          
028800             SALDO-REAL-CAJA - TOTAL-CREDITO-PENDIENTE.                   
028900     PERFORM 2000-IMPRIMIR-RESUMEN-CAPITAL.                               
029000                                                                          
029100 1500-SUMAR-CREDITO-PENDIENTE.                                            
029200     MOVE ZERO TO TOTAL-CREDITO-PENDIENTE.                                
029300     CLOSE CARTERA.                                                       
029400     OPEN INPUT CARTERA.                                                  
029500 1500-LOOP.                                                               
029600     READ CARTERA NEXT RECORD AT END GO TO 1500-FIN.                      
029700     ADD CAR-SALDO TO TOTAL-CREDITO-PENDIENTE.                            
029800     GO TO 1500-LOOP.                                                     
029900 1500-FIN.                                                                
030000     CLOSE CARTERA.                                                       
030100     OPEN INPUT CARTERA.                                                  
030200                                                                          
030300 2000-IMPRIMIR-RESUMEN-CAPITAL.                                           
030400     WRITE RCP-LINEA FROM RCP-ENCABEZADO-1 AFTER ADVANCING                
030500             TOP-OF-FORM.                                                 
030600     MOVE TOTAL-ENTRADAS-CAJA TO RCP-D1-MONTO.                            
030700     WRITE RCP-LINEA FROM RCP-DETALLE-1 AFTER ADVANCING 2 LINES.          
030800     MOVE TOTAL-SALIDAS-CAJA TO RCP-D2-MONTO.                             
030900     WRITE RCP-LINEA FROM RCP-DETALLE-2 AFTER ADVANCING 1 LINES.          
031000     MOVE SALDO-REAL-CAJA TO RCP-D3-MONTO.                                
031100     WRITE RCP-LINEA FROM RCP-DETALLE-3 AFTER ADVANCING 1 LINES.          
031200     MOVE TOTAL-CREDITO-PENDIENTE TO RCP-D4-MONTO.                        
031300     WRITE RCP-LINEA FROM RCP-DETALLE-4 AFTER ADVANCING 1 LINES.          
031400     MOVE CAPITAL-NETO-CAJA TO RCP-D5-MONTO.                              
031500     WRITE RCP-LINEA FROM RCP-DETALLE-5 AFTER ADVANCING 1 LINES.          
031600                                                                          
031700*----------------------------------------------------------------*        
031800* CARTERASERVICE.LISTARPENDIENTES -- AGRUPA EL SALDO DE CARTERA           
031900* POR CLIENTE (UN CLIENTE PUEDE TENER VARIAS VENTAS A CREDITO             
032000* PENDIENTES) ANTES DE IMPRIMIR.                                          
032100*----------------------------------------------------------------*        
032200 3000-CARGAR-PENDIENTES.                                                  
032300     MOVE ZERO TO CANTIDAD-CLIENTES-PENDIENTES.                           
032400     CLOSE CARTERA.                                                       
032500     OPEN INPUT CARTERA.                                                  
032600 3000-LOOP.                                                               
032700     READ CARTERA NEXT RECORD AT END GO TO 3000-FIN.                      
032800     IF CAR-SALDO-CANCELADO                                               
032900         GO TO 3000-LOOP                                                  
033000     END-IF.                                                              
033100     PERFORM 3100-BUSCAR-CLIENTE-EN-TABLA THRU 3100-FIN.                  
033200     IF CLIENTE-YA-EN-TABLA                                               
033300         ADD CAR-SALDO TO PEN-SALDO (INDICE-PENDIENTE)                    
033400     ELSE                                                                 
033500         PERFORM 3200-AGREGAR-CLIENTE-A-TABLA THRU 3200-FIN               
033600     END-IF.                                                              
033700     GO TO 3000-LOOP.                                                     
033800 3000-FIN.                                                                
033900     EXIT.                                                                
034000                                                                          
034100 3100-BUSCAR-CLIENTE-EN-TABLA.                                            
034200     MOVE 'N' TO INDICADOR-CLIENTE-ENCONTRADO.                            
034300     MOVE ZERO TO SUB-I.                                                  
034400 3100-LOOP.                                                               
034500     IF SUB-I >= CANTIDAD-CLIENTES-PENDIENTES                             
034600         GO TO 3100-FIN                                                   
034700     END-IF.                                                              
034800     ADD 1 TO SUB-I.                                                      
034900     SET INDICE-PENDIENTE TO SUB-I.                                       
035000     IF PEN-CLIENTE-ID (INDICE-PENDIENTE) = CAR-CLIENTE-ID                
035100         MOVE 'Y' TO INDICADOR-CLIENTE-ENCONTRADO                         
035200         GO TO 3100-FIN                                                   
035300     END-IF.                                                              
035400     GO TO 3100-LOOP.                                                     
035500 3100-FIN.                                                                
035600     EXIT.                                                                
035700                                                                          
035800 3200-AGREGAR-CLIENTE-A-TABLA.                                            
035900     IF CANTIDAD-CLIENTES-PENDIENTES = 500                                
036000         DISPLAY 'SICL4OP5 - TABLA DE PENDIENTES LLENA'                   
036100         GO TO 3200-FIN                                                   
036200     END-IF.                                                              
036300     ADD 1 TO CANTIDAD-CLIENTES-PENDIENTES.                               
036400     SET INDICE-PENDIENTE TO CANTIDAD-CLIENTES-PENDIENTES.                
036500     MOVE CAR-CLIENTE-ID TO CLI-ID.                                       
036600     READ CLIENTE INVALID KEY MOVE SPACES TO CLI-NOMBRE.                  
036700     MOVE CAR-CLIENTE-ID TO PEN-CLIENTE-ID (INDICE-PENDIENTE).            
036800     MOVE CLI-NOMBRE     TO PEN-NOMBRE (INDICE-PENDIENTE).                
036900     MOVE CAR-SALDO      TO PEN-SALDO (INDICE-PENDIENTE).                 
037000     MOVE ZERO           TO PEN-TOTAL-ABONOS (INDICE-PENDIENTE).          
037100     MOVE ZERO           TO PEN-TOTAL-CREDITOS (INDICE-PENDIENTE).        
037200     MOVE ZERO           TO PEN-ULTIMA-FECHA (INDICE-PENDIENTE).          
037300 3200-FIN.                                                                
037400     EXIT.                                                                
037500                                                                          
037600*----------------------------------------------------------------*        
037700* CARTERASERVICE.LISTARPENDIENTES -- TOTAL ABONOS/TOTAL CREDITOS          
037800* Y ULTIMA ACTUALIZACION POR CLIENTE (SIC-0078).  SE RECORRE EL           
037900* LIBRO DE MOVIMIENTOS DE CARTERA COMPLETO (SIN RESTRINGIR A UN           
038000* RANGO DE FECHAS -- ESTE LISTADO CUBRE TODA LA HISTORIA DEL              
038100* LIBRO EN CADA CORRIDA) Y, PARA CADA MOVIMIENTO, SE UBICA EL             
038200* CLIENTE DUENO DE LA CARTERA (CMV-CARTERA-ID) EN LA TABLA DE             
038300* PENDIENTES.  SI EL CLIENTE YA NO TIENE SALDO PENDIENTE, EL              
038400* MOVIMIENTO NO APARECE EN EL LISTADO Y SE IGNORA.                        
038500*----------------------------------------------------------------*        
038600 3300-CARGAR-MOVIMIENTOS-CARTERA.                                         
038700     CLOSE CARTERA-MOVIMIENTO.                                            
038800     OPEN INPUT CARTERA-MOVIMIENTO.                                       
038900 3300-LOOP.                                                               
039000     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 3300-FIN.           
039100     MOVE CMV-CARTERA-ID TO CAR-ID.                                       
039200     READ CARTERA INVALID KEY GO TO 3300-LOOP.                            
039300     PERFORM 3100-BUSCAR-CLIENTE-EN-TABLA THRU 3100-FIN.                  
039400     IF NOT CLIENTE-YA-EN-TABLA                                           
039500         GO TO 3300-LOOP                                                  
039600     END-IF.                                                              
039700     IF CMV-ES-ABONO                                                      
039800         ADD CMV-MONTO TO PEN-TOTAL-ABONOS (INDICE-PENDIENTE)             
039900     END-IF.                                                              
040000     IF CMV-ES-CREDITO                                                    
040100         ADD CMV-MONTO TO PEN-TOTAL-CREDITOS (INDICE-PENDIENTE)           
040200     END-IF.                                                              
040300     IF CMV-FECHA > PEN-ULTIMA-FECHA (INDICE-PENDIENTE)                   
040400         MOVE CMV-FECHA TO PEN-ULTIMA-FECHA (INDICE-PENDIENTE)            
040500     END-IF.                                                              
040600     GO TO 3300-LOOP.                                                     
040700 3300-FIN.                                                                
040800     CLOSE CARTERA.                                                       
040900     OPEN INPUT CARTERA.                                                  
041000                                                                          
041100*----------------------------------------------------------------*        
041200* ORDENAMIENTO DE BURBUJA POR NOMBRE DE CLIENTE ASCENDENTE                
041300* (SIC-0056), MISMO METODO USADO EN SICL4OP2 Y SICL4OP4.                  
041400*----------------------------------------------------------------*        
041500 3500-ORDENAR-PENDIENTES-POR-NOMBRE.                                      
041600     IF CANTIDAD-CLIENTES-PENDIENTES < 2                                  
041700         GO TO 3500-FIN                                                   
041800     END-IF.                                                              
041900     MOVE 'Y' TO HUBO-INTERCAMBIO.                                        
042000 3500-PASADA.                                                             
042100     IF NOT SE-INTERCAMBIO                                                
042200         GO TO 3500-FIN                                                   
042300     END-IF.                                                              
042400     MOVE 'N' TO HUBO-INTERCAMBIO.                                        
042500     MOVE 1 TO SUB-I.                                                     
042600 3500-COMPARAR.                                                           
042700     IF SUB-I >= CANTIDAD-CLIENTES-PENDIENTES                             
042800         GO TO 3500-PASADA                                                
042900     END-IF.                                                              
043000     COMPUTE SUB-J = SUB-I + 1.                                           
043100     IF PEN-NOMBRE (SUB-I) > PEN-NOMBRE (SUB-J)                           
043200         MOVE CLIENTE-PENDIENTE (SUB-I) TO CLIENTE-PENDIENTE-TEMP         
043300         MOVE CLIENTE-PENDIENTE (SUB-J)                                   
043400                                 TO CLIENTE-PENDIENTE (SUB-I)             
043500         MOVE CLIENTE-PENDIENTE-TEMP                                      
043600                                 TO CLIENTE-PENDIENTE (SUB-J)             
043700         MOVE 'Y' TO HUBO-INTERCAMBIO                                     
043800     END-IF.                                                              
043900     ADD 1 TO SUB-I.                                                      
044000     GO TO 3500-COMPARAR.                                                 
044100 3500-FIN.                                                                
044200     EXIT.                                                                
044300                                                                          
044400 4000-IMPRIMIR-PENDIENTES.                                                
044500     WRITE RCR-LINEA FROM RCR-ENCABEZADO-1 AFTER ADVANCING                
044600             TOP-OF-FORM.                                                 
044700     WRITE RCR-LINEA FROM RCR-ENCABEZADO-2 AFTER ADVANCING                
044800             2 LINES.                                                     
044900     MOVE ZERO TO TOTAL-PENDIENTE-GENERAL.                                
045000     MOVE ZERO TO SUB-I.                                                  
045100 4000-LOOP.                                                               
045200     IF SUB-I >= CANTIDAD-CLIENTES-PENDIENTES                             
045300         GO TO 4000-FIN                                                   
045400     END-IF.                                                              
045500     ADD 1 TO SUB-I.                                                      
045600     SET INDICE-PENDIENTE TO SUB-I.                                       
045700     MOVE PEN-CLIENTE-ID (INDICE-PENDIENTE)   TO RCR-D-CLIENTE-ID.        
045800     MOVE PEN-NOMBRE (INDICE-PENDIENTE)       TO RCR-D-NOMBRE.            
045900     MOVE PEN-SALDO (INDICE-PENDIENTE)        TO RCR-D-SALDO.             
046000     MOVE PEN-TOTAL-ABONOS (INDICE-PENDIENTE) TO RCR-D-ABONOS.            
046100     MOVE PEN-TOTAL-CREDITOS (INDICE-PENDIENTE)                           
046200                                 TO RCR-D-CREDITOS.                       
046300     MOVE PEN-ULTIMA-FECHA (INDICE-PENDIENTE)  TO RCR-D-FECHA.            
046400     WRITE RCR-LINEA FROM RCR-DETALLE AFTER ADVANCING 1 LINES.            
046500     ADD PEN-SALDO (INDICE-PENDIENTE) TO TOTAL-PENDIENTE-GENERAL.         
046600     GO TO 4000-LOOP.                                                     
046700 4000-FIN.                                                                
046800     MOVE TOTAL-PENDIENTE-GENERAL TO RCR-TOT-SALDO.                       
046900     WRITE RCR-LINEA FROM RCR-TOTAL-CONTROL AFTER ADVANCING               
047000             2 LINES.                                                     
047100                                                                          
047200 9000-CERRAR-ARCHIVOS.                                                    
047300     CLOSE CAPITAL-MOVIMIENTO.                                            
047400     CLOSE CARTERA.                                                       
047500     CLOSE CARTERA-MOVIMIENTO.                                            
047600     CLOSE CLIENTE.                                                       
047700     CLOSE REPORTE-CAPITAL.                                               
047800     CLOSE REPORTE-CARTERA.                                               
