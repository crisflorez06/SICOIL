000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICL4OP2                                                  
000300* PURPOSE.      SICOIL - POSTEO DE VENTAS.  CONSUME LOS LOTES             
000400*               DE UN PRODUCTO EN ORDEN FIFO (EL LOTE MAS VIEJO           
000500*               PRIMERO), GRABA EL DETALLE DE VENTA, ABRE                 
000600*               CARTERA SI ES CREDITO Y POSTEA CAPITAL.                   
000700*----------------------------------------------------------------*        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.     SICL4OP2.                                                
001000 AUTHOR.         M. SOTO.                                                 
001100 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001200 DATE-WRITTEN.   AUGUST 1996.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001500*----------------------------------------------------------------*        
001600*   HISTORIA DE CAMBIOS                                                   
001700*                                                                         
001800*   FECHA     PROG.   TICKET    DESCRIPCION                               
001900*   --------  ------  --------  ------------------------------            
002000*   19960812  M.SOTO  SIC-0005  VERSION ORIGINAL, VENTA AL                
002100*                                CONTADO DE UN SOLO LOTE.                 
002200*   19970301  M.SOTO  SIC-0009  SE PERMITE QUE UNA LINEA PEDIDA           
002300*                                SE CUBRA CON VARIOS LOTES                
002400*                                (CONSUMO FIFO POR FECHA DE               
002500*                                REGISTRO DEL LOTE).                      
002600*   19970301  M.SOTO  SIC-0008  SE AGREGA VENTA A CREDITO Y               
002700*                                APERTURA DE CARTERA.                     
002800*   19970905  M.SOTO  SIC-0014  SE AGREGA POSTEO A CAPITAL-               
002900*                                MOVIMIENTO SEGUN CONTADO/CREDITO.        
003000*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHAS.            
003100*   20020610  J.PENA  SIC-0038  SE VALIDA QUE LA CARTERA NO SE            
003200*                                DUPLIQUE SI SE REPROCESA LA              
003300*                                MISMA VENTA (CHEQUEO POR                 
003400*                                ALTERNATE KEY CAR-VENTA-ID).             
003500*   20040915  J.PENA  SIC-0051  SE ORDENA LA TABLA DE LOTES POR           
003600*                                FECHA DE REGISTRO CON EL MISMO           
003700*                                METODO DE BURBUJA USADO EN LOS           
003800*                                LISTADOS DE CIERRE DE CAJA.              
003900*   20050311  J.PENA  SIC-0053  EL COMENTARIO DEL KARDEX DE               
004000*                                SALIDA LLEVA AHORA EL NUMERO DE          
004100*                                LA VENTA (VENTA #NNNNNNNNN), NO          
004200*                                SOLO EL TEXTO 'VENTA'.                   
004300*   20110809  J.PENA  SIC-0071  SE DOCUMENTA EL LIMITE DE 200             
004400*                                LOTES POR PRODUCTO EN LA TABLA           
004500*                                DE TRABAJO (VER TABLA-LOTES-             
004600*                                PRODUCTO).                               
004700*   20120604  M.SOTO  SIC-0074  SE REESTRUCTURA EL CICLO PRINCIPAL        
004800*                                PARA CUMPLIR LA REGLA DE VENTA           
004900*                                TODO-O-NADA: LAS LINEAS DE UN            
005000*                                MISMO PEDIDO SE ACUMULAN EN TABLA        
005100*                                Y EL STOCK SE VALIDA COMPLETO            
005200*                                ANTES DE ABRIR LA VENTA Y GRABAR         
005300*                                DETALLE-VENTA/KARDEX.  ANTES SE          
005400*                                GRABABA LINEA POR LINEA Y UN             
005500*                                FALTANTE DE STOCK SOLO SE                
005600*                                DESPLEGABA POR PANTALLA, DEJANDO         
005700*                                UNA VENTA A MEDIAS.                      
005800*   20120604  J.PENA   SIC-0075  SE AGREGAN RANGOS PERFORM...THRU         
005900*                                EN LOS CICLOS DE LOTES Y DE              
006000*                                CORRELATIVOS, Y SE RENOMBRAN LAS         
006100*                                VARIABLES DE TRABAJO SIN EL              
006200*                                PREFIJO GENERICO W00-/W1- QUE NO         
006300*                                SE USA EN EL RESTO DEL SISTEMA.          
006400*   20120625  J.PENA   SIC-0083  SE RECHAZA EL PEDIDO COMPLETO SI         
006500*                                ALGUNA LINEA TRAE CANTIDAD PEDIDA        
006600*                                CERO O NEGATIVA (VER 1100-               
006700*                                ACUMULAR-LINEA-PEDIDO); ANTES UNA        
006800*                                LINEA ASI PASABA SIN CHOCAR CON          
006900*                                EL CHEQUEO DE STOCK Y QUEDABA            
007000*                                SILENCIOSAMENTE SIN GRABAR EN            
007100*                                3100-APORTAR-LOTES.                      
007200*----------------------------------------------------------------*        
007300 ENVIRONMENT DIVISION.                                                    
007400 CONFIGURATION SECTION.                                                   
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM.                                                  
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT VENTA-TRANSACCION ASSIGN TO DISK                              
008000         ORGANIZATION IS SEQUENTIAL                                       
008100         FILE STATUS IS FS-VTA-TRANSACCION.                               
008200                                                                          
008300     SELECT PRODUCTO ASSIGN TO DISK                                       
008400         ORGANIZATION IS INDEXED                                          
008500         ACCESS MODE IS DYNAMIC                                           
008600         RECORD KEY IS PROD-ID                                            
008700         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES              
008800         FILE STATUS IS FS-PRODUCTO.                                      
008900                                                                          
009000     SELECT KARDEX ASSIGN TO DISK                                         
009100         ORGANIZATION IS SEQUENTIAL                                       
009200         FILE STATUS IS FS-KARDEX.                                        
009300                                                                          
009400     SELECT VENTA ASSIGN TO DISK                                          
009500         ORGANIZATION IS INDEXED                                          
009600         ACCESS MODE IS DYNAMIC                                           
009700         RECORD KEY IS VTA-ID                                             
009800         FILE STATUS IS FS-VENTA.                                         
009900                                                                          
010000     SELECT DETALLE-VENTA ASSIGN TO DISK                                  
010100         ORGANIZATION IS SEQUENTIAL                                       
010200         FILE STATUS IS FS-DETALLE-VENTA.                                 
010300                                                                          
010400     SELECT CLIENTE ASSIGN TO DISK                                        
010500         ORGANIZATION IS INDEXED                                          
010600         ACCESS MODE IS DYNAMIC                                           
010700         RECORD KEY IS CLI-ID                                             
010800         FILE STATUS IS FS-CLIENTE.                                       
010900                                                                          
011000     SELECT CARTERA ASSIGN TO DISK                                        
011100         ORGANIZATION IS INDEXED                                          
011200         ACCESS MODE IS DYNAMIC                                           
011300         RECORD KEY IS CAR-ID                                             
011400         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES             
011500         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES           
011600         FILE STATUS IS FS-CARTERA.                                       
011700                                                                          
011800     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK                             
011900         ORGANIZATION IS SEQUENTIAL                                       
012000         FILE STATUS IS FS-CARTERA-MOVIMIENTO.                            
012100                                                                          
012200     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK                             
012300         ORGANIZATION IS SEQUENTIAL                                       
012400         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.                            
012500                                                                          
012600 DATA DIVISION.                                                           
012700 FILE SECTION.                                                            
012800 FD  VENTA-TRANSACCION                                                    
012900     LABEL RECORD IS STANDARD                                             
013000     VALUE OF FILE-ID IS "VTATRANS.DAT".                                  
013100 01  VSL-REGISTRO.                                                        
013200     03  VSL-VENTA-ID                PIC 9(9).                            
013300*        CERO = PRIMERA LINEA DE UNA VENTA NUEVA.                         
013400     03  VSL-CLIENTE-ID              PIC 9(9).                            
013500     03  VSL-USUARIO-ID              PIC 9(9).                            
013600     03  VSL-TIPO-VENTA              PIC X(7).                            
013700     03  VSL-PRODUCTO-NOMBRE         PIC X(150).                          
013800     03  VSL-CANTIDAD-PEDIDA         PIC S9(7).                           
013900     03  VSL-PRECIO-VENTA            PIC S9(7)V99.                        
014000     03  VSL-ULTIMA-LINEA            PIC X(1).                            
014100         88  VSL-ES-ULTIMA-LINEA         VALUE 'Y'.                       
014200         88  VSL-QUEDAN-MAS-LINEAS       VALUE 'N'.                       
014300     03  VSL-FECHA                   PIC 9(8).                            
014400     03  FILLER                      PIC X(10).                           
014500                                                                          
014600 FD  PRODUCTO                                                             
014700     LABEL RECORD IS STANDARD                                             
014800     VALUE OF FILE-ID IS "PRODUCTO.DAT".                                  
014900     COPY SICL-PRODUCTO.                                                  
015000                                                                          
015100 FD  KARDEX                                                               
015200     LABEL RECORD IS STANDARD                                             
015300     VALUE OF FILE-ID IS "KARDEX.DAT".                                    
015400     COPY SICL-KARDEX.                                                    
015500                                                                          
015600 FD  VENTA                                                                
015700     LABEL RECORD IS STANDARD                                             
015800     VALUE OF FILE-ID IS "VENTA.DAT".                                     
015900     COPY SICL-VENTA.                                                     
016000                                                                          
016100 FD  DETALLE-VENTA                                                        
016200     LABEL RECORD IS STANDARD                                             
016300     VALUE OF FILE-ID IS "DETVTA.DAT".                                    
016400     COPY SICL-DETVTA.                                                    
016500                                                                          
016600 FD  CLIENTE                                                              
016700     LABEL RECORD IS STANDARD                                             
016800     VALUE OF FILE-ID IS "CLIENTE.DAT".                                   
016900     COPY SICL-CLIENTE.                                                   
017000                                                                          
017100 FD  CARTERA                                                              
017200     LABEL RECORD IS STANDARD                                             
017300     VALUE OF FILE-ID IS "CARTERA.DAT".                                   
017400     COPY SICL-CARTERA.                                                   
017500                                                                          
017600 FD  CARTERA-MOVIMIENTO                                                   
017700     LABEL RECORD IS STANDARD                                             
017800     VALUE OF FILE-ID IS "CARMOV.DAT".                                    
017900     COPY SICL-CARMOV.                                                    
018000                                                                          
018100 FD  CAPITAL-MOVIMIENTO                                                   
018200     LABEL RECORD IS STANDARD                                             
018300     VALUE OF FILE-ID IS "CAPMOV.DAT".                                    
018400     COPY SICL-CAPMOV.                                                    
018500                                                                          
018600 WORKING-STORAGE SECTION.                                                 
018700 01  FS-VTA-TRANSACCION          PIC X(2) VALUE SPACES.                   
018800     88  FS-VTATRANS-OK               VALUE '00'.                         
018900     88  FS-VTATRANS-EOF               VALUE '10'.                        
019000 01  FS-PRODUCTO                 PIC X(2) VALUE SPACES.                   
019100     88  FS-PRODUCTO-OK               VALUE '00'.                         
019200     88  FS-PRODUCTO-NO-EXISTE        VALUE '23'.                         
019300 01  FS-KARDEX                   PIC X(2) VALUE SPACES.                   
019400 01  FS-VENTA                    PIC X(2) VALUE SPACES.                   
019500     88  FS-VENTA-NO-EXISTE           VALUE '23'.                         
019600 01  FS-DETALLE-VENTA            PIC X(2) VALUE SPACES.                   
019700 01  FS-CLIENTE                  PIC X(2) VALUE SPACES.                   
019800 01  FS-CARTERA                  PIC X(2) VALUE SPACES.                   
019900     88  FS-CARTERA-NO-EXISTE         VALUE '23'.                         
020000 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
020100 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
020200                                                                          
020300 77  CONTADOR-VENTA              PIC 9(9) COMP VALUE ZERO.                
020400 77  CONTADOR-DETVTA             PIC 9(9) COMP VALUE ZERO.                
020500 77  CONTADOR-KARDEX             PIC 9(9) COMP VALUE ZERO.                
020600 77  CONTADOR-CARTERA            PIC 9(9) COMP VALUE ZERO.                
020700 77  CONTADOR-CARMOV             PIC 9(9) COMP VALUE ZERO.                
020800 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.                
020900                                                                          
021000*----------------------------------------------------------------*        
021100* ENCABEZADO-PEDIDO GUARDA LOS DATOS DE LA PRIMERA LINEA DE LA            
021200* VENTA (CLIENTE, USUARIO, TIPO, FECHA) MIENTRAS SE ACUMULAN EN           
021300* TABLA-LINEAS-PEDIDO TODAS LAS LINEAS QUE LA COMPONEN.  NADA SE          
021400* GRABA HASTA QUE 1400-VALIDAR-STOCK-PEDIDO CONFIRME QUE TODAS            
021500* LAS LINEAS TIENEN STOCK SUFICIENTE (VENTA TODO-O-NADA, SIC-0074)        
021600*----------------------------------------------------------------*        
021700 01  ENCABEZADO-PEDIDO.                                                   
021800     03  PED-CLIENTE-ID          PIC 9(9).                                
021900     03  PED-USUARIO-ID          PIC 9(9).                                
022000     03  PED-TIPO-VENTA          PIC X(7).                                
022100     03  PED-FECHA               PIC 9(8).                                
022200                                                                          
022300*----------------------------------------------------------------*        
022400* LIMITE DE 50 LINEAS POR PEDIDO, MISMO CRITERIO DE TABLA FIJA            
022500* DOCUMENTADO EN SIC-0071 PARA LA TABLA DE LOTES.                         
022600*----------------------------------------------------------------*        
022700 01  TABLA-LINEAS-PEDIDO.                                                 
022800     03  CANTIDAD-LINEAS-PEDIDO  PIC 9(3) COMP VALUE ZERO.                
022900     03  LINEA-PEDIDO OCCURS 50 TIMES INDEXED BY INDICE-LINEA.            
023000         05  LP-PRODUCTO-NOMBRE  PIC X(150).                              
023100         05  LP-CANTIDAD-PEDIDA  PIC S9(7).                               
023200         05  LP-PRECIO-VENTA     PIC S9(7)V99.                            
023300                                                                          
023400 77  INDICADOR-PEDIDO-RECHAZADO  PIC X(1) VALUE 'N'.                      
023500     88  PEDIDO-RECHAZADO            VALUE 'Y'.                           
023600 77  STOCK-TOTAL-LOTES           PIC S9(7) COMP VALUE ZERO.               
023700                                                                          
023800*----------------------------------------------------------------*        
023900* TABLA DE TRABAJO CON LOS LOTES DE UN MISMO PRODUCTO, CARGADA            
024000* POR EL PARRAFO 2000 Y ORDENADA POR FECHA DE REGISTRO (FIFO)             
024100* POR EL PARRAFO 2500 ANTES DE CONSUMIRLA EN EL PARRAFO 3100.             
024200* LIMITE DOCUMENTADO EN SIC-0071: 200 LOTES POR PRODUCTO.                 
024300*----------------------------------------------------------------*        
024400 01  TABLA-LOTES-PRODUCTO.                                                
024500     03  CANTIDAD-LOTES-PRODUCTO PIC 9(3) COMP VALUE ZERO.                
024600     03  LOTE-PRODUCTO OCCURS 200 TIMES INDEXED BY INDICE-LOTE.           
024700         05  LOTE-PROD-ID        PIC 9(9).                                
024800         05  LOTE-FECHA-REGISTRO PIC 9(8).                                
024900         05  LOTE-STOCK-DISPONIBLE PIC S9(7).                             
025000                                                                          
025100 77  SUB-I                       PIC 9(3) COMP VALUE ZERO.                
025200 77  SUB-J                       PIC 9(3) COMP VALUE ZERO.                
025300 77  HUBO-INTERCAMBIO            PIC X(1) VALUE 'N'.                      
025400     88  SE-INTERCAMBIO              VALUE 'Y'.                           
025500 01  LOTE-PRODUCTO-TEMP.                                                  
025600     03  LOTE-TEMP-PROD-ID       PIC 9(9).                                
025700     03  LOTE-TEMP-FECHA         PIC 9(8).                                
025800     03  LOTE-TEMP-STOCK         PIC S9(7).                               
025900                                                                          
026000 77  INDICADOR-VENTA-NUEVA       PIC X(1) VALUE 'N'.                      
026100     88  VENTA-ES-NUEVA              VALUE 'Y'.                           
026200 77  SALDO-PEDIDO-LINEA          PIC S9(7) COMP VALUE ZERO.               
026300 77  CANTIDAD-TOMADA-LOTE        PIC S9(7) COMP VALUE ZERO.               
026400 77  INDICADOR-STOCK-INSUFICIENTE PIC X(1) VALUE 'N'.                     
026500     88  STOCK-ES-INSUFICIENTE       VALUE 'Y'.                           
026600 01  ACUMULADO-VENTA             PIC S9(9)V99 VALUE ZERO.                 
026700 01  ACUMULADO-VENTA-R REDEFINES ACUMULADO-VENTA.                         
026800     03  FILLER                  PIC S9(9)V99.                            
026900 01  SUBTOTAL-LINEA-VENTA        PIC S9(9)V99 VALUE ZERO.                 
027000                                                                          
027100 PROCEDURE DIVISION.                                                      
027200 0100-INICIO.                                                             
027300     PERFORM 0200-ABRIR-ARCHIVOS.                                         
027400     PERFORM 0300-FIJAR-CORRELATIVOS.                                     
027500     MOVE 'Y' TO INDICADOR-VENTA-NUEVA.                                   
027600     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.                         
027700     PERFORM 9000-CERRAR-ARCHIVOS.                                        
027800     GOBACK.                                                              
027900                                                                          
028000 0200-ABRIR-ARCHIVOS.                                                     
028100     OPEN INPUT VENTA-TRANSACCION.                                        
028200     OPEN I-O PRODUCTO.                                                   
028300     OPEN EXTEND KARDEX.                                                  
028400     OPEN I-O VENTA.                                                      
028500     OPEN EXTEND DETALLE-VENTA.                                           
028600     OPEN INPUT CLIENTE.                                                  
028700     OPEN I-O CARTERA.                                                    
028800     OPEN EXTEND CARTERA-MOVIMIENTO.                                      
028900     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
029000                                                                          
029100*----------------------------------------------------------------*        
029200* CORRELATIVOS POR CONTEO -- MISMO METODO DEL RESTO DE LOS                
029300* PROGRAMAS SICL (VER SIC-0071 EN SICL4OP1).                              
029400*----------------------------------------------------------------*        
029500 0300-FIJAR-CORRELATIVOS.                                                 
029600     PERFORM 0310-CONTAR-VENTA THRU 0310-FIN.                             
029700     PERFORM 0320-CONTAR-DETVTA THRU 0320-FIN.                            
029800     PERFORM 0330-CONTAR-KARDEX THRU 0330-FIN.                            
029900     PERFORM 0340-CONTAR-CARTERA THRU 0340-FIN.                           
030000     PERFORM 0350-CONTAR-CARMOV THRU 0350-FIN.                            
030100     PERFORM 0360-CONTAR-CAPMOV THRU 0360-FIN.                            
030200                                                                          
030300 0310-CONTAR-VENTA.                                                       
030400     MOVE ZERO TO CONTADOR-VENTA.                                         
030500     CLOSE VENTA.                                                         
030600     OPEN INPUT VENTA.                                                    
030700 0310-LOOP.                                                               
030800     READ VENTA NEXT RECORD AT END GO TO 0310-FIN.                        
030900     ADD 1 TO CONTADOR-VENTA.                                             
031000     GO TO 0310-LOOP.                                                     
031100 0310-FIN.                                                                
031200     CLOSE VENTA.                                                         
031300     OPEN I-O VENTA.                                                      
031400                                                                          
031500 0320-CONTAR-DETVTA.                                                      
031600     MOVE ZERO TO CONTADOR-DETVTA.                                        
031700     CLOSE DETALLE-VENTA.                                                 
031800     OPEN INPUT DETALLE-VENTA.                                            
031900 0320-LOOP.                                                               
032000     READ DETALLE-VENTA NEXT RECORD AT END GO TO 0320-FIN.                
032100     ADD 1 TO CONTADOR-DETVTA.                                            
032200     GO TO 0320-LOOP.                                                     
032300 0320-FIN.                                                                
032400     CLOSE DETALLE-VENTA.                                                 
032500     OPEN EXTEND DETALLE-VENTA.                                           
032600                                                                          
032700 0330-CONTAR-KARDEX.                                                      
032800     MOVE ZERO TO CONTADOR-KARDEX.                                        
032900     CLOSE KARDEX.                                                        
033000     OPEN INPUT KARDEX.                                                   
033100 0330-LOOP.                                                               
033200     READ KARDEX NEXT RECORD AT END GO TO 0330-FIN.                       
033300     ADD 1 TO CONTADOR-KARDEX.                                            
033400     GO TO 0330-LOOP.                                                     
033500 0330-FIN.                                                                
033600     CLOSE KARDEX.                                                        
033700     OPEN EXTEND KARDEX.                                                  
033800                                                                          
033900 0340-CONTAR-CARTERA.                                                     
034000     MOVE ZERO TO CONTADOR-CARTERA.                                       
034100     CLOSE CARTERA.                                                       
034200     OPEN INPUT CARTERA.                                                  
034300 0340-LOOP.                                                               
034400     READ CARTERA NEXT RECORD AT END GO TO 0340-FIN.                      
034500     ADD 1 TO CONTADOR-CARTERA.                                           
034600     GO TO 0340-LOOP.                                                     
034700 0340-FIN.                                                                
034800     CLOSE CARTERA.                                                       
034900     OPEN I-O CARTERA.                                                    
035000                                                                          
035100 0350-CONTAR-CARMOV.                                                      
035200     MOVE ZERO TO CONTADOR-CARMOV.                                        
035300     CLOSE CARTERA-MOVIMIENTO.                                            
035400     OPEN INPUT CARTERA-MOVIMIENTO.                                       
035500 0350-LOOP.                                                               
035600     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 0350-FIN.           
035700     ADD 1 TO CONTADOR-CARMOV.                                            
035800     GO TO 0350-LOOP.                                                     
035900 0350-FIN.                                                                
036000     CLOSE CARTERA-MOVIMIENTO.                                            
036100     OPEN EXTEND CARTERA-MOVIMIENTO.                                      
036200                                                                          
036300 0360-CONTAR-CAPMOV.                                                      
036400     MOVE ZERO TO CONTADOR-CAPMOV.                                        
036500     CLOSE CAPITAL-MOVIMIENTO.                                            
036600     OPEN INPUT CAPITAL-MOVIMIENTO.                                       
036700 0360-LOOP.                                                               
036800     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0360-FIN.           
036900     ADD 1 TO CONTADOR-CAPMOV.                                            
037000     GO TO 0360-LOOP.                                                     
037100 0360-FIN.                                                                
037200     CLOSE CAPITAL-MOVIMIENTO.                                            
037300     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
037400                                                                          
037500*----------------------------------------------------------------*        
037600* CICLO PRINCIPAL -- UNA LINEA PEDIDA POR TRANSACCION.  VARIAS            
037700* LINEAS SEGUIDAS PUEDEN PERTENECER A LA MISMA VENTA HASTA QUE            
037800* VSL-ES-ULTIMA-LINEA VIENE EN 'Y' (VSL-ULTIMA-LINEA HEREDA EL            
037900* PAPEL DE LA PREGUNTA "OTRO MEDICAMENTO S/N" DE LA PANTALLA DE           
038000* VENTA DEL SISTEMA DE BODEGA ANTERIOR, AHORA EN BATCH).                  
038100*                                                                         
038200* 20120604 M.SOTO SIC-0074 -- LAS LINEAS SE ACUMULAN EN                   
038300* TABLA-LINEAS-PEDIDO Y NO SE GRABA NADA HASTA QUE SE CONOCE LA           
038400* ULTIMA LINEA Y 1400-VALIDAR-STOCK-PEDIDO CONFIRMA QUE HAY               
038500* STOCK PARA TODAS.  SI FALTA STOCK EN CUALQUIER LINEA, TODO EL           
038600* PEDIDO SE RECHAZA (REGLA DE NEGOCIO "VENTA TODO O NADA").               
038700*----------------------------------------------------------------*        
038800 1000-LEER-TRANSACCION.                                                   
038900     READ VENTA-TRANSACCION AT END GO TO 1000-FIN.                        
039000     IF VENTA-ES-NUEVA                                                    
039100         PERFORM 1050-INICIAR-PEDIDO                                      
039200     END-IF.                                                              
039300     PERFORM 1100-ACUMULAR-LINEA-PEDIDO THRU 1100-FIN.                    
039400     IF VSL-QUEDAN-MAS-LINEAS                                             
039500         MOVE 'N' TO INDICADOR-VENTA-NUEVA                                
039600         GO TO 1000-LEER-TRANSACCION                                      
039700     END-IF.                                                              
039800     PERFORM 1400-VALIDAR-STOCK-PEDIDO THRU 1400-FIN.                     
039900     IF PEDIDO-RECHAZADO                                                  
040000         PERFORM 1450-RECHAZAR-PEDIDO                                     
040100     ELSE                                                                 
040200         PERFORM 1500-ABRIR-VENTA                                         
040300         PERFORM 3000-GRABAR-LINEAS-PEDIDO THRU 3000-FIN                  
040400         PERFORM 4000-CERRAR-VENTA                                        
040500     END-IF.                                                              
040600 1000-SIGUIENTE.                                                          
040700     MOVE 'Y' TO INDICADOR-VENTA-NUEVA.                                   
040800     GO TO 1000-LEER-TRANSACCION.                                         
040900 1000-FIN.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 1050-INICIAR-PEDIDO.                                                     
041300     MOVE ZERO TO CANTIDAD-LINEAS-PEDIDO.                                 
041400     MOVE 'N' TO INDICADOR-PEDIDO-RECHAZADO.                              
041500     MOVE VSL-CLIENTE-ID     TO PED-CLIENTE-ID.                           
041600     MOVE VSL-USUARIO-ID     TO PED-USUARIO-ID.                           
041700     MOVE VSL-TIPO-VENTA     TO PED-TIPO-VENTA.                           
041800     MOVE VSL-FECHA          TO PED-FECHA.                                
041900                                                                          
042000 1100-ACUMULAR-LINEA-PEDIDO.                                              
042100     IF CANTIDAD-LINEAS-PEDIDO NOT LESS THAN 50                           
042200         DISPLAY 'SICL4OP2 - PEDIDO EXCEDE 50 LINEAS, SE RECHAZA'         
042300         MOVE 'Y' TO INDICADOR-PEDIDO-RECHAZADO                           
042400         GO TO 1100-FIN                                                   
042500     END-IF.                                                              
042600*    20120625 J.PENA SIC-0083 UNA CANTIDAD PEDIDA CERO O NEGATIVA         
042700*                              RECHAZA TODO EL PEDIDO, MISMO              
042800*                              CRITERIO TODO-O-NADA DEL FALTANTE          
042900*                              DE STOCK (SIC-0074).                       
043000     IF VSL-CANTIDAD-PEDIDA NOT GREATER THAN ZERO                         
043100         DISPLAY 'SICL4OP2 - CANTIDAD PEDIDA INVALIDA PARA: '             
043200                 VSL-PRODUCTO-NOMBRE                                      
043300         MOVE 'Y' TO INDICADOR-PEDIDO-RECHAZADO                           
043400         GO TO 1100-FIN                                                   
043500     END-IF.                                                              
043600     ADD 1 TO CANTIDAD-LINEAS-PEDIDO.                                     
043700     SET INDICE-LINEA TO CANTIDAD-LINEAS-PEDIDO.                          
043800     MOVE VSL-PRODUCTO-NOMBRE                                             
043900                        TO LP-PRODUCTO-NOMBRE (INDICE-LINEA).             
044000     MOVE VSL-CANTIDAD-PEDIDA                                             
044100                        TO LP-CANTIDAD-PEDIDA (INDICE-LINEA).             
044200     MOVE VSL-PRECIO-VENTA                                                
044300                        TO LP-PRECIO-VENTA (INDICE-LINEA).                
044400 1100-FIN.                                                                
044500     EXIT.                                                                
044600                                                                          
044700*----------------------------------------------------------------*        
044800* VALIDA, PARA CADA LINEA ACUMULADA DEL PEDIDO, QUE LA SUMA DE            
044900* STOCK DISPONIBLE EN TODOS LOS LOTES DEL PRODUCTO ALCANCE LA             
045000* CANTIDAD PEDIDA.  BASTA QUE UNA SOLA LINEA NO ALCANCE PARA              
045100* MARCAR TODO EL PEDIDO COMO RECHAZADO (SIC-0074).                        
045200*----------------------------------------------------------------*        
045300 1400-VALIDAR-STOCK-PEDIDO.                                               
045400     IF CANTIDAD-LINEAS-PEDIDO = ZERO                                     
045500         GO TO 1400-FIN                                                   
045600     END-IF.                                                              
045700     SET INDICE-LINEA TO 1.                                               
045800 1400-LOOP.                                                               
045900     IF INDICE-LINEA > CANTIDAD-LINEAS-PEDIDO                             
046000         GO TO 1400-FIN                                                   
046100     END-IF.                                                              
046200     MOVE LP-PRODUCTO-NOMBRE (INDICE-LINEA)                               
046300                             TO VSL-PRODUCTO-NOMBRE.                      
046400     PERFORM 2000-BUSCAR-LOTES-PRODUCTO THRU 2000-FIN.                    
046500     PERFORM 1420-SUMAR-STOCK-LOTES THRU 1420-FIN.                        
046600     IF STOCK-TOTAL-LOTES < LP-CANTIDAD-PEDIDA (INDICE-LINEA)             
046700         DISPLAY 'SICL4OP2 - STOCK INSUFICIENTE PARA: '                   
046800                 LP-PRODUCTO-NOMBRE (INDICE-LINEA)                        
046900         MOVE 'Y' TO INDICADOR-PEDIDO-RECHAZADO                           
047000     END-IF.                                                              
047100     SET INDICE-LINEA UP BY 1.                                            
047200     GO TO 1400-LOOP.                                                     
047300 1400-FIN.                                                                
047400     EXIT.                                                                
047500                                                                          
047600 1420-SUMAR-STOCK-LOTES.                                                  
047700     MOVE ZERO TO STOCK-TOTAL-LOTES.                                      
047800     SET INDICE-LOTE TO 1.                                                
047900 1420-LOOP.                                                               
048000     IF INDICE-LOTE > CANTIDAD-LOTES-PRODUCTO                             
048100         GO TO 1420-FIN                                                   
048200     END-IF.                                                              
048300     ADD LOTE-STOCK-DISPONIBLE (INDICE-LOTE) TO STOCK-TOTAL-LOTES.        
048400     SET INDICE-LOTE UP BY 1.                                             
048500     GO TO 1420-LOOP.                                                     
048600 1420-FIN.                                                                
048700     EXIT.                                                                
048800                                                                          
048900 1450-RECHAZAR-PEDIDO.                                                    
049000     DISPLAY 'SICL4OP2 - VENTA RECHAZADA, NO CUMPLE TODO-O-NADA'.         
049100*    NO SE ESCRIBE ENCABEZADO DE VENTA NI DETALLE NI KARDEX --            
049200*    EL PEDIDO COMPLETO QUEDA SIN POSTEAR (SIC-0074).                     
049300                                                                          
049400*----------------------------------------------------------------*        
049500* VENTASERVICE -- ABRE EL ENCABEZADO DE UNA VENTA NUEVA A PARTIR          
049600* DE ENCABEZADO-PEDIDO (CAPTURADO EN LA PRIMERA LINEA).  EL TOTAL         
049700* SE COMPLETA AL CERRAR LA VENTA (PARRAFO 4000), CUANDO YA SE             
049800* GRABARON TODAS LAS LINEAS.                                              
049900*----------------------------------------------------------------*        
050000 1500-ABRIR-VENTA.                                                        
050100     ADD 1 TO CONTADOR-VENTA.                                             
050200     MOVE CONTADOR-VENTA      TO VTA-ID.                                  
050300     MOVE PED-CLIENTE-ID      TO VTA-CLIENTE-ID.                          
050400     MOVE PED-USUARIO-ID      TO VTA-USUARIO-ID.                          
050500     MOVE PED-TIPO-VENTA      TO VTA-TIPO-VENTA.                          
050600     SET VTA-ESTA-ACTIVA      TO TRUE.                                    
050700     MOVE SPACES              TO VTA-MOTIVO-ANULACION.                    
050800     MOVE ZERO                TO VTA-TOTAL.                               
050900     MOVE PED-FECHA           TO VTA-FECHA-REGISTRO.                      
051000     WRITE VTA-REGISTRO INVALID KEY GO TO 8200-ERROR-VENTA.               
051100     MOVE ZERO TO ACUMULADO-VENTA.                                        
051200                                                                          
051300*----------------------------------------------------------------*        
051400* PRODUCTOSERVICE -- CARGA EN LA TABLA TABLA-LOTES-PRODUCTO TODOS         
051500* LOS LOTES DE UN MISMO PROD-NOMBRE, RECORRIENDO LA ALTERNATE             
051600* KEY PROD-NOMBRE.                                                        
051700*----------------------------------------------------------------*        
051800 2000-BUSCAR-LOTES-PRODUCTO.                                              
051900     MOVE ZERO TO CANTIDAD-LOTES-PRODUCTO.                                
052000     MOVE VSL-PRODUCTO-NOMBRE TO PROD-NOMBRE.                             
052100     START PRODUCTO KEY IS NOT LESS THAN PROD-NOMBRE                      
052200         INVALID KEY GO TO 2000-FIN                                       
052300     END-START.                                                           
052400 2000-LOOP.                                                               
052500     READ PRODUCTO NEXT RECORD AT END GO TO 2000-FIN.                     
052600     IF PROD-NOMBRE NOT EQUAL VSL-PRODUCTO-NOMBRE                         
052700         GO TO 2000-FIN                                                   
052800     END-IF.                                                              
052900     IF PROD-SIN-EXISTENCIA                                               
053000         GO TO 2000-LOOP                                                  
053100     END-IF.                                                              
053200     ADD 1 TO CANTIDAD-LOTES-PRODUCTO.                                    
053300     SET INDICE-LOTE TO CANTIDAD-LOTES-PRODUCTO.                          
053400     MOVE PROD-ID        TO LOTE-PROD-ID (INDICE-LOTE).                   
053500     MOVE PROD-FECHA-REGISTRO                                             
053600                        TO LOTE-FECHA-REGISTRO (INDICE-LOTE).             
053700     MOVE PROD-STOCK     TO LOTE-STOCK-DISPONIBLE (INDICE-LOTE).          
053800     IF CANTIDAD-LOTES-PRODUCTO < 200                                     
053900         GO TO 2000-LOOP                                                  
054000     END-IF.                                                              
054100 2000-FIN.                                                                
054200     EXIT.                                                                
054300                                                                          
054400*----------------------------------------------------------------*        
054500* ORDENAMIENTO DE BURBUJA DE LA TABLA DE LOTES POR FECHA DE               
054600* REGISTRO ASCENDENTE (EL LOTE MAS ANTIGUO QUEDA PRIMERO).                
054700* TOMADO DEL METODO DE ORDENAMIENTO DE TABLAS QUE USAN LOS                
054800* LISTADOS DE CIERRE (TICKET SIC-0051) -- SE REESCRIBE SIN                
054900* PERFORM ... END-PERFORM PARA SEGUIR EL ESTILO DEL PROGRAMA.             
055000*----------------------------------------------------------------*        
055100 2500-ORDENAR-LOTES-FIFO.                                                 
055200     IF CANTIDAD-LOTES-PRODUCTO < 2                                       
055300         GO TO 2500-FIN                                                   
055400     END-IF.                                                              
055500     MOVE 'Y' TO HUBO-INTERCAMBIO.                                        
055600 2500-PASADA.                                                             
055700     IF NOT SE-INTERCAMBIO                                                
055800         GO TO 2500-FIN                                                   
055900     END-IF.                                                              
056000     MOVE 'N' TO HUBO-INTERCAMBIO.                                        
056100     MOVE 1 TO SUB-I.                                                     
056200 2500-COMPARAR.                                                           
056300     IF SUB-I >= CANTIDAD-LOTES-PRODUCTO                                  
056400         GO TO 2500-PASADA                                                
056500     END-IF.                                                              
056600     COMPUTE SUB-J = SUB-I + 1.                                           
056700     IF LOTE-FECHA-REGISTRO (SUB-I) > LOTE-FECHA-REGISTRO (SUB-J)         
056800         MOVE LOTE-PRODUCTO (SUB-I) TO LOTE-PRODUCTO-TEMP                 
056900         MOVE LOTE-PRODUCTO (SUB-J) TO LOTE-PRODUCTO (SUB-I)              
057000         MOVE LOTE-PRODUCTO-TEMP    TO LOTE-PRODUCTO (SUB-J)              
057100         MOVE 'Y' TO HUBO-INTERCAMBIO                                     
057200     END-IF.                                                              
057300     ADD 1 TO SUB-I.                                                      
057400     GO TO 2500-COMPARAR.                                                 
057500 2500-FIN.                                                                
057600     EXIT.                                                                
057700                                                                          
057800*----------------------------------------------------------------*        
057900* RECORRE LAS LINEAS YA VALIDADAS DEL PEDIDO Y, PARA CADA UNA,            
058000* BUSCA SUS LOTES, LOS ORDENA FIFO Y LOS CONSUME.  A ESTA ALTURA          
058100* 1400-VALIDAR-STOCK-PEDIDO YA CONFIRMO QUE HAY STOCK PARA TODAS.         
058200*----------------------------------------------------------------*        
058300 3000-GRABAR-LINEAS-PEDIDO.                                               
058400     SET INDICE-LINEA TO 1.                                               
058500 3000-LOOP.                                                               
058600     IF INDICE-LINEA > CANTIDAD-LINEAS-PEDIDO                             
058700         GO TO 3000-FIN                                                   
058800     END-IF.                                                              
058900     MOVE LP-PRODUCTO-NOMBRE (INDICE-LINEA)                               
059000                             TO VSL-PRODUCTO-NOMBRE.                      
059100     MOVE LP-CANTIDAD-PEDIDA (INDICE-LINEA)                               
059200                             TO VSL-CANTIDAD-PEDIDA.                      
059300     MOVE LP-PRECIO-VENTA (INDICE-LINEA)    TO VSL-PRECIO-VENTA.          
059400     PERFORM 2000-BUSCAR-LOTES-PRODUCTO THRU 2000-FIN.                    
059500     PERFORM 2500-ORDENAR-LOTES-FIFO THRU 2500-FIN.                       
059600     PERFORM 3100-APORTAR-LOTES THRU 3100-FIN.                            
059700     SET INDICE-LINEA UP BY 1.                                            
059800     GO TO 3000-LOOP.                                                     
059900 3000-FIN.                                                                
060000     EXIT.                                                                
060100                                                                          
060200*----------------------------------------------------------------*        
060300* KARDEXSERVICE / VENTASERVICE -- CONSUME LOS LOTES EN ORDEN              
060400* FIFO HASTA CUBRIR VSL-CANTIDAD-PEDIDA, GRABANDO UNA LINEA DE            
060500* DETALLE-VENTA Y UN MOVIMIENTO DE SALIDA DE KARDEX POR CADA              
060600* LOTE TOCADO.  EL CHEQUEO DE STOCK-ES-INSUFICIENTE QUEDA COMO            
060700* RESGUARDO; NO DEBERIA ACTIVARSE PORQUE 1400-VALIDAR-STOCK-              
060800* PEDIDO YA CONFIRMO EL TOTAL ANTES DE LLEGAR AQUI.                       
060900*----------------------------------------------------------------*        
061000 3100-APORTAR-LOTES.                                                      
061100     MOVE 'N' TO INDICADOR-STOCK-INSUFICIENTE.                            
061200     MOVE VSL-CANTIDAD-PEDIDA TO SALDO-PEDIDO-LINEA.                      
061300     SET INDICE-LOTE TO 1.                                                
061400 3100-LOOP.                                                               
061500     IF SALDO-PEDIDO-LINEA NOT GREATER THAN ZERO                          
061600         GO TO 3100-FIN                                                   
061700     END-IF.                                                              
061800     IF INDICE-LOTE > CANTIDAD-LOTES-PRODUCTO                             
061900         MOVE 'Y' TO INDICADOR-STOCK-INSUFICIENTE                         
062000         DISPLAY 'SICL4OP2 - INCONSISTENCIA DE STOCK PARA: '              
062100                 VSL-PRODUCTO-NOMBRE                                      
062200         GO TO 3100-FIN                                                   
062300     END-IF.                                                              
062400     IF LOTE-STOCK-DISPONIBLE (INDICE-LOTE) NOT GREATER THAN ZERO         
062500         SET INDICE-LOTE UP BY 1                                          
062600         GO TO 3100-LOOP                                                  
062700     END-IF.                                                              
062800     IF LOTE-STOCK-DISPONIBLE (INDICE-LOTE) GREATER THAN OR EQUAL         
062900                                            TO SALDO-PEDIDO-LINEA         
063000         MOVE SALDO-PEDIDO-LINEA TO CANTIDAD-TOMADA-LOTE                  
063100     ELSE                                                                 
063200         MOVE LOTE-STOCK-DISPONIBLE (INDICE-LOTE)                         
063300                                 TO CANTIDAD-TOMADA-LOTE                  
063400     END-IF.                                                              
063500     SUBTRACT CANTIDAD-TOMADA-LOTE FROM                                   
063600                             LOTE-STOCK-DISPONIBLE (INDICE-LOTE).         
063700     SUBTRACT CANTIDAD-TOMADA-LOTE FROM SALDO-PEDIDO-LINEA.               
063800     PERFORM 3500-GRABAR-DETALLE-Y-LOTE.                                  
063900     SET INDICE-LOTE UP BY 1.                                             
064000     GO TO 3100-LOOP.                                                     
064100 3100-FIN.                                                                
064200     EXIT.                                                                
064300                                                                          
064400 3500-GRABAR-DETALLE-Y-LOTE.                                              
064500     MOVE LOTE-PROD-ID (INDICE-LOTE) TO PROD-ID.                          
064600     READ PRODUCTO INVALID KEY GO TO 8100-ERROR-PRODUCTO.                 
064700     SUBTRACT CANTIDAD-TOMADA-LOTE FROM PROD-STOCK.                       
064800     REWRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.         
064900                                                                          
065000     ADD 1 TO CONTADOR-KARDEX.                                            
065100     MOVE CONTADOR-KARDEX     TO KDX-ID.                                  
065200     MOVE PROD-ID             TO KDX-PRODUCTO-ID.                         
065300     MOVE VSL-USUARIO-ID      TO KDX-USUARIO-ID.                          
065400     MOVE CANTIDAD-TOMADA-LOTE TO KDX-CANTIDAD.                           
065500     SET KDX-ES-SALIDA        TO TRUE.                                    
065600*    20050311 J.PENA SIC-0053 EL COMENTARIO DEL KARDEX DE SALIDA          
065700*                              AHORA LLEVA EL NUMERO DE LA VENTA,         
065800*                              ANTES SOLO DECIA 'VENTA' A SECAS Y         
065900*                              NO SE PODIA RASTREAR AL DOCUMENTO.         
066000     MOVE SPACES              TO KDX-COMENTARIO.                          
066100     STRING 'VENTA #' VTA-ID DELIMITED BY SIZE                            
066200             INTO KDX-COMENTARIO.                                         
066300     MOVE VSL-FECHA           TO KDX-FECHA-REGISTRO.                      
066400     WRITE KDX-REGISTRO.                                                  
066500                                                                          
066600     COMPUTE SUBTOTAL-LINEA-VENTA ROUNDED =                               
066700             CANTIDAD-TOMADA-LOTE * VSL-PRECIO-VENTA.                     
066800     ADD 1 TO CONTADOR-DETVTA.                                            
066900     MOVE CONTADOR-DETVTA     TO DVT-ID.                                  
067000     MOVE VTA-ID              TO DVT-VENTA-ID.                            
067100     MOVE PROD-ID             TO DVT-PRODUCTO-ID.                         
067200     MOVE CANTIDAD-TOMADA-LOTE TO DVT-CANTIDAD.                           
067300     MOVE SUBTOTAL-LINEA-VENTA TO DVT-SUBTOTAL.                           
067400     WRITE DVT-REGISTRO.                                                  
067500     ADD SUBTOTAL-LINEA-VENTA TO ACUMULADO-VENTA.                         
067600                                                                          
067700*----------------------------------------------------------------*        
067800* VENTASERVICE -- CIERRA LA VENTA CON EL TOTAL ACUMULADO,                 
067900* ABRE CARTERA SI ES CREDITO Y POSTEA CAPITAL.                            
068000*----------------------------------------------------------------*        
068100 4000-CERRAR-VENTA.                                                       
068200     MOVE VTA-ID TO VTA-ID.                                               
068300     READ VENTA INVALID KEY GO TO 8200-ERROR-VENTA.                       
068400     MOVE ACUMULADO-VENTA TO VTA-TOTAL.                                   
068500     REWRITE VTA-REGISTRO INVALID KEY GO TO 8200-ERROR-VENTA.             
068600     IF VTA-ES-CREDITO                                                    
068700         PERFORM 7000-ABRIR-CARTERA-CREDITO THRU 7000-FIN                 
068800     END-IF.                                                              
068900     PERFORM 6000-POSTEAR-CAPITAL-VENTA THRU 6000-SALIDA.                 
069000                                                                          
069100*----------------------------------------------------------------*        
069200* CARTERASERVICE.REGISTRARVENTAENCARTERA -- IDEMPOTENTE: SI YA            
069300* EXISTE UNA CARTERA PARA ESTA VTA-ID (REPROCESO) NO SE ABRE              
069400* OTRA (TICKET SIC-0038).                                                 
069500*----------------------------------------------------------------*        
069600 7000-ABRIR-CARTERA-CREDITO.                                              
069700     MOVE VTA-ID TO CAR-VENTA-ID.                                         
069800     READ CARTERA KEY IS CAR-VENTA-ID                                     
069900         INVALID KEY GO TO 7000-ABRIR                                     
070000     END-READ.                                                            
070100     GO TO 7000-FIN.                                                      
070200 7000-ABRIR.                                                              
070300     ADD 1 TO CONTADOR-CARTERA.                                           
070400     MOVE CONTADOR-CARTERA    TO CAR-ID.                                  
070500     MOVE VTA-CLIENTE-ID      TO CAR-CLIENTE-ID.                          
070600     MOVE VTA-ID              TO CAR-VENTA-ID.                            
070700     MOVE VTA-TOTAL           TO CAR-SALDO.                               
070800     MOVE PED-FECHA           TO CAR-ULT-ACTUAL-FECHA.                    
070900     MOVE ZERO                TO CAR-ULT-ACTUAL-HORA.                     
071000     WRITE CAR-REGISTRO INVALID KEY GO TO 8300-ERROR-CARTERA.             
071100                                                                          
071200     ADD 1 TO CONTADOR-CARMOV.                                            
071300     MOVE CONTADOR-CARMOV     TO CMV-ID.                                  
071400     MOVE CAR-ID              TO CMV-CARTERA-ID.                          
071500     SET CMV-ES-CREDITO       TO TRUE.                                    
071600     MOVE VTA-TOTAL           TO CMV-MONTO.                               
071700     MOVE VTA-USUARIO-ID      TO CMV-USUARIO-ID.                          
071800     MOVE 'APERTURA POR VENTA A CREDITO' TO CMV-OBSERVACION.              
071900     MOVE PED-FECHA           TO CMV-FECHA-AAAAMMDD.                      
072000     MOVE ZERO                TO CMV-FECHA-HHMMSS.                        
072100     WRITE CMV-REGISTRO.                                                  
072200 7000-FIN.                                                                
072300     EXIT.                                                                
072400                                                                          
072500*----------------------------------------------------------------*        
072600* CAPITALSERVICE -- VENTA AL CONTADO ENTRA A CAJA DE INMEDIATO            
072700* (MONTO REAL = MONTO TOTAL).  VENTA A CREDITO SOLO DEJA                  
072800* CONSTANCIA DEL COMPROMISO, SIN MOVER CAJA TODAVIA (MONTO                
072900* REAL = CERO, SE COMPLETA CON EL ABONO EN SICL4OP4).                     
073000*----------------------------------------------------------------*        
073100 6000-POSTEAR-CAPITAL-VENTA.                                              
073200     IF VTA-TOTAL = ZERO                                                  
073300         GO TO 6000-SALIDA                                                
073400     END-IF.                                                              
073500     ADD 1 TO CONTADOR-CAPMOV.                                            
073600     MOVE CONTADOR-CAPMOV     TO CAP-ID.                                  
073700     SET CAP-ORIGEN-VENTA     TO TRUE.                                    
073800     MOVE VTA-ID              TO CAP-REFERENCIA-ID.                       
073900     MOVE VTA-TOTAL           TO CAP-MONTO-TOTAL.                         
074000     IF VTA-ES-CREDITO                                                    
074100         MOVE ZERO            TO CAP-MONTO-REAL                           
074200         SET CAP-ES-CREDITO-SI TO TRUE                                    
074300     ELSE                                                                 
074400         MOVE VTA-TOTAL       TO CAP-MONTO-REAL                           
074500         SET CAP-ES-CREDITO-NO TO TRUE                                    
074600     END-IF.                                                              
074700     MOVE 'VENTA DE MERCADERIA' TO CAP-DESCRIPCION.                       
074800     MOVE PED-FECHA           TO CAP-CREADO-FECHA.                        
074900     MOVE ZERO                TO CAP-CREADO-HORA.                         
075000     MOVE VTA-USUARIO-ID      TO CAP-USUARIO-ID.                          
075100     WRITE CAP-REGISTRO.                                                  
075200 6000-SALIDA.                                                             
075300     EXIT.                                                                
075400                                                                          
075500 9000-CERRAR-ARCHIVOS.                                                    
075600     CLOSE VENTA-TRANSACCION.                                             
075700     CLOSE PRODUCTO.                                                      
075800     CLOSE KARDEX.                                                        
075900     CLOSE VENTA.                                                         
076000     CLOSE DETALLE-VENTA.                                                 
076100     CLOSE CLIENTE.                                                       
076200     CLOSE CARTERA.                                                       
076300     CLOSE CARTERA-MOVIMIENTO.                                            
076400     CLOSE CAPITAL-MOVIMIENTO.                                            
076500                                                                          
076600 8100-ERROR-PRODUCTO.                                                     
076700     DISPLAY 'SICL4OP2 - NO SE PUDO LEER O GRABAR PRODUCTO'.              
076800     GO TO 1000-SIGUIENTE.                                                
076900                                                                          
077000 8200-ERROR-VENTA.                                                        
077100     DISPLAY 'SICL4OP2 - NO SE PUDO LEER O GRABAR VENTA'.                 
077200     GO TO 1000-SIGUIENTE.                                                
077300                                                                          
077400 8300-ERROR-CARTERA.                                                      
077500     DISPLAY 'SICL4OP2 - NO SE PUDO GRABAR CARTERA'.                      
077600     GO TO 7000-FIN.                                                      
