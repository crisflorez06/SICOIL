000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICL4OP4                                                  
000300* PURPOSE.      SICOIL - POSTEO DE ABONOS DE CARTERA E                    
000400*               INYECCIONES DE CAPITAL DEL DUENO.  EL ABONO SE            
000500*               APLICA A LOS SALDOS PENDIENTES DEL CLIENTE                
000600*               EMPEZANDO POR EL MAS ANTIGUO.                             
000700*----------------------------------------------------------------*        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.     SICL4OP4.                                                
001000 AUTHOR.         M. SOTO.                                                 
001100 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001200 DATE-WRITTEN.   MARCH 1997.                                              
001300 DATE-COMPILED.                                                           
001400 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001500*----------------------------------------------------------------*        
001600*   HISTORIA DE CAMBIOS                                                   
001700*                                                                         
001800*   FECHA     PROG.   TICKET    DESCRIPCION                               
001900*   --------  ------  --------  ------------------------------            
002000*   19970301  M.SOTO  SIC-0013  VERSION ORIGINAL, SOLO ABONO A            
002100*                                UNA CARTERA POR CLIENTE.                 
002200*   19970905  M.SOTO  SIC-0015  SE AGREGA APLICACION AL SALDO             
002300*                                MAS ANTIGUO PRIMERO CUANDO EL            
002400*                                CLIENTE TIENE VARIAS VENTAS A            
002500*                                CREDITO PENDIENTES.                      
002600*   19970905  M.SOTO  SIC-0016  SE AGREGA INYECCION DE CAPITAL            
002700*                                DEL DUENO (APORTE DE CAJA SIN            
002800*                                VENTA DE POR MEDIO).                     
002900*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHAS.            
003000*   20020610  J.PENA  SIC-0038  SE RECHAZA EL ABONO COMPLETO SI           
003100*                                EL MONTO SUPERA LA DEUDA TOTAL           
003200*                                DEL CLIENTE (NO SE ACEPTA                
003300*                                ABONO A FAVOR).                          
003400*   20040915  J.PENA  SIC-0051  SE ORDENA LA TABLA DE CARTERAS            
003500*                                DEL CLIENTE CON EL MISMO METODO          
003600*                                DE BURBUJA DE SICL4OP2.                  
003700*   20040922  M.SOTO  SIC-0049  CORRIGE CAP-REFERENCIA-ID DE LA           
003800*                                INYECCION DE CAPITAL: QUEDABA            
003900*                                CON EL RUT DEL CLIENTE, DEBE IR          
004000*                                EN CERO PORQUE NO HAY CLIENTE.           
004100*   20120611  M.SOTO  SIC-0076  SE VALIDA QUE ABN-MONTO SEA MAYOR         
004200*                                QUE CERO ANTES DE POSTEAR, TANTO         
004300*                                PARA EL ABONO COMO PARA LA               
004400*                                INYECCION DE CAPITAL.  ANTES UN          
004500*                                MONTO CERO O NEGATIVO SE POSTEABA        
004600*                                DIRECTO A CAPITAL-MOVIMIENTO.            
004700*   20120611  J.PENA  SIC-0077  SE AGREGAN RANGOS PERFORM...THRU          
004800*                                EN LOS CICLOS DE LECTURA Y DE            
004900*                                CARTERAS, Y SE RENOMBRAN LAS             
005000*                                VARIABLES DE TRABAJO SIN EL              
005100*                                PREFIJO GENERICO W00-/W1-.               
005200*   20120625  M.SOTO  SIC-0084  EL POSTEO A CAPITAL POR ABONO SE          
005300*                                MUEVE DE 1000-LEER-TRANSACCION A         
005400*                                3500-GRABAR-ABONO-CARTERA Y AHORA        
005500*                                POSTEA MONTO-APLICADO-CARTERA EN         
005600*                                VEZ DE ABN-MONTO: UN ABONO QUE           
005700*                                CUBRE VARIAS CARTERAS DEBE DEJAR         
005800*                                UN MOVIMIENTO DE CAPITAL POR CADA        
005900*                                CARTERA TOCADA, NO UNO SOLO POR          
006000*                                EL TOTAL DEL ABONO.                      
006100*----------------------------------------------------------------*        
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT ABONO-TRANSACCION ASSIGN TO DISK                              
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS FS-ABONO-TRANSACCION.                             
007100                                                                          
007200     SELECT CARTERA ASSIGN TO DISK                                        
007300         ORGANIZATION IS INDEXED                                          
007400         ACCESS MODE IS DYNAMIC                                           
007500         RECORD KEY IS CAR-ID                                             
007600         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES             
007700         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES           
007800         FILE STATUS IS FS-CARTERA.                                       
007900                                                                          
008000     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK                             
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         FILE STATUS IS FS-CARTERA-MOVIMIENTO.                            
008300                                                                          
008400     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK                             
008500         ORGANIZATION IS SEQUENTIAL                                       
008600         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.                            
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000 FD  ABONO-TRANSACCION                                                    
009100     LABEL RECORD IS STANDARD                                             
009200     VALUE OF FILE-ID IS "ABONOTRN.DAT".                                  
009300 01  ABN-REGISTRO.                                                        
009400     03  ABN-TIPO                    PIC X(1).                            
009500         88  ABN-ES-ABONO-CARTERA        VALUE 'A'.                       
009600         88  ABN-ES-INYECCION-CAPITAL    VALUE 'I'.                       
009700     03  ABN-CLIENTE-ID               PIC 9(9).                           
009800     03  ABN-USUARIO-ID               PIC 9(9).                           
009900     03  ABN-MONTO                    PIC S9(9)V99.                       
010000     03  ABN-OBSERVACION               PIC X(500).                        
010100     03  ABN-FECHA                    PIC 9(8).                           
010200     03  FILLER                       PIC X(10).                          
010300                                                                          
010400 FD  CARTERA                                                              
010500     LABEL RECORD IS STANDARD                                             
010600     VALUE OF FILE-ID IS "CARTERA.DAT".                                   
010700     COPY SICL-CARTERA.                                                   
010800                                                                          
010900 FD  CARTERA-MOVIMIENTO                                                   
011000     LABEL RECORD IS STANDARD                                             
011100     VALUE OF FILE-ID IS "CARMOV.DAT".                                    
011200     COPY SICL-CARMOV.                                                    
011300                                                                          
011400 FD  CAPITAL-MOVIMIENTO                                                   
011500     LABEL RECORD IS STANDARD                                             
011600     VALUE OF FILE-ID IS "CAPMOV.DAT".                                    
011700     COPY SICL-CAPMOV.                                                    
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000 01  FS-ABONO-TRANSACCION        PIC X(2) VALUE SPACES.                   
012100     88  FS-ABONOTRN-OK               VALUE '00'.                         
012200     88  FS-ABONOTRN-EOF               VALUE '10'.                        
012300 01  FS-CARTERA                  PIC X(2) VALUE SPACES.                   
012400 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
012500 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
012600                                                                          
012700 77  CONTADOR-CARMOV             PIC 9(9) COMP VALUE ZERO.                
012800 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.                
012900                                                                          
013000 77  INDICADOR-MONTO-INVALIDO    PIC X(1) VALUE 'N'.                      
013100     88  MONTO-ES-INVALIDO           VALUE 'Y'.                           
013200                                                                          
013300*----------------------------------------------------------------*        
013400* TABLA DE TRABAJO CON LAS CARTERAS PENDIENTES DE UN CLIENTE,             
013500* CARGADA POR EL PARRAFO 2000 Y ORDENADA DE MAS ANTIGUA A MAS             
013600* NUEVA POR EL PARRAFO 2500 (SIC-0051) ANTES DE APLICAR EL                
013700* ABONO EN EL PARRAFO 3000.                                               
013800*----------------------------------------------------------------*        
013900 01  TABLA-CARTERAS-CLIENTE.                                              
014000     03  CANTIDAD-CARTERAS-CLIENTE PIC 9(3) COMP VALUE ZERO.              
014100     03  CARTERA-PENDIENTE OCCURS 200 TIMES                               
014200                                    INDEXED BY INDICE-CARTERA.            
014300         05  CARP-ID             PIC 9(9).                                
014400         05  CARP-FECHA          PIC 9(14).                               
014500         05  CARP-SALDO          PIC S9(9)V99.                            
014600                                                                          
014700 77  SUB-I                       PIC 9(3) COMP VALUE ZERO.                
014800 77  SUB-J                       PIC 9(3) COMP VALUE ZERO.                
014900 77  HUBO-INTERCAMBIO            PIC X(1) VALUE 'N'.                      
015000     88  SE-INTERCAMBIO              VALUE 'Y'.                           
015100 01  CARTERA-PENDIENTE-TEMP.                                              
015200     03  CARP-TEMP-ID             PIC 9(9).                               
015300     03  CARP-TEMP-FECHA          PIC 9(14).                              
015400     03  CARP-TEMP-SALDO          PIC S9(9)V99.                           
015500                                                                          
015600 01  DEUDA-TOTAL-CLIENTE          PIC S9(9)V99 VALUE ZERO.                
015700 01  SALDO-ABONO-PENDIENTE        PIC S9(9)V99 VALUE ZERO.                
015800 01  MONTO-APLICADO-CARTERA       PIC S9(9)V99 VALUE ZERO.                
015900 77  INDICADOR-ABONO-RECHAZADO   PIC X(1) VALUE 'N'.                      
016000     88  ABONO-ES-RECHAZADO           VALUE 'Y'.                          
016100                                                                          
016200 PROCEDURE DIVISION.                                                      
016300 0100-INICIO.                                                             
016400     PERFORM 0200-ABRIR-ARCHIVOS.                                         
016500     PERFORM 0300-FIJAR-CORRELATIVOS.                                     
016600     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.                         
016700     PERFORM 9000-CERRAR-ARCHIVOS.                                        
016800     GOBACK.                                                              
016900                                                                          
017000 0200-ABRIR-ARCHIVOS.                                                     
017100     OPEN INPUT ABONO-TRANSACCION.                                        
017200     OPEN I-O CARTERA.                                                    
017300     OPEN EXTEND CARTERA-MOVIMIENTO.                                      
017400     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
017500                                                                          
017600 0300-FIJAR-CORRELATIVOS.                                                 
017700     PERFORM 0310-CONTAR-CARMOV THRU 0310-FIN.                            
017800     PERFORM 0320-CONTAR-CAPMOV THRU 0320-FIN.                            
017900                                                                          
018000 0310-CONTAR-CARMOV.                                                      
018100     MOVE ZERO TO CONTADOR-CARMOV.                                        
018200     CLOSE CARTERA-MOVIMIENTO.                                            
018300     OPEN INPUT CARTERA-MOVIMIENTO.                                       
018400 0310-LOOP.                                                               
018500     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 0310-FIN.           
018600     ADD 1 TO CONTADOR-CARMOV.                                            
018700     GO TO 0310-LOOP.                                                     
018800 0310-FIN.                                                                
018900     CLOSE CARTERA-MOVIMIENTO.                                            
019000     OPEN EXTEND CARTERA-MOVIMIENTO.                                      
019100                                                                          
019200 0320-CONTAR-CAPMOV.                                                      
019300     MOVE ZERO TO CONTADOR-CAPMOV.                                        
019400     CLOSE CAPITAL-MOVIMIENTO.                                            
019500     OPEN INPUT CAPITAL-MOVIMIENTO.                                       
019600 0320-LOOP.                                                               
019700     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0320-FIN.           
019800     ADD 1 TO CONTADOR-CAPMOV.                                            
019900     GO TO 0320-LOOP.                                                     
020000 0320-FIN.                                                                
020100     CLOSE CAPITAL-MOVIMIENTO.                                            
020200     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
020300                                                                          
020400*----------------------------------------------------------------*        
020500* CICLO PRINCIPAL -- UNA TRANSACCION POR ABONO O INYECCION.               
020600* 20120611 M.SOTO SIC-0076 -- NINGUN MONTO CERO O NEGATIVO LLEGA          
020700* A POSTEARSE, YA SEA ABONO A CARTERA O INYECCION DE CAPITAL.             
020800*----------------------------------------------------------------*        
020900 1000-LEER-TRANSACCION.                                                   
021000     READ ABONO-TRANSACCION AT END GO TO 1000-FIN.                        
021100     PERFORM 1200-VALIDAR-MONTO-POSITIVO.                                 
021200     IF MONTO-ES-INVALIDO                                                 
021300         DISPLAY 'SICL4OP4 - MONTO DEBE SER MAYOR QUE CERO: '             
021400                 ABN-CLIENTE-ID                                           
021500         GO TO 1000-LEER-TRANSACCION                                      
021600     END-IF.                                                              
021700     IF ABN-ES-INYECCION-CAPITAL                                          
021800         PERFORM 7000-POSTEAR-INYECCION-CAPITAL                           
021900     ELSE                                                                 
022000         PERFORM 2000-SELECCIONAR-CARTERAS-CLIENTE THRU 2000-FIN          
022100         IF CANTIDAD-CARTERAS-CLIENTE = ZERO                              
022200             DISPLAY 'SICL4OP4 - CLIENTE SIN CARTERA PENDIENTE: '         
022300                     ABN-CLIENTE-ID                                       
022400         ELSE                                                             
022500             PERFORM 2500-ORDENAR-CARTERAS-POR-ANTIGUEDAD THRU            
022600                     2500-FIN                                             
022700             PERFORM 2800-VALIDAR-MONTO-ABONO                             
022800             IF ABONO-ES-RECHAZADO                                        
022900                 DISPLAY 'SICL4OP4 - ABONO SUPERA LA DEUDA: '             
023000                         ABN-CLIENTE-ID                                   
023100             ELSE                                                         
023200                 PERFORM 3000-APLICAR-ABONO THRU 3000-FIN                 
023300             END-IF                                                       
023400         END-IF                                                           
023500     END-IF.                                                              
023600     GO TO 1000-LEER-TRANSACCION.                                         
023700 1000-FIN.                                                                
023800     EXIT.                                                                
023900                                                                          
024000*----------------------------------------------------------------*        
024100* NO SE POSTEA UN MONTO CERO O NEGATIVO, NI EN ABONO NI EN                
024200* INYECCION DE CAPITAL (REGLA DE NEGOCIO, SIC-0076).                      
024300*----------------------------------------------------------------*        
024400 1200-VALIDAR-MONTO-POSITIVO.                                             
024500     MOVE 'N' TO INDICADOR-MONTO-INVALIDO.                                
024600     IF ABN-MONTO NOT GREATER THAN ZERO                                   
024700         MOVE 'Y' TO INDICADOR-MONTO-INVALIDO                             
024800     END-IF.                                                              
024900                                                                          
025000*----------------------------------------------------------------*        
025100* CARTERASERVICE -- CARGA EN LA TABLA TODAS LAS CARTERAS DEL              
025200* CLIENTE CON SALDO PENDIENTE, RECORRIENDO LA ALTERNATE KEY               
025300* CAR-CLIENTE-ID.                                                         
025400*----------------------------------------------------------------*        
025500 2000-SELECCIONAR-CARTERAS-CLIENTE.                                       
025600     MOVE ZERO TO CANTIDAD-CARTERAS-CLIENTE.                              
025700     MOVE ZERO TO DEUDA-TOTAL-CLIENTE.                                    
025800     MOVE ABN-CLIENTE-ID TO CAR-CLIENTE-ID.                               
025900     START CARTERA KEY IS NOT LESS THAN CAR-CLIENTE-ID                    
026000         INVALID KEY GO TO 2000-FIN                                       
026100     END-START.                                                           
026200 2000-LOOP.                                                               
026300     READ CARTERA NEXT RECORD AT END GO TO 2000-FIN.                      
026400     IF CAR-CLIENTE-ID NOT EQUAL ABN-CLIENTE-ID                           
026500         GO TO 2000-FIN                                                   
026600     END-IF.                                                              
026700     IF CAR-SALDO-CANCELADO                                               
026800         GO TO 2000-LOOP                                                  
026900     END-IF.                                                              
027000     ADD 1 TO CANTIDAD-CARTERAS-CLIENTE.                                  
027100     SET INDICE-CARTERA TO CANTIDAD-CARTERAS-CLIENTE.                     
027200     MOVE CAR-ID TO CARP-ID (INDICE-CARTERA).                             
027300     MOVE CAR-ULTIMA-ACTUALIZACION TO CARP-FECHA (INDICE-CARTERA).        
027400     MOVE CAR-SALDO TO CARP-SALDO (INDICE-CARTERA).                       
027500     ADD CAR-SALDO TO DEUDA-TOTAL-CLIENTE.                                
027600     IF CANTIDAD-CARTERAS-CLIENTE < 200                                   
027700         GO TO 2000-LOOP                                                  
027800     END-IF.                                                              
027900 2000-FIN.                                                                
028000     EXIT.                                                                
028100                                                                          
028200*----------------------------------------------------------------*        
028300* ORDENAMIENTO DE BURBUJA POR CAR-ULTIMA-ACTUALIZACION                    
028400* ASCENDENTE (LA CARTERA MAS ANTIGUA QUEDA PRIMERA), MISMO                
028500* METODO DEL PARRAFO 2500 DE SICL4OP2.                                    
028600*----------------------------------------------------------------*        
028700 2500-ORDENAR-CARTERAS-POR-ANTIGUEDAD.                                    
028800     IF CANTIDAD-CARTERAS-CLIENTE < 2                                     
028900         GO TO 2500-FIN                                                   
029000     END-IF.                                                              
029100     MOVE 'Y' TO HUBO-INTERCAMBIO.                                        
029200 2500-PASADA.                                                             
029300     IF NOT SE-INTERCAMBIO                                                
029400         GO TO 2500-FIN                                                   
029500     END-IF.                                                              
029600     MOVE 'N' TO HUBO-INTERCAMBIO.                                        
029700     MOVE 1 TO SUB-I.                                                     
029800 2500-COMPARAR.                                                           
029900     IF SUB-I >= CANTIDAD-CARTERAS-CLIENTE                                
030000         GO TO 2500-PASADA                                                
030100     END-IF.                                                              
030200     COMPUTE SUB-J = SUB-I + 1.                                           
030300     IF CARP-FECHA (SUB-I) > CARP-FECHA (SUB-J)                           
030400         MOVE CARTERA-PENDIENTE (SUB-I) TO CARTERA-PENDIENTE-TEMP         
030500         MOVE CARTERA-PENDIENTE (SUB-J)                                   
030600                                 TO CARTERA-PENDIENTE (SUB-I)             
030700         MOVE CARTERA-PENDIENTE-TEMP                                      
030800                                 TO CARTERA-PENDIENTE (SUB-J)             
030900         MOVE 'Y' TO HUBO-INTERCAMBIO                                     
031000     END-IF.                                                              
031100     ADD 1 TO SUB-I.                                                      
031200     GO TO 2500-COMPARAR.                                                 
031300 2500-FIN.                                                                
031400     EXIT.                                                                
031500                                                                          
031600*----------------------------------------------------------------*        
031700* NO SE ACEPTA UN ABONO SUPERIOR A LA DEUDA TOTAL DEL CLIENTE             
031800* (REGLA DE NEGOCIO, SIC-0038).                                           
031900*----------------------------------------------------------------*        
032000 2800-VALIDAR-MONTO-ABONO.                                                
032100     MOVE 'N' TO INDICADOR-ABONO-RECHAZADO.                               
032200     IF ABN-MONTO > DEUDA-TOTAL-CLIENTE                                   
032300         MOVE 'Y' TO INDICADOR-ABONO-RECHAZADO                            
032400     END-IF.                                                              
032500                                                                          
032600*----------------------------------------------------------------*        
032700* CARTERASERVICE.REGISTRARABONO -- APLICA EL ABONO A LAS                  
032800* CARTERAS ORDENADAS, EMPEZANDO POR LA MAS ANTIGUA, HASTA                 
032900* AGOTAR EL MONTO DEL ABONO O LAS CARTERAS DE LA TABLA.                   
033000*----------------------------------------------------------------*        
033100 3000-APLICAR-ABONO.                                                      
033200     MOVE ABN-MONTO TO SALDO-ABONO-PENDIENTE.                             
033300     SET INDICE-CARTERA TO 1.                                             
033400 3000-LOOP.                                                               
033500     IF SALDO-ABONO-PENDIENTE NOT GREATER THAN ZERO                       
033600         GO TO 3000-FIN                                                   
033700     END-IF.                                                              
033800     IF INDICE-CARTERA > CANTIDAD-CARTERAS-CLIENTE                        
033900         GO TO 3000-FIN                                                   
034000     END-IF.                                                              
034100     IF CARP-SALDO (INDICE-CARTERA) GREATER THAN OR EQUAL                 
034200                                    TO SALDO-ABONO-PENDIENTE              
034300         MOVE SALDO-ABONO-PENDIENTE TO MONTO-APLICADO-CARTERA             
034400     ELSE                                                                 
034500         MOVE CARP-SALDO (INDICE-CARTERA)                                 
034600                                 TO MONTO-APLICADO-CARTERA                
034700     END-IF.                                                              
034800     PERFORM 3500-GRABAR-ABONO-CARTERA.                                   
034900     SUBTRACT MONTO-APLICADO-CARTERA FROM SALDO-ABONO-PENDIENTE.          
035000     SET INDICE-CARTERA UP BY 1.                                          
035100     GO TO 3000-LOOP.                                                     
035200 3000-FIN.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 3500-GRABAR-ABONO-CARTERA.                                               
035600     MOVE CARP-ID (INDICE-CARTERA) TO CAR-ID.                             
035700     READ CARTERA INVALID KEY GO TO 8100-ERROR-CARTERA.                   
035800     SUBTRACT MONTO-APLICADO-CARTERA FROM CAR-SALDO.                      
035900     MOVE ABN-FECHA TO CAR-ULT-ACTUAL-FECHA.                              
036000     MOVE ZERO TO CAR-ULT-ACTUAL-HORA.                                    
036100     REWRITE CAR-REGISTRO INVALID KEY GO TO 8100-ERROR-CARTERA.           
036200                                                                          
036300     ADD 1 TO CONTADOR-CARMOV.                                            
036400     MOVE CONTADOR-CARMOV     TO CMV-ID.                                  
036500     MOVE CAR-ID              TO CMV-CARTERA-ID.                          
036600     SET CMV-ES-ABONO         TO TRUE.                                    
036700     MOVE MONTO-APLICADO-CARTERA TO CMV-MONTO.                            
036800     MOVE ABN-USUARIO-ID      TO CMV-USUARIO-ID.                          
036900     MOVE ABN-OBSERVACION     TO CMV-OBSERVACION.                         
037000     MOVE ABN-FECHA           TO CMV-FECHA-AAAAMMDD.                      
037100     MOVE ZERO                TO CMV-FECHA-HHMMSS.                        
037200     WRITE CMV-REGISTRO.                                                  
037300*    20120625 J.PENA SIC-0084 EL POSTEO A CAPITAL VA AQUI DENTRO,         
037400*                              UNO POR CARTERA TOCADA, NO UNA SOLA        
037500*                              VEZ POR EL TOTAL DEL ABONO.                
037600     PERFORM 6000-POSTEAR-CAPITAL-ABONO.                                  
037700                                                                          
037800*----------------------------------------------------------------*        
037900* CAPITALSERVICE.REGISTRARABONOCARTERA -- EL ABONO SI ENTRA A             
038000* CAJA DE INMEDIATO, A DIFERENCIA DE LA VENTA A CREDITO QUE LO            
038100* ORIGINO.  SE POSTEA EL MONTO REALMENTE APLICADO A ESTA CARTERA          
038200* (MONTO-APLICADO-CARTERA), NO EL TOTAL DEL ABONO -- UN ABONO QUE         
038300* CUBRE VARIAS CARTERAS DEJA UN MOVIMIENTO DE CAPITAL POR CADA            
038400* UNA (SIC-0084).                                                         
038500*----------------------------------------------------------------*        
038600 6000-POSTEAR-CAPITAL-ABONO.                                              
038700     ADD 1 TO CONTADOR-CAPMOV.                                            
038800     MOVE CONTADOR-CAPMOV     TO CAP-ID.                                  
038900     SET CAP-ORIGEN-VENTA     TO TRUE.                                    
039000     MOVE ABN-CLIENTE-ID      TO CAP-REFERENCIA-ID.                       
039100     MOVE MONTO-APLICADO-CARTERA TO CAP-MONTO-TOTAL.                      
039200     MOVE MONTO-APLICADO-CARTERA TO CAP-MONTO-REAL.                       
039300     SET CAP-ES-CREDITO-NO    TO TRUE.                                    
039400     MOVE 'ABONO DE CARTERA'  TO CAP-DESCRIPCION.                         
039500     MOVE ABN-FECHA           TO CAP-CREADO-FECHA.                        
039600     MOVE ZERO                TO CAP-CREADO-HORA.                         
039700     MOVE ABN-USUARIO-ID      TO CAP-USUARIO-ID.                          
039800     WRITE CAP-REGISTRO.                                                  
039900                                                                          
040000*----------------------------------------------------------------*        
040100* CAPITALSERVICE.REGISTRARINYECCIONCAPITAL -- APORTE DE CAJA              
040200* DEL DUENO, SIN VENTA NI CARTERA DE POR MEDIO.                           
040300*----------------------------------------------------------------*        
040400 7000-POSTEAR-INYECCION-CAPITAL.                                          
040500     ADD 1 TO CONTADOR-CAPMOV.                                            
040600     MOVE CONTADOR-CAPMOV     TO CAP-ID.                                  
040700     SET CAP-ORIGEN-INYECCION TO TRUE.                                    
040800*    20040922 M.SOTO SIC-0049 LA INYECCION NO VIENE DE UNA VENTA          
040900*                              NI DE UN CLIENTE -- REFERENCIA-ID          
041000*                              QUEDA EN CERO, NO EL RUT DEL DUENO.        
041100     MOVE ZERO                TO CAP-REFERENCIA-ID.                       
041200     MOVE ABN-MONTO           TO CAP-MONTO-TOTAL.                         
041300     MOVE ABN-MONTO           TO CAP-MONTO-REAL.                          
041400     SET CAP-ES-CREDITO-NO    TO TRUE.                                    
041500     MOVE ABN-OBSERVACION     TO CAP-DESCRIPCION.                         
041600     MOVE ABN-FECHA           TO CAP-CREADO-FECHA.                        
041700     MOVE ZERO                TO CAP-CREADO-HORA.                         
041800     MOVE ABN-USUARIO-ID      TO CAP-USUARIO-ID.                          
041900     WRITE CAP-REGISTRO.                                                  
042000                                                                          
042100 9000-CERRAR-ARCHIVOS.                                                    
042200     CLOSE ABONO-TRANSACCION.                                             
042300     CLOSE CARTERA.                                                       
042400     CLOSE CARTERA-MOVIMIENTO.                                            
042500     CLOSE CAPITAL-MOVIMIENTO.                                            
042600                                                                          
042700 8100-ERROR-CARTERA.                                                      
042800     DISPLAY 'SICL4OP4 - NO SE PUDO LEER O GRABAR CARTERA'.               
042900     GO TO 3000-FIN.                                                      
