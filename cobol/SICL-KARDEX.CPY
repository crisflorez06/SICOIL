000100*----------------------------------------------------------------*        
000200*  SICL-KARDEX.CPY                                                        
000300*----------------------------------------------------------------*        
000400*  LIBRO KARDEX (MOVIMIENTO DE EXISTENCIAS).  UN REGISTRO POR             
000500*  CADA VEZ QUE UN LOTE DE PRODUCTO SUBE O BAJA DE STOCK.  ES             
000600*  UN ARCHIVO DE SOLO ESCRITURA (ORGANIZATION IS SEQUENTIAL,              
000700*  SIN LLAVE) -- NUNCA SE REESCRIBE NI SE BORRA UN MOVIMIENTO,            
000800*  IGUAL QUE UN LIBRO CONTABLE.                                           
000900*----------------------------------------------------------------*        
001000*  HISTORIA DE CAMBIOS DEL COPY                                           
001100*                                                                         
001200*   FECHA     PROG.   TICKET    DESCRIPCION                               
001300*   --------  ------  --------  ------------------------------            
001400*   19960812  M.SOTO  SIC-0004  VERSION ORIGINAL DEL KARDEX,              
001500*                                REEMPLAZA EL ANTIGUO CUADERNO            
001600*                                DE ENTRADAS/SALIDAS A MANO.              
001700*   19970301  M.SOTO  SIC-0007  SE AGREGA KDX-USUARIO-ID PARA             
001800*                                SABER QUIEN HIZO EL MOVIMIENTO.          
001900*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHA.             
002000*   20040915  J.PENA  SIC-0050  SE AGREGAN 88 SOBRE KDX-TIPO              
002100*                                (ENTRADA/SALIDA).                        
002200*----------------------------------------------------------------*        
002300 01  KDX-REGISTRO.                                                        
002400*        CORRELATIVO DEL MOVIMIENTO.  NO ES LLAVE DE ARCHIVO              
002500*        (EL KARDEX ES PURO SECUENCIAL) PERO IDENTIFICA CADA              
002600*        LINEA EN LOS LISTADOS DE AUDITORIA.                              
002700     03  KDX-ID                      PIC 9(9).                            
002800     03  KDX-PRODUCTO-ID             PIC 9(9).                            
002900     03  KDX-USUARIO-ID              PIC 9(9).                            
003000*        CANTIDAD MOVIDA.  SIEMPRE SE GRABA EN POSITIVO, EL               
003100*        SENTIDO (SUBE O BAJA STOCK) LO DA KDX-TIPO.                      
003200     03  KDX-CANTIDAD                PIC S9(7).                           
003300     03  KDX-TIPO                    PIC X(7).                            
003400         88  KDX-ES-ENTRADA              VALUE 'ENTRADA'.                 
003500         88  KDX-ES-SALIDA               VALUE 'SALIDA '.                 
003600     03  KDX-COMENTARIO              PIC X(500).                          
003700     03  KDX-FECHA-REGISTRO          PIC 9(8).                            
003800     03  KDX-FECHA-REGISTRO-R REDEFINES                                   
003900                                 KDX-FECHA-REGISTRO.                      
004000         05  KDX-FECHA-AAAA          PIC 9(4).                            
004100         05  KDX-FECHA-MM            PIC 9(2).                            
004200         05  KDX-FECHA-DD            PIC 9(2).                            
004300*        RESGUARDO DE CRECIMIENTO (POR SI SE AGREGA HORA DEL              
004400*        MOVIMIENTO EN UNA FUTURA REVISION).                              
004500     03  FILLER                      PIC X(15).                           
