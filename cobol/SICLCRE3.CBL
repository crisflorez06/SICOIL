000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICLCRE3                                                  
000300* PURPOSE.      SICOIL - UTILITARIO DE INICIALIZACION.  CREA              
000400*               VACIOS LOS ARCHIVOS DE PRODUCTO, KARDEX Y                 
000500*               CAPITAL-MOVIMIENTO LA PRIMERA VEZ QUE SE INSTALA          
000600*               EL SISTEMA EN UN EQUIPO NUEVO.  SE CORRE UNA              
000700*               SOLA VEZ, ANTES QUE SICLCRE2.                             
000800*----------------------------------------------------------------*        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     SICLCRE3.                                                
001100 AUTHOR.         M. SOTO.                                                 
001200 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001300 DATE-WRITTEN.   AUGUST 1996.                                             
001400 DATE-COMPILED.                                                           
001500 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001600*----------------------------------------------------------------*        
001700*   HISTORIA DE CAMBIOS                                                   
001800*                                                                         
001900*   FECHA     PROG.   TICKET    DESCRIPCION                               
002000*   --------  ------  --------  ------------------------------            
002100*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL, SOLO                    
002200*                                PRODUCTO.                                
002300*   19960812  M.SOTO  SIC-0004  SE AGREGA KARDEX.                         
002400*   19970301  M.SOTO  SIC-0012  SE AGREGA CAPITAL-MOVIMIENTO.             
002500*----------------------------------------------------------------*        
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT PRODUCTO ASSIGN TO DISK                                       
003300         ORGANIZATION IS INDEXED                                          
003400         ACCESS MODE IS DYNAMIC                                           
003500         RECORD KEY IS PROD-ID                                            
003600         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES.             
003700                                                                          
003800     SELECT KARDEX ASSIGN TO DISK                                         
003900         ORGANIZATION IS SEQUENTIAL.                                      
004000                                                                          
004100     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK                             
004200         ORGANIZATION IS SEQUENTIAL.                                      
004300                                                                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  PRODUCTO                                                             
004700     LABEL RECORD IS STANDARD                                             
004800     VALUE OF FILE-ID IS "PRODUCTO.DAT".                                  
004900     COPY SICL-PRODUCTO.                                                  
005000                                                                          
005100 FD  KARDEX                                                               
005200     LABEL RECORD IS STANDARD                                             
005300     VALUE OF FILE-ID IS "KARDEX.DAT".                                    
005400     COPY SICL-KARDEX.                                                    
005500                                                                          
005600 FD  CAPITAL-MOVIMIENTO                                                   
005700     LABEL RECORD IS STANDARD                                             
005800     VALUE OF FILE-ID IS "CAPMOV.DAT".                                    
005900     COPY SICL-CAPMOV.                                                    
006000                                                                          
006100 WORKING-STORAGE SECTION.                                                 
006200                                                                          
006300 PROCEDURE DIVISION.                                                      
006400 0100-CREAR-ARCHIVOS.                                                     
006500     OPEN OUTPUT PRODUCTO.                                                
006600     OPEN OUTPUT KARDEX.                                                  
006700     OPEN OUTPUT CAPITAL-MOVIMIENTO.                                      
006800     CLOSE PRODUCTO.                                                      
006900     CLOSE KARDEX.                                                        
007000     CLOSE CAPITAL-MOVIMIENTO.                                            
007100     GOBACK.                                                              
