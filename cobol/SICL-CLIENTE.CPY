000100*----------------------------------------------------------------*        
000200*  SICL-CLIENTE.CPY                                                       
000300*----------------------------------------------------------------*        
000400*  FICHA DE CLIENTE.  ARCHIVO ORGANIZATION IS INDEXED, RECORD             
000500*  KEY CLI-ID.  SE USA PARA IMPRIMIR EL NOMBRE DEL CLIENTE EN             
000600*  EL INFORME DE CARTERA PENDIENTE (SICL4OP5) Y PARA VALIDAR              
000700*  EL CLIENTE DE UNA VENTA A CREDITO (SICL4OP2).                          
000800*----------------------------------------------------------------*        
000900*  HISTORIA DE CAMBIOS DEL COPY                                           
001000*                                                                         
001100*   FECHA     PROG.   TICKET    DESCRIPCION                               
001200*   --------  ------  --------  ------------------------------            
001300*   19960812  M.SOTO  SIC-0002  VERSION ORIGINAL.                         
001400*   19990405  M.SOTO  SIC-0020  SE AMPLIA DIRECCION A X(200)              
001500*                                POR CLIENTES DE SUCURSALES.              
001600*   20050718  J.PENA  SIC-0055  SE AGREGA 88 CLI-SIN-TELEFONO.            
001700*----------------------------------------------------------------*        
001800 01  CLI-REGISTRO.                                                        
001900     03  CLI-ID                      PIC 9(9).                            
002000     03  CLI-NOMBRE                  PIC X(150).                          
002100     03  CLI-TELEFONO                PIC X(20).                           
002200         88  CLI-SIN-TELEFONO            VALUE SPACES.                    
002300     03  CLI-DIRECCION               PIC X(200).                          
002400     03  CLI-FECHA-REGISTRO          PIC 9(8).                            
002500     03  CLI-FECHA-REGISTRO-R REDEFINES                                   
002600                                 CLI-FECHA-REGISTRO.                      
002700         05  CLI-FECHA-AAAA          PIC 9(4).                            
002800         05  CLI-FECHA-MM            PIC 9(2).                            
002900         05  CLI-FECHA-DD            PIC 9(2).                            
003000*        RESGUARDO DE CRECIMIENTO (RUT/CORREO EN FUTURA                   
003100*        REVISION SI SE INTEGRA CON FACTURACION ELECTRONICA).             
003200     03  FILLER                      PIC X(20).                           
