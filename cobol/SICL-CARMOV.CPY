000100*----------------------------------------------------------------*        
000200*  SICL-CARMOV.CPY                                                        
000300*----------------------------------------------------------------*        
000400*  LIBRO DE MOVIMIENTOS DE CARTERA.  UN REGISTRO POR CADA VEZ             
000500*  QUE SE ABRE UNA CUENTA POR COBRAR, SE APLICA UN ABONO O SE             
000600*  CASTIGA UN SALDO POR ANULACION DE VENTA.  ARCHIVO SOLO DE              
000700*  ESCRITURA, ORGANIZATION IS SEQUENTIAL, SIN LLAVE -- IGUAL              
000800*  QUE EL KARDEX, NUNCA SE REESCRIBE NI SE BORRA UNA LINEA.               
000900*----------------------------------------------------------------*        
001000*  HISTORIA DE CAMBIOS DEL COPY                                           
001100*                                                                         
001200*   FECHA     PROG.   TICKET    DESCRIPCION                               
001300*   --------  ------  --------  ------------------------------            
001400*   19970301  M.SOTO  SIC-0011  VERSION ORIGINAL, SOLO TIPO               
001500*                                CREDITO Y ABONO.                         
001600*   20020610  J.PENA  SIC-0038  SE AGREGA TIPO AJUSTE PARA EL             
001700*                                CASTIGO POR ANULACION DE VENTA.          
001800*----------------------------------------------------------------*        
001900 01  CMV-REGISTRO.                                                        
002000     03  CMV-ID                      PIC 9(9).                            
002100     03  CMV-CARTERA-ID              PIC 9(9).                            
002200     03  CMV-TIPO                    PIC X(7).                            
002300         88  CMV-ES-CREDITO              VALUE 'CREDITO'.                 
002400         88  CMV-ES-ABONO                VALUE 'ABONO  '.                 
002500         88  CMV-ES-AJUSTE               VALUE 'AJUSTE '.                 
002600*        MONTO DEL MOVIMIENTO. SIEMPRE POSITIVO -- EL TIPO                
002700*        INDICA SI SUMA O RESTA SALDO EN CAR-REGISTRO.                    
002800     03  CMV-MONTO                   PIC S9(9)V99.                        
002900     03  CMV-USUARIO-ID              PIC 9(9).                            
003000     03  CMV-OBSERVACION             PIC X(500).                          
003100     03  CMV-FECHA                   PIC 9(14).                           
003200     03  CMV-FECHA-R REDEFINES CMV-FECHA.                                 
003300         05  CMV-FECHA-AAAAMMDD      PIC 9(8).                            
003400         05  CMV-FECHA-HHMMSS        PIC 9(6).                            
003500*        RESGUARDO DE CRECIMIENTO.                                        
003600     03  FILLER                      PIC X(10).                           
