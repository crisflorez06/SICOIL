000100*----------------------------------------------------------------*        
000200* PROGRAM-ID.   SICL4OP3                                                  
000300* PURPOSE.      SICOIL - ANULACION DE VENTA.  REVIERTE EL                 
000400*               DETALLE DE UNA VENTA EN INVENTARIO (VUELVE EL             
000500*               STOCK AL LOTE), CASTIGA LA CARTERA PENDIENTE Y            
000600*               REVIERTE EL POSTEO DE CAPITAL.                            
000700*----------------------------------------------------------------*        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.     SICL4OP3.                                                
001000 AUTHOR.         J. PENA.                                                 
001100 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.                        
001200 DATE-WRITTEN.   JUNE 2002.                                               
001300 DATE-COMPILED.                                                           
001400 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.                       
001500*----------------------------------------------------------------*        
001600*   HISTORIA DE CAMBIOS                                                   
001700*                                                                         
001800*   FECHA     PROG.   TICKET    DESCRIPCION                               
001900*   --------  ------  --------  ------------------------------            
002000*   20020610  J.PENA  SIC-0038  VERSION ORIGINAL.  ANTES UNA              
002100*                                VENTA MAL HECHA SE BORRABA A             
002200*                                MANO DE LOS TRES ARCHIVOS, SIN           
002300*                                DEJAR RASTRO NI CUADRAR CAJA.            
002400*   20020815  J.PENA  SIC-0040  SE EXIGE MOTIVO DE ANULACION NO           
002500*                                EN BLANCO.                               
002600*   20030227  J.PENA  SIC-0044  SE VALIDA QUE LA VENTA NO ESTE            
002700*                                ANULADA DE ANTES (NO SE PUEDE            
002800*                                ANULAR DOS VECES).                       
002900*   20060214  J.PENA  SIC-0068  EL MOTIVO GRABADO EN LA VENTA             
003000*                                AHORA LLEVA CONSTANCIA DE QUIEN          
003100*                                ANULO Y CUANDO, NO SOLO EL TEXTO         
003200*                                DEL USUARIO; LOS COMENTARIOS DE          
003300*                                KARDEX Y CAPITAL DE LA REVERSA           
003400*                                LLEVAN EL NUMERO DE VENTA.               
003500*   20081204  J.PENA  SIC-0066  SE CORRIGE EL SIGNO DE LA                 
003600*                                REVERSA DE CAPITAL EN VENTA A            
003700*                                CREDITO CON ABONOS PARCIALES.            
003800*   20110809  J.PENA  SIC-0071  SE DOCUMENTA QUE EL SALDO DE              
003900*                                CARTERA SE LLEVA A CERO DE UNA           
004000*                                SOLA VEZ, SIN IMPORTAR CUANTO            
004100*                                SE HABIA ABONADO (VER PARRAFO            
004200*                                5000-AJUSTAR-CARTERA).                   
004300*   20120618  J.PENA  SIC-0081  SE AGREGAN RANGOS PERFORM...THRU          
004400*                                DONDE EL PARRAFO SALTABA A UN            
004500*                                HERMANO -FIN CON GO TO, Y SE             
004600*                                RENOMBRAN LAS VARIABLES DE               
004700*                                TRABAJO SIN EL PREFIJO GENERICO          
004800*                                W1-.                                     
004900*----------------------------------------------------------------*        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT ANULA-TRANSACCION ASSIGN TO DISK                              
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         FILE STATUS IS FS-ANULA-TRANSACCION.                             
005900                                                                          
006000     SELECT VENTA ASSIGN TO DISK                                          
006100         ORGANIZATION IS INDEXED                                          
006200         ACCESS MODE IS DYNAMIC                                           
006300         RECORD KEY IS VTA-ID                                             
006400         FILE STATUS IS FS-VENTA.                                         
006500                                                                          
006600     SELECT DETALLE-VENTA ASSIGN TO DISK                                  
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         ACCESS MODE IS SEQUENTIAL                                        
006900         FILE STATUS IS FS-DETALLE-VENTA.                                 
007000                                                                          
007100     SELECT PRODUCTO ASSIGN TO DISK                                       
007200         ORGANIZATION IS INDEXED                                          
007300         ACCESS MODE IS DYNAMIC                                           
007400         RECORD KEY IS PROD-ID                                            
007500         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES              
007600         FILE STATUS IS FS-PRODUCTO.                                      
007700                                                                          
007800     SELECT KARDEX ASSIGN TO DISK                                         
007900         ORGANIZATION IS SEQUENTIAL                                       
008000         FILE STATUS IS FS-KARDEX.                                        
008100                                                                          
008200     SELECT CARTERA ASSIGN TO DISK                                        
008300         ORGANIZATION IS INDEXED                                          
008400         ACCESS MODE IS DYNAMIC                                           
008500         RECORD KEY IS CAR-ID                                             
008600         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES             
008700         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES           
008800         FILE STATUS IS FS-CARTERA.                                       
008900                                                                          
009000     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK                             
009100         ORGANIZATION IS SEQUENTIAL                                       
009200         FILE STATUS IS FS-CARTERA-MOVIMIENTO.                            
009300                                                                          
009400     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK                             
009500         ORGANIZATION IS SEQUENTIAL                                       
009600         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.                            
009700                                                                          
009800 DATA DIVISION.                                                           
009900 FILE SECTION.                                                            
010000 FD  ANULA-TRANSACCION                                                    
010100     LABEL RECORD IS STANDARD                                             
010200     VALUE OF FILE-ID IS "ANULATRN.DAT".                                  
010300 01  ANU-REGISTRO.                                                        
010400     03  ANU-VENTA-ID                PIC 9(9).                            
010500     03  ANU-USUARIO-ID              PIC 9(9).                            
010600     03  ANU-MOTIVO                  PIC X(300).                          
010700     03  ANU-FECHA                   PIC 9(8).                            
010800     03  FILLER                      PIC X(10).                           
010900                                                                          
011000 FD  VENTA                                                                
011100     LABEL RECORD IS STANDARD                                             
011200     VALUE OF FILE-ID IS "VENTA.DAT".                                     
011300     COPY SICL-VENTA.                                                     
011400                                                                          
011500 FD  DETALLE-VENTA                                                        
011600     LABEL RECORD IS STANDARD                                             
011700     VALUE OF FILE-ID IS "DETVTA.DAT".                                    
011800     COPY SICL-DETVTA.                                                    
011900                                                                          
012000 FD  PRODUCTO                                                             
012100     LABEL RECORD IS STANDARD                                             
012200     VALUE OF FILE-ID IS "PRODUCTO.DAT".                                  
012300     COPY SICL-PRODUCTO.                                                  
012400                                                                          
012500 FD  KARDEX                                                               
012600     LABEL RECORD IS STANDARD                                             
012700     VALUE OF FILE-ID IS "KARDEX.DAT".                                    
012800     COPY SICL-KARDEX.                                                    
012900                                                                          
013000 FD  CARTERA                                                              
013100     LABEL RECORD IS STANDARD                                             
013200     VALUE OF FILE-ID IS "CARTERA.DAT".                                   
013300     COPY SICL-CARTERA.                                                   
013400                                                                          
013500 FD  CARTERA-MOVIMIENTO                                                   
013600     LABEL RECORD IS STANDARD                                             
013700     VALUE OF FILE-ID IS "CARMOV.DAT".                                    
013800     COPY SICL-CARMOV.                                                    
013900                                                                          
014000 FD  CAPITAL-MOVIMIENTO                                                   
014100     LABEL RECORD IS STANDARD                                             
014200     VALUE OF FILE-ID IS "CAPMOV.DAT".                                    
014300     COPY SICL-CAPMOV.                                                    
014400                                                                          
014500 WORKING-STORAGE SECTION.                                                 
014600 01  FS-ANULA-TRANSACCION        PIC X(2) VALUE SPACES.                   
014700     88  FS-ANULATRN-OK               VALUE '00'.                         
014800     88  FS-ANULATRN-EOF               VALUE '10'.                        
014900 01  FS-VENTA                    PIC X(2) VALUE SPACES.                   
015000     88  FS-VENTA-NO-EXISTE           VALUE '23'.                         
015100 01  FS-DETALLE-VENTA            PIC X(2) VALUE SPACES.                   
015200     88  FS-DETVTA-EOF                VALUE '10'.                         
015300 01  FS-PRODUCTO                 PIC X(2) VALUE SPACES.                   
015400 01  FS-KARDEX                   PIC X(2) VALUE SPACES.                   
015500 01  FS-CARTERA                  PIC X(2) VALUE SPACES.                   
015600     88  FS-CARTERA-NO-EXISTE         VALUE '23'.                         
015700 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
015800 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.                   
015900                                                                          
016000 77  CONTADOR-KARDEX             PIC 9(9) COMP VALUE ZERO.                
016100 77  CONTADOR-CARMOV             PIC 9(9) COMP VALUE ZERO.                
016200 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.                
016300                                                                          
016400 77  INDICADOR-VENTA-VALIDA       PIC X(1) VALUE 'N'.                     
016500     88  VENTA-ES-VALIDA-PARA-ANULAR VALUE 'Y'.                           
016600 01  MONTO-REVERSA-CAPITAL         PIC S9(9)V99 VALUE ZERO.               
016700 01  MONTO-REVERSA-CAPITAL-R REDEFINES MONTO-REVERSA-CAPITAL.             
016800     03  FILLER                    PIC S9(9)V99.                          
016900                                                                          
017000*----------------------------------------------------------------*        
017100* SIC-0068 -- LARGO REAL DEL MOTIVO ESCRITO POR EL USUARIO, PARA          
017200* PODER AGREGARLE LA CONSTANCIA DE AUDITORIA A CONTINUACION SIN           
017300* PISAR TEXTO NI DEJAR ESPACIOS DE SOBRA EN EL MEDIO.                     
017400*----------------------------------------------------------------*        
017500 77  LARGO-MOTIVO-ANULACION        PIC 9(3) COMP VALUE ZERO.              
017600                                                                          
017700 PROCEDURE DIVISION.                                                      
017800 0100-INICIO.                                                             
017900     PERFORM 0200-ABRIR-ARCHIVOS.                                         
018000     PERFORM 0300-FIJAR-CORRELATIVOS.                                     
018100     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.                         
018200     PERFORM 9000-CERRAR-ARCHIVOS.                                        
018300     GOBACK.                                                              
018400                                                                          
018500 0200-ABRIR-ARCHIVOS.                                                     
018600     OPEN INPUT ANULA-TRANSACCION.                                        
018700     OPEN I-O VENTA.                                                      
018800     OPEN INPUT DETALLE-VENTA.                                            
018900     OPEN I-O PRODUCTO.                                                   
019000     OPEN EXTEND KARDEX.                                                  
019100     OPEN I-O CARTERA.                                                    
019200     OPEN EXTEND CARTERA-MOVIMIENTO.                                      
019300     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
019400                                                                          
019500 0300-FIJAR-CORRELATIVOS.                                                 
019600     PERFORM 0310-CONTAR-KARDEX THRU 0310-FIN.                            
019700     PERFORM 0320-CONTAR-CARMOV THRU 0320-FIN.                            
019800     PERFORM 0330-CONTAR-CAPMOV THRU 0330-FIN.                            
019900                                                                          
020000 0310-CONTAR-KARDEX.                                                      
020100     MOVE ZERO TO CONTADOR-KARDEX.                                        
020200     CLOSE KARDEX.                                                        
020300     OPEN INPUT KARDEX.                                                   
020400 0310-LOOP.                                                               
020500     READ KARDEX NEXT RECORD AT END GO TO 0310-FIN.                       
020600     ADD 1 TO CONTADOR-KARDEX.                                            
020700     GO TO 0310-LOOP.                                                     
020800 0310-FIN.                                                                
020900     CLOSE KARDEX.                                                        
021000     OPEN EXTEND KARDEX.                                                  
021100                                                                          
021200 0320-CONTAR-CARMOV.                                                      
021300     MOVE ZERO TO CONTADOR-CARMOV.                                        
021400     CLOSE CARTERA-MOVIMIENTO.                                            
021500     OPEN INPUT CARTERA-MOVIMIENTO.                                       
021600 0320-LOOP.                                                               
021700     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 0320-FIN.           
021800     ADD 1 TO CONTADOR-CARMOV.                                            
021900     GO TO 0320-LOOP.                                                     
022000 0320-FIN.                                                                
022100     CLOSE CARTERA-MOVIMIENTO.                                            
022200     OPEN EXTEND CARTERA-MOVIMIENTO.                                      
022300                                                                          
022400 0330-CONTAR-CAPMOV.                                                      
022500     MOVE ZERO TO CONTADOR-CAPMOV.                                        
022600     CLOSE CAPITAL-MOVIMIENTO.                                            
022700     OPEN INPUT CAPITAL-MOVIMIENTO.                                       
022800 0330-LOOP.                                                               
022900     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0330-FIN.           
023000     ADD 1 TO CONTADOR-CAPMOV.                                            
023100     GO TO 0330-LOOP.                                                     
023200 0330-FIN.                                                                
023300     CLOSE CAPITAL-MOVIMIENTO.                                            
023400     OPEN EXTEND CAPITAL-MOVIMIENTO.                                      
023500                                                                          
023600*----------------------------------------------------------------*        
023700* CICLO PRINCIPAL -- UNA ANULACION POR TRANSACCION.                       
023800*----------------------------------------------------------------*        
023900 1000-LEER-TRANSACCION.                                                   
024000     READ ANULA-TRANSACCION AT END GO TO 1000-FIN.                        
024100     PERFORM 1500-VALIDAR-VENTA THRU 1500-FIN.                            
024200     IF VENTA-ES-VALIDA-PARA-ANULAR                                       
024300         PERFORM 2000-REVERTIR-DETALLE THRU 2000-FIN                      
024400         PERFORM 4000-INACTIVAR-VENTA                                     
024500         PERFORM 5000-AJUSTAR-CARTERA THRU 5000-FIN                       
024600         PERFORM 6000-REVERTIR-CAPITAL THRU 6000-SALIDA                   
024700     END-IF.                                                              
024800     GO TO 1000-LEER-TRANSACCION.                                         
024900 1000-FIN.                                                                
025000     EXIT.                                                                
025100                                                                          
025200*----------------------------------------------------------------*        
025300* VENTASERVICE.ANULARVENTA -- VALIDACIONES: LA VENTA DEBE                 
025400* EXISTIR, DEBE ESTAR ACTIVA (SIC-0044) Y EL MOTIVO NO PUEDE              
025500* VENIR EN BLANCO (SIC-0040).                                             
025600*----------------------------------------------------------------*        
025700 1500-VALIDAR-VENTA.                                                      
025800     MOVE 'N' TO INDICADOR-VENTA-VALIDA.                                  
025900     MOVE ANU-VENTA-ID TO VTA-ID.                                         
026000     READ VENTA                                                           
026100         INVALID KEY                                                      
026200             DISPLAY 'SICL4OP3 - VENTA INEXISTENTE: ' ANU-VENTA-ID        
026300             GO TO 1500-FIN                                               
026400     END-READ.                                                            
026500     IF VTA-ESTA-ANULADA                                                  
026600         DISPLAY 'SICL4OP3 - VENTA YA ANULADA: ' ANU-VENTA-ID             
026700         GO TO 1500-FIN                                                   
026800     END-IF.                                                              
026900     IF ANU-MOTIVO = SPACES                                               
027000         DISPLAY 'SICL4OP3 - MOTIVO EN BLANCO: ' ANU-VENTA-ID             
027100         GO TO 1500-FIN                                                   
027200     END-IF.                                                              
027300     MOVE 'Y' TO INDICADOR-VENTA-VALIDA.                                  
027400 1500-FIN.                                                                
027500     EXIT.                                                                
027600                                                                          
027700*----------------------------------------------------------------*        
027800* INVENTARIOSERVICE / KARDEXSERVICE -- CADA LINEA DE DETALLE DE           
027900* LA VENTA DEVUELVE SU CANTIDAD AL LOTE Y DEJA UN MOVIMIENTO DE           
028000* ENTRADA EN EL KARDEX (REVERSA DE LA SALIDA ORIGINAL).                   
028100*----------------------------------------------------------------*        
028200 2000-REVERTIR-DETALLE.                                                   
028300     CLOSE DETALLE-VENTA.                                                 
028400     OPEN INPUT DETALLE-VENTA.                                            
028500 2000-LOOP.                                                               
028600     READ DETALLE-VENTA NEXT RECORD AT END GO TO 2000-FIN.                
028700     IF DVT-VENTA-ID NOT EQUAL VTA-ID                                     
028800         GO TO 2000-LOOP                                                  
028900     END-IF.                                                              
029000     MOVE DVT-PRODUCTO-ID TO PROD-ID.                                     
029100     READ PRODUCTO INVALID KEY GO TO 8100-ERROR-PRODUCTO.                 
029200     ADD DVT-CANTIDAD TO PROD-STOCK.                                      
029300     REWRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.         
029400                                                                          
029500     ADD 1 TO CONTADOR-KARDEX.                                            
029600     MOVE CONTADOR-KARDEX      TO KDX-ID.                                 
029700     MOVE PROD-ID              TO KDX-PRODUCTO-ID.                        
029800     MOVE ANU-USUARIO-ID       TO KDX-USUARIO-ID.                         
029900     MOVE DVT-CANTIDAD         TO KDX-CANTIDAD.                           
030000     SET KDX-ES-ENTRADA        TO TRUE.                                   
030100*    20060214 J.PENA SIC-0068 EL COMENTARIO DE LA REVERSA LLEVA           
030200*                              AHORA EL NUMERO DE LA VENTA QUE SE         
030300*                              ANULO, IGUAL QUE EL DE SALIDA DE           
030400*                              SICL4OP2 (ANTES ERA TEXTO FIJO).           
030500     MOVE SPACES               TO KDX-COMENTARIO.                         
030600     STRING 'ANULACION VENTA #' VTA-ID DELIMITED BY SIZE                  
030700             INTO KDX-COMENTARIO.                                         
030800     MOVE ANU-FECHA            TO KDX-FECHA-REGISTRO.                     
030900     WRITE KDX-REGISTRO.                                                  
031000     GO TO 2000-LOOP.                                                     
031100 2000-FIN.                                                                
031200     CLOSE DETALLE-VENTA.                                                 
031300     OPEN INPUT DETALLE-VENTA.                                            
031400                                                                          
031500 4000-INACTIVAR-VENTA.                                                    
031600     MOVE ANU-VENTA-ID TO VTA-ID.                                         
031700     READ VENTA INVALID KEY GO TO 8200-ERROR-VENTA.                       
031800     SET VTA-ESTA-ANULADA TO TRUE.                                        
031900     PERFORM 4500-ARMAR-MOTIVO-ANULACION THRU 4500-FIN.                   
032000     REWRITE VTA-REGISTRO INVALID KEY GO TO 8200-ERROR-VENTA.             
032100                                                                          
032200*----------------------------------------------------------------*        
032300* SIC-0068 -- EL MOTIVO GRABADO EN LA VENTA NO ES SOLO EL TEXTO           
032400* QUE ESCRIBIO EL USUARIO: SE LE AGREGA UNA CONSTANCIA DE QUIEN           
032500* ANULO, CUANDO Y CUAL FUE EL MOTIVO, PARA QUE QUEDE COMPLETA LA          
032600* AUDITORIA DE LA ANULACION AUNQUE SE BORRE EL ARCHIVO DE                 
032700* TRANSACCIONES DE ANULACION.                                             
032800*----------------------------------------------------------------*        
032900 4500-ARMAR-MOTIVO-ANULACION.                                             
033000     MOVE 300 TO LARGO-MOTIVO-ANULACION.                                  
033100 4500-BUSCAR-FIN-MOTIVO.                                                  
033200     IF LARGO-MOTIVO-ANULACION = 1                                        
033300         GO TO 4500-FIN                                                   
033400     END-IF.                                                              
033500     IF ANU-MOTIVO (LARGO-MOTIVO-ANULACION:1) NOT = SPACE                 
033600         GO TO 4500-FIN                                                   
033700     END-IF.                                                              
033800     SUBTRACT 1 FROM LARGO-MOTIVO-ANULACION.                              
033900     GO TO 4500-BUSCAR-FIN-MOTIVO.                                        
034000 4500-FIN.                                                                
034100     MOVE SPACES TO VTA-MOTIVO-ANULACION.                                 
034200     STRING ANU-MOTIVO (1:LARGO-MOTIVO-ANULACION)                         
034300             DELIMITED BY SIZE                                            
034400             ' -- ANULADA POR USUARIO ' DELIMITED BY SIZE                 
034500             ANU-USUARIO-ID DELIMITED BY SIZE                             
034600             ' EL ' DELIMITED BY SIZE                                     
034700             ANU-FECHA DELIMITED BY SIZE                                  
034800             INTO VTA-MOTIVO-ANULACION.                                   
034900                                                                          
035000*----------------------------------------------------------------*        
035100* CARTERASERVICE.AJUSTARPORANULACION -- SI LA VENTA ERA A                 
035200* CREDITO Y TIENE CARTERA ABIERTA, EL SALDO PENDIENTE SE LLEVA A          
035300* CERO DE UNA SOLA VEZ (SIN IMPORTAR CUANTO SE HABIA ABONADO,             
035400* SIC-0071) Y QUEDA UN MOVIMIENTO TIPO AJUSTE.                            
035500*----------------------------------------------------------------*        
035600 5000-AJUSTAR-CARTERA.                                                    
035700     MOVE VTA-ID TO CAR-VENTA-ID.                                         
035800     READ CARTERA KEY IS CAR-VENTA-ID                                     
035900         INVALID KEY GO TO 5000-FIN                                       
036000     END-READ.                                                            
036100     IF CAR-SALDO-CANCELADO                                               
036200         GO TO 5000-FIN                                                   
036300     END-IF.                                                              
036400     ADD 1 TO CONTADOR-CARMOV.                                            
036500     MOVE CONTADOR-CARMOV      TO CMV-ID.                                 
036600     MOVE CAR-ID               TO CMV-CARTERA-ID.                         
036700     SET CMV-ES-AJUSTE         TO TRUE.                                   
036800     MOVE CAR-SALDO            TO CMV-MONTO.                              
036900     MOVE ANU-USUARIO-ID       TO CMV-USUARIO-ID.                         
037000     MOVE 'CASTIGO POR ANULACION DE VENTA' TO CMV-OBSERVACION.            
037100     MOVE ANU-FECHA            TO CMV-FECHA-AAAAMMDD.                     
037200     MOVE ZERO                 TO CMV-FECHA-HHMMSS.                       
037300     WRITE CMV-REGISTRO.                                                  
037400                                                                          
037500     MOVE ZERO TO CAR-SALDO.                                              
037600     MOVE ANU-FECHA TO CAR-ULT-ACTUAL-FECHA.                              
037700     MOVE ZERO TO CAR-ULT-ACTUAL-HORA.                                    
037800     REWRITE CAR-REGISTRO INVALID KEY GO TO 8300-ERROR-CARTERA.           
037900 5000-FIN.                                                                
038000     EXIT.                                                                
038100                                                                          
038200*----------------------------------------------------------------*        
038300* CAPITALSERVICE.REVERTIRVENTA -- LA VENTA AL CONTADO REVIERTE            
038400* EL MONTO REAL QUE HABIA ENTRADO A CAJA; LA VENTA A CREDITO SIN          
038500* ABONOS NUNCA MOVIO CAJA, ASI QUE SU REVERSA ES SOLO DE                  
038600* CONSTANCIA (MONTO REAL CERO, TICKET SIC-0066).                          
038700*----------------------------------------------------------------*        
038800 6000-REVERTIR-CAPITAL.                                                   
038900     IF VTA-TOTAL = ZERO                                                  
039000         GO TO 6000-SALIDA                                                
039100     END-IF.                                                              
039200     ADD 1 TO CONTADOR-CAPMOV.                                            
039300     MOVE CONTADOR-CAPMOV      TO CAP-ID.                                 
039400     SET CAP-ORIGEN-VENTA      TO TRUE.                                   
039500     MOVE VTA-ID               TO CAP-REFERENCIA-ID.                      
039600     COMPUTE MONTO-REVERSA-CAPITAL ROUNDED = ZERO - VTA-TOTAL.            
039700     MOVE MONTO-REVERSA-CAPITAL TO CAP-MONTO-TOTAL.                       
039800     IF VTA-ES-CREDITO                                                    
039900         MOVE ZERO             TO CAP-MONTO-REAL                          
040000         SET CAP-ES-CREDITO-SI TO TRUE                                    
040100     ELSE                                                                 
040200         MOVE MONTO-REVERSA-CAPITAL TO CAP-MONTO-REAL                     
040300         SET CAP-ES-CREDITO-NO TO TRUE                                    
040400     END-IF.                                                              
040500     MOVE SPACES               TO CAP-DESCRIPCION.                        
040600     STRING 'ANULACION VENTA #' VTA-ID DELIMITED BY SIZE                  
040700             INTO CAP-DESCRIPCION.                                        
040800     MOVE ANU-FECHA            TO CAP-CREADO-FECHA.                       
040900     MOVE ZERO                 TO CAP-CREADO-HORA.                        
041000     MOVE ANU-USUARIO-ID       TO CAP-USUARIO-ID.                         
041100     WRITE CAP-REGISTRO.                                                  
041200 6000-SALIDA.                                                             
041300     EXIT.                                                                
041400                                                                          
041500 9000-CERRAR-ARCHIVOS.                                                    
041600     CLOSE ANULA-TRANSACCION.                                             
041700     CLOSE VENTA.                                                         
041800     CLOSE DETALLE-VENTA.                                                 
041900     CLOSE PRODUCTO.                                                      
042000     CLOSE KARDEX.                                                        
042100     CLOSE CARTERA.                                                       
042200     CLOSE CARTERA-MOVIMIENTO.                                            
042300     CLOSE CAPITAL-MOVIMIENTO.                                            
042400                                                                          
042500 8100-ERROR-PRODUCTO.                                                     
042600     DISPLAY 'SICL4OP3 - NO SE PUDO LEER O GRABAR PRODUCTO'.              
042700     GO TO 2000-LOOP.                                                     
042800                                                                          
042900 8200-ERROR-VENTA.                                                        
043000     DISPLAY 'SICL4OP3 - NO SE PUDO GRABAR VENTA'.                        
043100     GO TO 1000-LEER-TRANSACCION.                                         
043200                                                                          
043300 8300-ERROR-CARTERA.                                                      
043400     DISPLAY 'SICL4OP3 - NO SE PUDO GRABAR CARTERA'.                      
043500     GO TO 5000-FIN.                                                      
