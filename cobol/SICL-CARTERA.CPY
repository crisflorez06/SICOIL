000100*----------------------------------------------------------------*        
000200*  SICL-CARTERA.CPY                                                       
000300*----------------------------------------------------------------*        
000400*  SALDO DE CARTERA (CUENTA POR COBRAR).  UN REGISTRO POR CADA            
000500*  VENTA A CREDITO.  ARCHIVO ORGANIZATION IS INDEXED, RECORD              
000600*  KEY CAR-ID, ALTERNATE RECORD KEY CAR-VENTA-ID (WITH                    
000700*  DUPLICATES, AUNQUE EN LA PRACTICA NUNCA SE REPITE -- SIRVE             
000800*  PARA EL CHEQUEO DE IDEMPOTENCIA DE SICL4OP2) Y ALTERNATE               
000900*  RECORD KEY CAR-CLIENTE-ID (WITH DUPLICATES) PARA AGRUPAR               
001000*  LOS SALDOS DE UN MISMO CLIENTE AL APLICAR UN ABONO.                    
001100*----------------------------------------------------------------*        
001200*  HISTORIA DE CAMBIOS DEL COPY                                           
001300*                                                                         
001400*   FECHA     PROG.   TICKET    DESCRIPCION                               
001500*   --------  ------  --------  ------------------------------            
001600*   19970301  M.SOTO  SIC-0010  VERSION ORIGINAL DE CARTERA.              
001700*   19970905  M.SOTO  SIC-0013  SE AGREGA ALTERNATE KEY POR               
001800*                                CLIENTE PARA EL ABONO.                   
001900*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN                    
002000*                                CAR-ULTIMA-ACTUALIZACION.                
002100*   20020610  J.PENA  SIC-0038  SE AGREGA ALTERNATE KEY POR               
002200*                                VENTA PARA NO DUPLICAR CARTERA           
002300*                                AL REPROCESAR UNA VENTA.                 
002400*----------------------------------------------------------------*        
002500 01  CAR-REGISTRO.                                                        
002600     03  CAR-ID                      PIC 9(9).                            
002700     03  CAR-CLIENTE-ID              PIC 9(9).                            
002800     03  CAR-VENTA-ID                PIC 9(9).                            
002900*        SALDO PENDIENTE.  NACE IGUAL AL TOTAL DE LA VENTA Y              
003000*        BAJA CON CADA ABONO HASTA LLEGAR A CERO, O SE LLEVA A            
003100*        CERO DE UNA VEZ SI LA VENTA SE ANULA (SICL4OP3).                 
003200     03  CAR-SALDO                   PIC S9(9)V99.                        
003300         88  CAR-SALDO-CANCELADO         VALUE ZERO.                      
003400*        MARCA DE TIEMPO DEL ULTIMO TOQUE (APERTURA, ABONO O              
003500*        AJUSTE).  ES LA LLAVE DE ORDEN "MAS ANTIGUO PRIMERO"             
003600*        AL APLICAR UN ABONO (VER SICL4OP4, PARRAFO 2000).                
003700     03  CAR-ULTIMA-ACTUALIZACION    PIC 9(14).                           
003800     03  CAR-ULT-ACTUAL-R REDEFINES                                       
003900                                 CAR-ULTIMA-ACTUALIZACION.                
004000         05  CAR-ULT-ACTUAL-FECHA    PIC 9(8).                            
004100         05  CAR-ULT-ACTUAL-HORA    PIC 9(6).                             
004200*        RESGUARDO DE CRECIMIENTO (PLAZO DE VENCIMIENTO PACTADO           
004300*        SI ALGUN DIA SICOIL COBRA INTERES POR MORA).                     
004400     03  FILLER                      PIC X(20).                           
