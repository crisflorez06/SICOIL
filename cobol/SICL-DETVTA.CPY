000100*----------------------------------------------------------------*        
000200*  SICL-DETVTA.CPY                                                        
000300*----------------------------------------------------------------*        
000400*  DETALLE DE VENTA.  UNA LINEA POR CADA LOTE DE PRODUCTO                 
000500*  CONSUMIDO PARA CUBRIR UNA LINEA PEDIDA.  UNA SOLA LINEA                
000600*  PEDIDA (UN PRODUCTO, UNA CANTIDAD) PUEDE GENERAR VARIAS                
000700*  LINEAS DE DETALLE SI EL STOCK PEDIDO ABARCA MAS DE UN LOTE             
000800*  (VER SICL4OP2, PARRAFO 3000-APORTAR-LOTES).                            
000900*                                                                         
001000*  ARCHIVO ORGANIZATION IS SEQUENTIAL, ESCRITO EN BLOQUE POR              
001100*  VENTA -- TODAS LAS LINEAS DE UNA MISMA VTA-ID QUEDAN JUNTAS            
001200*  EN EL ORDEN EN QUE SE GENERARON.                                       
001300*----------------------------------------------------------------*        
001400*  HISTORIA DE CAMBIOS DEL COPY                                           
001500*                                                                         
001600*   FECHA     PROG.   TICKET    DESCRIPCION                               
001700*   --------  ------  --------  ------------------------------            
001800*   19960812  M.SOTO  SIC-0005  VERSION ORIGINAL.                         
001900*   19970614  M.SOTO  SIC-0009  SE PERMITE MAS DE UNA LINEA DE            
002000*                                DETALLE POR PRODUCTO PEDIDO              
002100*                                (CONSUMO FIFO DE VARIOS LOTES).          
002200*----------------------------------------------------------------*        
002300 01  DVT-REGISTRO.                                                        
002400     03  DVT-ID                      PIC 9(9).                            
002500     03  DVT-VENTA-ID                PIC 9(9).                            
002600     03  DVT-PRODUCTO-ID             PIC 9(9).                            
002700     03  DVT-CANTIDAD                PIC S9(7).                           
002800*        SUBTOTAL = DVT-CANTIDAD X PRECIO PEDIDO POR EL                   
002900*        CLIENTE, NO EL COSTO PROPIO DEL LOTE -- POR ESO NO SE            
003000*        GUARDA UN PRECIO UNITARIO EN ESTE REGISTRO.                      
003100     03  DVT-SUBTOTAL                PIC S9(9)V99.                        
003200*        RESGUARDO DE CRECIMIENTO (NUMERO DE LINEA DENTRO DE LA           
003300*        VENTA, SI ALGUN DIA SE NECESITA REIMPRIMIR EL ORDEN              
003400*        ORIGINAL DEL COMPROBANTE).                                       
003500     03  FILLER                      PIC X(12).                           
