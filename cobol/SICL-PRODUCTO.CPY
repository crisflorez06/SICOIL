000100*----------------------------------------------------------------*        
000200*  SICL-PRODUCTO.CPY                                                      
000300*----------------------------------------------------------------*        
000400*  REGISTRO MAESTRO DE PRODUCTO (LOTE DE BODEGA).                         
000500*                                                                         
000600*  UN REGISTRO POR LOTE, NO POR PRODUCTO.  DOS LOTES PUEDEN               
000700*  COMPARTIR EL MISMO PROD-NOMBRE CUANDO SE COMPRO EL MISMO               
000800*  ARTICULO A DOS COSTOS DISTINTOS (VER SICL4OP1, PARRAFO                 
000900*  4000-ENTRADA-NUEVO-COSTO).  LOS LOTES DE UN MISMO NOMBRE SE            
001000*  CONSUMEN EN LAS VENTAS EN ORDEN DE ANTIGUEDAD (FIFO) POR               
001100*  PROD-FECHA-REGISTRO, EL LOTE MAS VIEJO PRIMERO.                        
001200*                                                                         
001300*  ESTE ARCHIVO ES ORGANIZATION IS INDEXED, RECORD KEY PROD-ID,           
001400*  CON ALTERNATE RECORD KEY PROD-NOMBRE (WITH DUPLICATES) PARA            
001500*  QUE LOS PROGRAMAS DE VENTA PUEDAN POSICIONARSE AL PRIMER LOTE          
001600*  DE UN PRODUCTO SIN BARRER TODO EL ARCHIVO.                             
001700*----------------------------------------------------------------*        
001800*  HISTORIA DE CAMBIOS DEL COPY                                           
001900*                                                                         
002000*   FECHA     PROG.   TICKET    DESCRIPCION                               
002100*   --------  ------  --------  ------------------------------            
002200*   19890614  C.RUZ   RUZ-0041  VERSION ORIGINAL, FICHA DE                
002300*                                MEDICAMENTO DE BODEGA UNICA.             
002400*   19910203  C.RUZ   RUZ-0077  SE AGREGA CANTIDAD POR CAJAS.             
002500*   19960812  M.SOTO  SIC-0003  SE REEMPLAZA LA FICHA POR EL              
002600*                                LAYOUT SICOIL DE LOTE:                   
002700*                                PRODUCTO + COSTO + FECHA.                
002800*   19970519  M.SOTO  SIC-0006  SE AGREGA ALTERNATE KEY POR               
002900*                                NOMBRE PARA BUSQUEDA FIFO.               
003000*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO. SE AGREGA            
003100*                                REDEFINES DE FECHA EN AAAA-MM-DD         
003200*                                PARA COMPARAR SIGLOS SIN ERROR.          
003300*   20000114  M.SOTO  SIC-0021  VERIFICADO PASO DE MILENIO, SIN           
003400*                                CAMBIOS DE LAYOUT.                       
003500*   20030227  J.PENA  SIC-0044  SE AGREGA CONDICION 88 SOBRE              
003600*                                STOCK EN CERO (LOTE AGOTADO).            
003700*   20110809  J.PENA  SIC-0071  SE DOCUMENTA CAMPO EDITADO PARA           
003800*                                LISTADOS (VER PROD-STOCK-ED).            
003900*----------------------------------------------------------------*        
004000 01  PROD-REGISTRO.                                                       
004100*        LLAVE PRIMARIA DEL LOTE.  ASIGNADA POR CORRELATIVO EN            
004200*        LOS PROGRAMAS DE ENTRADA (VER PARRAFO 1000 DE SICL4OP1).         
004300     03  PROD-ID                     PIC 9(9).                            
004400*        NOMBRE COMERCIAL DEL PRODUCTO.  ES LA LLAVE DE                   
004500*        AGRUPACION FIFO ENTRE LOTES (COMPARACION EXACTA,                 
004600*        MAYUSCULA/MINUSCULA IGNORADA POR EL PROGRAMA QUE LEE).           
004700     03  PROD-NOMBRE                 PIC X(150).                          
004800*        COSTO UNITARIO DE COMPRA DE ESTE LOTE.  DOS LOTES CON            
004900*        EL MISMO NOMBRE Y DISTINTO COSTO NUNCA SE MEZCLAN.               
005000     03  PROD-PRECIO-COMPRA          PIC S9(7)V99.                        
005100     03  PROD-CANTIDAD-POR-CAJAS     PIC 9(5).                            
005200*        UNIDADES DISPONIBLES EN ESTE LOTE.  NUNCA BAJA DE CERO           
005300*        (VER REGLA DE NEGOCIO "STOCK NUNCA NEGATIVO").                   
005400     03  PROD-STOCK                  PIC S9(7).                           
005500         88  PROD-SIN-EXISTENCIA         VALUE ZERO.                      
005600*        FORMATO EDITADO DE PROD-STOCK PARA LISTADOS DE                   
005700*        SICL4OP5 (TICKET SIC-0071).  NO SE GRABA EN DISCO,               
005800*        SOLO SE USA COMO AREA DE TRABAJO EN LOS PROGRAMAS QUE            
005900*        LO NECESITEN, POR ESO VA REDEFINIDO SOBRE EL PROPIO              
006000*        CAMPO NUMERICO.                                                  
006100     03  PROD-STOCK-R REDEFINES PROD-STOCK.                               
006200         05  FILLER                  PIC S9(7).                           
006300*        FECHA DE ALTA DEL LOTE, AAAAMMDD.  LLAVE DE ORDEN FIFO.          
006400     03  PROD-FECHA-REGISTRO         PIC 9(8).                            
006500*        VISTA DESCOMPUESTA DE LA FECHA, USADA POR SICL4OP2               
006600*        PARA COMPARAR LOTES SIN TENER QUE RECALCULAR AAAA/MM/DD          
006700*        CADA VEZ (TICKET SIC-0019, PASO DE SIGLO).                       
006800     03  PROD-FECHA-REGISTRO-R REDEFINES                                  
006900                                 PROD-FECHA-REGISTRO.                     
007000         05  PROD-FECHA-AAAA         PIC 9(4).                            
007100         05  PROD-FECHA-MM           PIC 9(2).                            
007200         05  PROD-FECHA-DD           PIC 9(2).                            
007300*        RESGUARDO DE CRECIMIENTO PARA UNA FUTURA UNIDAD DE               
007400*        MEDIDA O CODIGO DE BARRA (NO USADO POR SICOIL HOY).              
007500     03  FILLER                      PIC X(30).                           
