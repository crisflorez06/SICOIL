000100*----------------------------------------------------------------*        
000200*  SICL-CAPMOV.CPY                                                        
000300*----------------------------------------------------------------*        
000400*  LIBRO DE MOVIMIENTOS DE CAPITAL (POSICION DE CAJA).  UN                
000500*  REGISTRO POR CADA EVENTO QUE AFECTA CAJA: COMPRA DE                    
000600*  MERCADERIA, VENTA AL CONTADO, VENTA A CREDITO (SIN MOVER               
000700*  CAJA TODAVIA), ABONO DE CARTERA, INYECCION DE CAPITAL DEL              
000800*  DUENO Y REVERSA POR ANULACION DE VENTA.  ARCHIVO SOLO DE               
000900*  ESCRITURA, ORGANIZATION IS SEQUENTIAL, SIN LLAVE.                      
001000*----------------------------------------------------------------*        
001100*  HISTORIA DE CAMBIOS DEL COPY                                           
001200*                                                                         
001300*   FECHA     PROG.   TICKET    DESCRIPCION                               
001400*   --------  ------  --------  ------------------------------            
001500*   19970301  M.SOTO  SIC-0012  VERSION ORIGINAL.                         
001600*   19970905  M.SOTO  SIC-0014  SE SEPARA MONTO TOTAL DE MONTO            
001700*                                REAL PARA QUE LA VENTA A                 
001800*                                CREDITO NO INFLE LA CAJA.                
001900*   20020610  J.PENA  SIC-0038  SE AGREGA REVERSA POR ANULACION           
002000*                                DE VENTA (ORIGEN VENTA, MONTO            
002100*                                NEGATIVO).                               
002200*   20080302  J.PENA  SIC-0063  SE AGREGA ORIGEN INYECCION PARA           
002300*                                APORTES DE CAPITAL DEL DUENO.            
002400*----------------------------------------------------------------*        
002500 01  CAP-REGISTRO.                                                        
002600     03  CAP-ID                      PIC 9(9).                            
002700     03  CAP-ORIGEN                  PIC X(8).                            
002800         88  CAP-ORIGEN-COMPRA           VALUE 'COMPRA  '.                
002900         88  CAP-ORIGEN-VENTA            VALUE 'VENTA   '.                
003000         88  CAP-ORIGEN-INYECCION        VALUE 'INYECCIO'.                
003100     03  CAP-REFERENCIA-ID           PIC 9(9).                            
003200*        MONTO ECONOMICO COMPLETO DEL EVENTO (CON SIGNO). PARA            
003300*        UNA VENTA A CREDITO ES EL TOTAL DE LA VENTA AUNQUE NO            
003400*        HAYA ENTRADO PLATA TODAVIA.                                      
003500     03  CAP-MONTO-TOTAL             PIC S9(9)V99.                        
003600*        PLATA QUE REALMENTE ENTRO O SALIO DE CAJA HOY. EN UNA            
003700*        VENTA A CREDITO ES CERO HASTA QUE HAYA UN ABONO.                 
003800     03  CAP-MONTO-REAL              PIC S9(9)V99.                        
003900     03  CAP-ES-CREDITO              PIC X(1).                            
004000         88  CAP-ES-CREDITO-SI           VALUE 'Y'.                       
004100         88  CAP-ES-CREDITO-NO           VALUE 'N'.                       
004200     03  CAP-DESCRIPCION             PIC X(500).                          
004300     03  CAP-CREADO-EN               PIC 9(14).                           
004400     03  CAP-CREADO-EN-R REDEFINES CAP-CREADO-EN.                         
004500         05  CAP-CREADO-FECHA        PIC 9(8).                            
004600         05  CAP-CREADO-HORA         PIC 9(6).                            
004700     03  CAP-USUARIO-ID              PIC 9(9).                            
004800*        RESGUARDO DE CRECIMIENTO.                                        
004900     03  FILLER                      PIC X(10).                           
