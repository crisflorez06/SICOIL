*----------------------------------------------------------------*
* PROGRAM-ID.   SICLCRE3
* PURPOSE.      SICOIL - UTILITARIO DE INICIALIZACION.  CREA
*               VACIOS LOS ARCHIVOS DE PRODUCTO, KARDEX Y
*               CAPITAL-MOVIMIENTO LA PRIMERA VEZ QUE SE INSTALA
*               EL SISTEMA EN UN EQUIPO NUEVO.  SE CORRE UNA
*               SOLA VEZ, ANTES QUE SICLCRE2.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICLCRE3.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   AUGUST 1996.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL, SOLO
*                                PRODUCTO.
*   19960812  M.SOTO  SIC-0004  SE AGREGA KARDEX.
*   19970301  M.SOTO  SIC-0012  SE AGREGA CAPITAL-MOVIMIENTO.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PRODUCTO ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS PROD-ID
         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES.

     SELECT KARDEX ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL.

     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.
 FD  PRODUCTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "PRODUCTO.DAT".
     COPY SICL-PRODUCTO.

 FD  KARDEX
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "KARDEX.DAT".
     COPY SICL-KARDEX.

 FD  CAPITAL-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CAPMOV.DAT".
     COPY SICL-CAPMOV.

 WORKING-STORAGE SECTION.

 PROCEDURE DIVISION.
 0100-CREAR-ARCHIVOS.
     OPEN OUTPUT PRODUCTO.
     OPEN OUTPUT KARDEX.
     OPEN OUTPUT CAPITAL-MOVIMIENTO.
     CLOSE PRODUCTO.
     CLOSE KARDEX.
     CLOSE CAPITAL-MOVIMIENTO.
     GOBACK.
