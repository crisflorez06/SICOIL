*----------------------------------------------------------------*
* PROGRAM-ID.   SICL4OP5
* PURPOSE.      SICOIL - INFORME DE POSICION DE CAJA (RESUMEN
*               DE CAPITAL) E INFORME DE CARTERA PENDIENTE POR
*               CLIENTE, CON TOTAL DE CONTROL.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICL4OP5.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   OCTOBER 1997.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19971002  M.SOTO  SIC-0017  VERSION ORIGINAL, SOLO CORTE
*                                DE CAJA DEL DIA.
*   19971204  M.SOTO  SIC-0018  SE AGREGA EL LISTADO DE CARTERA
*                                PENDIENTE POR CLIENTE, ANTES
*                                SE SACABA A MANO DEL LIBRO DE
*                                CARTERA.
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHAS.
*   20030417  M.SOTO  SIC-0044  CORRIGE CAPITAL NETO: SE RESTABA
*                                LA CARTERA PENDIENTE Y EL PARRAFO
*                                LA SUMABA, EL INFORME SALIA MAL.
*   20050718  J.PENA  SIC-0056  SE ORDENA EL LISTADO DE CARTERA
*                                POR NOMBRE DE CLIENTE (ANTES
*                                SALIA EN ORDEN DE ARCHIVO).
*   20110809  J.PENA  SIC-0071  SE DOCUMENTA EL LIMITE DE 500
*                                CLIENTES CON SALDO PENDIENTE EN
*                                LA TABLA DE TRABAJO (VER
*                                TABLA-CLIENTES-PENDIENTES).
*   20120618  M.SOTO  SIC-0078  EL LISTADO DE CARTERA PENDIENTE
*                                AGREGA TOTAL ABONOS, TOTAL
*                                CREDITOS Y ULTIMA ACTUALIZACION
*                                POR CLIENTE, LEYENDO EL LIBRO
*                                DE MOVIMIENTOS DE CARTERA (ANTES
*                                SOLO SALIA EL SALDO PENDIENTE).
*   20120618  J.PENA  SIC-0079  SE AGREGAN RANGOS PERFORM...THRU
*                                EN TODOS LOS CICLOS DEL PROGRAMA
*                                Y SE RENOMBRAN LAS VARIABLES DE
*                                TRABAJO SIN EL PREFIJO GENERICO
*                                W00-/W1-.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.

     SELECT CARTERA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CAR-ID
         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES
         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES
         FILE STATUS IS FS-CARTERA.

     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CARTERA-MOVIMIENTO.

     SELECT CLIENTE ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CLI-ID
         FILE STATUS IS FS-CLIENTE.

     SELECT REPORTE-CAPITAL ASSIGN TO PRINTER
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-REPORTE-CAPITAL.

     SELECT REPORTE-CARTERA ASSIGN TO PRINTER
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-REPORTE-CARTERA.

 DATA DIVISION.
 FILE SECTION.
 FD  CAPITAL-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CAPMOV.DAT".
     COPY SICL-CAPMOV.

 FD  CARTERA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARTERA.DAT".
     COPY SICL-CARTERA.

 FD  CARTERA-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARMOV.DAT".
     COPY SICL-CARMOV.

 FD  CLIENTE
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CLIENTE.DAT".
     COPY SICL-CLIENTE.

 FD  REPORTE-CAPITAL
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "RPTCAP.LST".
 01  RCP-LINEA                   PIC X(132).

 FD  REPORTE-CARTERA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "RPTCAR.LST".
 01  RCR-LINEA                   PIC X(132).

 WORKING-STORAGE SECTION.
 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.
     88  FS-CAPMOV-EOF               VALUE '10'.
 01  FS-CARTERA                  PIC X(2) VALUE SPACES.
     88  FS-CARTERA-EOF               VALUE '10'.
 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.
     88  FS-CARMOV-EOF                VALUE '10'.
 01  FS-CLIENTE                  PIC X(2) VALUE SPACES.
 01  FS-REPORTE-CAPITAL          PIC X(2) VALUE SPACES.
 01  FS-REPORTE-CARTERA          PIC X(2) VALUE SPACES.

*----------------------------------------------------------------*
* ACUMULADORES DEL RESUMEN DE CAPITAL (CAPITALSERVICE.
* OBTENERRESUMEN) -- SALDOREAL, TOTALENTRADAS, TOTALSALIDAS,
* TOTALCREDITOPENDIENTE Y CAPITALNETO.
*----------------------------------------------------------------*
 01  TOTAL-ENTRADAS-CAJA          PIC S9(9)V99 VALUE ZERO.
 01  TOTAL-SALIDAS-CAJA           PIC S9(9)V99 VALUE ZERO.
 01  SALDO-REAL-CAJA              PIC S9(9)V99 VALUE ZERO.
 01  TOTAL-CREDITO-PENDIENTE      PIC S9(9)V99 VALUE ZERO.
 01  CAPITAL-NETO-CAJA            PIC S9(9)V99 VALUE ZERO.
 01  MONTO-ABSOLUTO               PIC S9(9)V99 VALUE ZERO.
 01  MONTO-ABSOLUTO-R REDEFINES MONTO-ABSOLUTO.
     03  FILLER                   PIC S9(9)V99.

*----------------------------------------------------------------*
* TABLA DE TRABAJO CON EL SALDO PENDIENTE ACUMULADO POR
* CLIENTE, CARGADA POR EL PARRAFO 3000 Y ORDENADA POR NOMBRE DE
* CLIENTE POR EL PARRAFO 3500 (SIC-0056).  LIMITE DE 500
* CLIENTES DOCUMENTADO EN SIC-0071.  DESDE SIC-0078 TAMBIEN
* ACUMULA TOTAL ABONOS, TOTAL CREDITOS Y LA FECHA DEL ULTIMO
* MOVIMIENTO DE CARTERA DE CADA CLIENTE (PARRAFO 3300).
*----------------------------------------------------------------*
 01  TABLA-CLIENTES-PENDIENTES.
     03  CANTIDAD-CLIENTES-PENDIENTES PIC 9(3) COMP VALUE ZERO.
     03  CLIENTE-PENDIENTE OCCURS 500 TIMES
                                    INDEXED BY INDICE-PENDIENTE.
         05  PEN-CLIENTE-ID       PIC 9(9).
         05  PEN-NOMBRE           PIC X(150).
         05  PEN-SALDO            PIC S9(9)V99.
         05  PEN-TOTAL-ABONOS     PIC S9(9)V99.
         05  PEN-TOTAL-CREDITOS   PIC S9(9)V99.
         05  PEN-ULTIMA-FECHA     PIC 9(14).
         05  PEN-ULTIMA-FECHA-R REDEFINES PEN-ULTIMA-FECHA.
             07  PEN-ULTIMA-FECHA-AAAAMMDD PIC 9(8).
             07  PEN-ULTIMA-FECHA-HHMMSS   PIC 9(6).

 77  SUB-I                        PIC 9(3) COMP VALUE ZERO.
 77  SUB-J                        PIC 9(3) COMP VALUE ZERO.
 77  HUBO-INTERCAMBIO             PIC X(1) VALUE 'N'.
     88  SE-INTERCAMBIO               VALUE 'Y'.
 01  CLIENTE-PENDIENTE-TEMP.
     03  PEN-TEMP-CLIENTE-ID      PIC 9(9).
     03  PEN-TEMP-NOMBRE          PIC X(150).
     03  PEN-TEMP-SALDO           PIC S9(9)V99.
     03  PEN-TEMP-TOTAL-ABONOS    PIC S9(9)V99.
     03  PEN-TEMP-TOTAL-CREDITOS  PIC S9(9)V99.
     03  PEN-TEMP-ULTIMA-FECHA    PIC 9(14).

 77  INDICADOR-CLIENTE-ENCONTRADO PIC X(1) VALUE 'N'.
     88  CLIENTE-YA-EN-TABLA          VALUE 'Y'.

 01  TOTAL-PENDIENTE-GENERAL      PIC S9(9)V99 VALUE ZERO.

*----------------------------------------------------------------*
* AREAS DE IMPRESION.
*----------------------------------------------------------------*
 01  RCP-ENCABEZADO-1.
     03  FILLER                   PIC X(30)
             VALUE 'SICOIL - RESUMEN DE CAPITAL'.
     03  FILLER                   PIC X(102) VALUE SPACES.
 01  RCP-DETALLE-1.
     03  FILLER                   PIC X(24)
             VALUE 'TOTAL ENTRADAS DE CAJA:'.
     03  RCP-D1-MONTO             PIC ---,---,--9.99.
     03  FILLER                   PIC X(97) VALUE SPACES.
 01  RCP-DETALLE-2.
     03  FILLER                   PIC X(24)
             VALUE 'TOTAL SALIDAS DE CAJA :'.
     03  RCP-D2-MONTO             PIC ---,---,--9.99.
     03  FILLER                   PIC X(97) VALUE SPACES.
 01  RCP-DETALLE-3.
     03  FILLER                   PIC X(24)
             VALUE 'SALDO REAL DE CAJA    :'.
     03  RCP-D3-MONTO             PIC ---,---,--9.99.
     03  FILLER                   PIC X(97) VALUE SPACES.
 01  RCP-DETALLE-4.
     03  FILLER                   PIC X(24)
             VALUE 'CREDITO PENDIENTE      :'.
     03  RCP-D4-MONTO             PIC ---,---,--9.99.
     03  FILLER                   PIC X(97) VALUE SPACES.
 01  RCP-DETALLE-5.
     03  FILLER                   PIC X(24)
             VALUE 'CAPITAL NETO           :'.
     03  RCP-D5-MONTO             PIC ---,---,--9.99.
     03  FILLER                   PIC X(97) VALUE SPACES.

 01  RCR-ENCABEZADO-1.
     03  FILLER                   PIC X(34)
             VALUE 'SICOIL - CARTERA PENDIENTE POR CL'.
     03  FILLER                   PIC X(98) VALUE SPACES.
 01  RCR-ENCABEZADO-2.
     03  FILLER                   PIC X(10) VALUE 'CLIENTE   '.
     03  FILLER                   PIC X(25) VALUE 'NOMBRE'.
     03  FILLER                   PIC X(14) VALUE 'SALDO PEND.'.
     03  FILLER                   PIC X(14) VALUE 'TOTAL ABONOS'.
     03  FILLER                   PIC X(14) VALUE 'TOTAL CRED.'.
     03  FILLER                   PIC X(15) VALUE 'ULT ACTUALIZ.'.
     03  FILLER                   PIC X(40) VALUE SPACES.
 01  RCR-DETALLE.
     03  RCR-D-CLIENTE-ID         PIC ZZZZZZZZ9.
     03  FILLER                   PIC X(1) VALUE SPACES.
     03  RCR-D-NOMBRE             PIC X(24).
     03  FILLER                   PIC X(1) VALUE SPACES.
     03  RCR-D-SALDO              PIC ---,---,--9.99.
     03  FILLER                   PIC X(1) VALUE SPACES.
     03  RCR-D-ABONOS             PIC ---,---,--9.99.
     03  FILLER                   PIC X(1) VALUE SPACES.
     03  RCR-D-CREDITOS           PIC ---,---,--9.99.
     03  FILLER                   PIC X(1) VALUE SPACES.
     03  RCR-D-FECHA              PIC 9(14).
     03  FILLER                   PIC X(41) VALUE SPACES.
 01  RCR-TOTAL-CONTROL.
     03  FILLER                   PIC X(48)
             VALUE 'TOTAL GENERAL CARTERA PENDIENTE:'.
     03  RCR-TOT-SALDO            PIC ---,---,--9.99.
     03  FILLER                   PIC X(70) VALUE SPACES.

 PROCEDURE DIVISION.
 0100-INICIO.
     PERFORM 0200-ABRIR-ARCHIVOS.
     PERFORM 1000-RESUMEN-CAPITAL THRU 1000-FIN.
     PERFORM 3000-CARGAR-PENDIENTES THRU 3000-FIN.
     PERFORM 3300-CARGAR-MOVIMIENTOS-CARTERA THRU 3300-FIN.
     PERFORM 3500-ORDENAR-PENDIENTES-POR-NOMBRE THRU 3500-FIN.
     PERFORM 4000-IMPRIMIR-PENDIENTES THRU 4000-FIN.
     PERFORM 9000-CERRAR-ARCHIVOS.
     GOBACK.

 0200-ABRIR-ARCHIVOS.
     OPEN INPUT CAPITAL-MOVIMIENTO.
     OPEN INPUT CARTERA.
     OPEN INPUT CARTERA-MOVIMIENTO.
     OPEN INPUT CLIENTE.
     OPEN OUTPUT REPORTE-CAPITAL.
     OPEN OUTPUT REPORTE-CARTERA.

*----------------------------------------------------------------*
* CAPITALSERVICE.OBTENERRESUMEN -- RECORRE TODO EL LIBRO DE
* CAPITAL Y ACUMULA ENTRADAS, SALIDAS Y SALDO REAL.  EL CREDITO
* PENDIENTE SE SUMA APARTE DESDE LA CARTERA (PARRAFO 1500).
*----------------------------------------------------------------*
 1000-RESUMEN-CAPITAL.
     MOVE ZERO TO TOTAL-ENTRADAS-CAJA.
     MOVE ZERO TO TOTAL-SALIDAS-CAJA.
     MOVE ZERO TO SALDO-REAL-CAJA.
 1000-LOOP.
     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 1000-FIN.
     ADD CAP-MONTO-REAL TO SALDO-REAL-CAJA.
     IF CAP-MONTO-REAL > ZERO
         ADD CAP-MONTO-REAL TO TOTAL-ENTRADAS-CAJA
     END-IF.
     IF CAP-MONTO-REAL < ZERO
         COMPUTE MONTO-ABSOLUTO = ZERO - CAP-MONTO-REAL
         ADD MONTO-ABSOLUTO TO TOTAL-SALIDAS-CAJA
     END-IF.
     GO TO 1000-LOOP.
 1000-FIN.
     PERFORM 1500-SUMAR-CREDITO-PENDIENTE THRU 1500-FIN.
*    20030417 M.SOTO  SIC-0044  CAPITAL NETO ES SALDO REAL MENOS
*                                LO PENDIENTE DE COBRAR, NO SUMA.
     COMPUTE CAPITAL-NETO-CAJA =
             SALDO-REAL-CAJA - TOTAL-CREDITO-PENDIENTE.
     PERFORM 2000-IMPRIMIR-RESUMEN-CAPITAL.

 1500-SUMAR-CREDITO-PENDIENTE.
     MOVE ZERO TO TOTAL-CREDITO-PENDIENTE.
     CLOSE CARTERA.
     OPEN INPUT CARTERA.
 1500-LOOP.
     READ CARTERA NEXT RECORD AT END GO TO 1500-FIN.
     ADD CAR-SALDO TO TOTAL-CREDITO-PENDIENTE.
     GO TO 1500-LOOP.
 1500-FIN.
     CLOSE CARTERA.
     OPEN INPUT CARTERA.

 2000-IMPRIMIR-RESUMEN-CAPITAL.
     WRITE RCP-LINEA FROM RCP-ENCABEZADO-1 AFTER ADVANCING
             TOP-OF-FORM.
     MOVE TOTAL-ENTRADAS-CAJA TO RCP-D1-MONTO.
     WRITE RCP-LINEA FROM RCP-DETALLE-1 AFTER ADVANCING 2 LINES.
     MOVE TOTAL-SALIDAS-CAJA TO RCP-D2-MONTO.
     WRITE RCP-LINEA FROM RCP-DETALLE-2 AFTER ADVANCING 1 LINES.
     MOVE SALDO-REAL-CAJA TO RCP-D3-MONTO.
     WRITE RCP-LINEA FROM RCP-DETALLE-3 AFTER ADVANCING 1 LINES.
     MOVE TOTAL-CREDITO-PENDIENTE TO RCP-D4-MONTO.
     WRITE RCP-LINEA FROM RCP-DETALLE-4 AFTER ADVANCING 1 LINES.
     MOVE CAPITAL-NETO-CAJA TO RCP-D5-MONTO.
     WRITE RCP-LINEA FROM RCP-DETALLE-5 AFTER ADVANCING 1 LINES.

*----------------------------------------------------------------*
* CARTERASERVICE.LISTARPENDIENTES -- AGRUPA EL SALDO DE CARTERA
* POR CLIENTE (UN CLIENTE PUEDE TENER VARIAS VENTAS A CREDITO
* PENDIENTES) ANTES DE IMPRIMIR.
*----------------------------------------------------------------*
 3000-CARGAR-PENDIENTES.
     MOVE ZERO TO CANTIDAD-CLIENTES-PENDIENTES.
     CLOSE CARTERA.
     OPEN INPUT CARTERA.
 3000-LOOP.
     READ CARTERA NEXT RECORD AT END GO TO 3000-FIN.
     IF CAR-SALDO-CANCELADO
         GO TO 3000-LOOP
     END-IF.
     PERFORM 3100-BUSCAR-CLIENTE-EN-TABLA THRU 3100-FIN.
     IF CLIENTE-YA-EN-TABLA
         ADD CAR-SALDO TO PEN-SALDO (INDICE-PENDIENTE)
     ELSE
         PERFORM 3200-AGREGAR-CLIENTE-A-TABLA THRU 3200-FIN
     END-IF.
     GO TO 3000-LOOP.
 3000-FIN.
     EXIT.

 3100-BUSCAR-CLIENTE-EN-TABLA.
     MOVE 'N' TO INDICADOR-CLIENTE-ENCONTRADO.
     MOVE ZERO TO SUB-I.
 3100-LOOP.
     IF SUB-I >= CANTIDAD-CLIENTES-PENDIENTES
         GO TO 3100-FIN
     END-IF.
     ADD 1 TO SUB-I.
     SET INDICE-PENDIENTE TO SUB-I.
     IF PEN-CLIENTE-ID (INDICE-PENDIENTE) = CAR-CLIENTE-ID
         MOVE 'Y' TO INDICADOR-CLIENTE-ENCONTRADO
         GO TO 3100-FIN
     END-IF.
     GO TO 3100-LOOP.
 3100-FIN.
     EXIT.

 3200-AGREGAR-CLIENTE-A-TABLA.
     IF CANTIDAD-CLIENTES-PENDIENTES = 500
         DISPLAY 'SICL4OP5 - TABLA DE PENDIENTES LLENA'
         GO TO 3200-FIN
     END-IF.
     ADD 1 TO CANTIDAD-CLIENTES-PENDIENTES.
     SET INDICE-PENDIENTE TO CANTIDAD-CLIENTES-PENDIENTES.
     MOVE CAR-CLIENTE-ID TO CLI-ID.
     READ CLIENTE INVALID KEY MOVE SPACES TO CLI-NOMBRE.
     MOVE CAR-CLIENTE-ID TO PEN-CLIENTE-ID (INDICE-PENDIENTE).
     MOVE CLI-NOMBRE     TO PEN-NOMBRE (INDICE-PENDIENTE).
     MOVE CAR-SALDO      TO PEN-SALDO (INDICE-PENDIENTE).
     MOVE ZERO           TO PEN-TOTAL-ABONOS (INDICE-PENDIENTE).
     MOVE ZERO           TO PEN-TOTAL-CREDITOS (INDICE-PENDIENTE).
     MOVE ZERO           TO PEN-ULTIMA-FECHA (INDICE-PENDIENTE).
 3200-FIN.
     EXIT.

*----------------------------------------------------------------*
* CARTERASERVICE.LISTARPENDIENTES -- TOTAL ABONOS/TOTAL CREDITOS
* Y ULTIMA ACTUALIZACION POR CLIENTE (SIC-0078).  SE RECORRE EL
* LIBRO DE MOVIMIENTOS DE CARTERA COMPLETO (SIN RESTRINGIR A UN
* RANGO DE FECHAS -- ESTE LISTADO CUBRE TODA LA HISTORIA DEL
* LIBRO EN CADA CORRIDA) Y, PARA CADA MOVIMIENTO, SE UBICA EL
* CLIENTE DUENO DE LA CARTERA (CMV-CARTERA-ID) EN LA TABLA DE
* PENDIENTES.  SI EL CLIENTE YA NO TIENE SALDO PENDIENTE, EL
* MOVIMIENTO NO APARECE EN EL LISTADO Y SE IGNORA.
*----------------------------------------------------------------*
 3300-CARGAR-MOVIMIENTOS-CARTERA.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN INPUT CARTERA-MOVIMIENTO.
 3300-LOOP.
     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 3300-FIN.
     MOVE CMV-CARTERA-ID TO CAR-ID.
     READ CARTERA INVALID KEY GO TO 3300-LOOP.
     PERFORM 3100-BUSCAR-CLIENTE-EN-TABLA THRU 3100-FIN.
     IF NOT CLIENTE-YA-EN-TABLA
         GO TO 3300-LOOP
     END-IF.
     IF CMV-ES-ABONO
         ADD CMV-MONTO TO PEN-TOTAL-ABONOS (INDICE-PENDIENTE)
     END-IF.
     IF CMV-ES-CREDITO
         ADD CMV-MONTO TO PEN-TOTAL-CREDITOS (INDICE-PENDIENTE)
     END-IF.
     IF CMV-FECHA > PEN-ULTIMA-FECHA (INDICE-PENDIENTE)
         MOVE CMV-FECHA TO PEN-ULTIMA-FECHA (INDICE-PENDIENTE)
     END-IF.
     GO TO 3300-LOOP.
 3300-FIN.
     CLOSE CARTERA.
     OPEN INPUT CARTERA.

*----------------------------------------------------------------*
* ORDENAMIENTO DE BURBUJA POR NOMBRE DE CLIENTE ASCENDENTE
* (SIC-0056), MISMO METODO USADO EN SICL4OP2 Y SICL4OP4.
*----------------------------------------------------------------*
 3500-ORDENAR-PENDIENTES-POR-NOMBRE.
     IF CANTIDAD-CLIENTES-PENDIENTES < 2
         GO TO 3500-FIN
     END-IF.
     MOVE 'Y' TO HUBO-INTERCAMBIO.
 3500-PASADA.
     IF NOT SE-INTERCAMBIO
         GO TO 3500-FIN
     END-IF.
     MOVE 'N' TO HUBO-INTERCAMBIO.
     MOVE 1 TO SUB-I.
 3500-COMPARAR.
     IF SUB-I >= CANTIDAD-CLIENTES-PENDIENTES
         GO TO 3500-PASADA
     END-IF.
     COMPUTE SUB-J = SUB-I + 1.
     IF PEN-NOMBRE (SUB-I) > PEN-NOMBRE (SUB-J)
         MOVE CLIENTE-PENDIENTE (SUB-I) TO CLIENTE-PENDIENTE-TEMP
         MOVE CLIENTE-PENDIENTE (SUB-J)
                                 TO CLIENTE-PENDIENTE (SUB-I)
         MOVE CLIENTE-PENDIENTE-TEMP
                                 TO CLIENTE-PENDIENTE (SUB-J)
         MOVE 'Y' TO HUBO-INTERCAMBIO
     END-IF.
     ADD 1 TO SUB-I.
     GO TO 3500-COMPARAR.
 3500-FIN.
     EXIT.

 4000-IMPRIMIR-PENDIENTES.
     WRITE RCR-LINEA FROM RCR-ENCABEZADO-1 AFTER ADVANCING
             TOP-OF-FORM.
     WRITE RCR-LINEA FROM RCR-ENCABEZADO-2 AFTER ADVANCING
             2 LINES.
     MOVE ZERO TO TOTAL-PENDIENTE-GENERAL.
     MOVE ZERO TO SUB-I.
 4000-LOOP.
     IF SUB-I >= CANTIDAD-CLIENTES-PENDIENTES
         GO TO 4000-FIN
     END-IF.
     ADD 1 TO SUB-I.
     SET INDICE-PENDIENTE TO SUB-I.
     MOVE PEN-CLIENTE-ID (INDICE-PENDIENTE)   TO RCR-D-CLIENTE-ID.
     MOVE PEN-NOMBRE (INDICE-PENDIENTE)       TO RCR-D-NOMBRE.
     MOVE PEN-SALDO (INDICE-PENDIENTE)        TO RCR-D-SALDO.
     MOVE PEN-TOTAL-ABONOS (INDICE-PENDIENTE) TO RCR-D-ABONOS.
     MOVE PEN-TOTAL-CREDITOS (INDICE-PENDIENTE)
                                 TO RCR-D-CREDITOS.
     MOVE PEN-ULTIMA-FECHA (INDICE-PENDIENTE)  TO RCR-D-FECHA.
     WRITE RCR-LINEA FROM RCR-DETALLE AFTER ADVANCING 1 LINES.
     ADD PEN-SALDO (INDICE-PENDIENTE) TO TOTAL-PENDIENTE-GENERAL.
     GO TO 4000-LOOP.
 4000-FIN.
     MOVE TOTAL-PENDIENTE-GENERAL TO RCR-TOT-SALDO.
     WRITE RCR-LINEA FROM RCR-TOTAL-CONTROL AFTER ADVANCING
             2 LINES.

 9000-CERRAR-ARCHIVOS.
     CLOSE CAPITAL-MOVIMIENTO.
     CLOSE CARTERA.
     CLOSE CARTERA-MOVIMIENTO.
     CLOSE CLIENTE.
     CLOSE REPORTE-CAPITAL.
     CLOSE REPORTE-CARTERA.
