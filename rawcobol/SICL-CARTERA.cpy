*----------------------------------------------------------------*
*  SICL-CARTERA.CPY
*----------------------------------------------------------------*
*  SALDO DE CARTERA (CUENTA POR COBRAR).  UN REGISTRO POR CADA
*  VENTA A CREDITO.  ARCHIVO ORGANIZATION IS INDEXED, RECORD
*  KEY CAR-ID, ALTERNATE RECORD KEY CAR-VENTA-ID (WITH
*  DUPLICATES, AUNQUE EN LA PRACTICA NUNCA SE REPITE -- SIRVE
*  PARA EL CHEQUEO DE IDEMPOTENCIA DE SICL4OP2) Y ALTERNATE
*  RECORD KEY CAR-CLIENTE-ID (WITH DUPLICATES) PARA AGRUPAR
*  LOS SALDOS DE UN MISMO CLIENTE AL APLICAR UN ABONO.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19970301  M.SOTO  SIC-0010  VERSION ORIGINAL DE CARTERA.
*   19970905  M.SOTO  SIC-0013  SE AGREGA ALTERNATE KEY POR
*                                CLIENTE PARA EL ABONO.
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN
*                                CAR-ULTIMA-ACTUALIZACION.
*   20020610  J.PENA  SIC-0038  SE AGREGA ALTERNATE KEY POR
*                                VENTA PARA NO DUPLICAR CARTERA
*                                AL REPROCESAR UNA VENTA.
*----------------------------------------------------------------*
 01  CAR-REGISTRO.
     03  CAR-ID                      PIC 9(9).
     03  CAR-CLIENTE-ID              PIC 9(9).
     03  CAR-VENTA-ID                PIC 9(9).
*        SALDO PENDIENTE.  NACE IGUAL AL TOTAL DE LA VENTA Y
*        BAJA CON CADA ABONO HASTA LLEGAR A CERO, O SE LLEVA A
*        CERO DE UNA VEZ SI LA VENTA SE ANULA (SICL4OP3).
     03  CAR-SALDO                   PIC S9(9)V99.
         88  CAR-SALDO-CANCELADO         VALUE ZERO.
*        MARCA DE TIEMPO DEL ULTIMO TOQUE (APERTURA, ABONO O
*        AJUSTE).  ES LA LLAVE DE ORDEN "MAS ANTIGUO PRIMERO"
*        AL APLICAR UN ABONO (VER SICL4OP4, PARRAFO 2000).
     03  CAR-ULTIMA-ACTUALIZACION    PIC 9(14).
     03  CAR-ULT-ACTUAL-R REDEFINES
                                 CAR-ULTIMA-ACTUALIZACION.
         05  CAR-ULT-ACTUAL-FECHA    PIC 9(8).
         05  CAR-ULT-ACTUAL-HORA    PIC 9(6).
*        RESGUARDO DE CRECIMIENTO (PLAZO DE VENCIMIENTO PACTADO
*        SI ALGUN DIA SICOIL COBRA INTERES POR MORA).
     03  FILLER                      PIC X(20).
