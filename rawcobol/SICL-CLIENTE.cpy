*----------------------------------------------------------------*
*  SICL-CLIENTE.CPY
*----------------------------------------------------------------*
*  FICHA DE CLIENTE.  ARCHIVO ORGANIZATION IS INDEXED, RECORD
*  KEY CLI-ID.  SE USA PARA IMPRIMIR EL NOMBRE DEL CLIENTE EN
*  EL INFORME DE CARTERA PENDIENTE (SICL4OP5) Y PARA VALIDAR
*  EL CLIENTE DE UNA VENTA A CREDITO (SICL4OP2).
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0002  VERSION ORIGINAL.
*   19990405  M.SOTO  SIC-0020  SE AMPLIA DIRECCION A X(200)
*                                POR CLIENTES DE SUCURSALES.
*   20050718  J.PENA  SIC-0055  SE AGREGA 88 CLI-SIN-TELEFONO.
*----------------------------------------------------------------*
 01  CLI-REGISTRO.
     03  CLI-ID                      PIC 9(9).
     03  CLI-NOMBRE                  PIC X(150).
     03  CLI-TELEFONO                PIC X(20).
         88  CLI-SIN-TELEFONO            VALUE SPACES.
     03  CLI-DIRECCION               PIC X(200).
     03  CLI-FECHA-REGISTRO          PIC 9(8).
     03  CLI-FECHA-REGISTRO-R REDEFINES
                                 CLI-FECHA-REGISTRO.
         05  CLI-FECHA-AAAA          PIC 9(4).
         05  CLI-FECHA-MM            PIC 9(2).
         05  CLI-FECHA-DD            PIC 9(2).
*        RESGUARDO DE CRECIMIENTO (RUT/CORREO EN FUTURA
*        REVISION SI SE INTEGRA CON FACTURACION ELECTRONICA).
     03  FILLER                      PIC X(20).
