*----------------------------------------------------------------*
*  SICL-VENTA.CPY
*----------------------------------------------------------------*
*  ENCABEZADO DE VENTA.  ARCHIVO ORGANIZATION IS INDEXED,
*  RECORD KEY VTA-ID.  CADA VENTA TIENE UNA O MAS LINEAS EN
*  SICL-DETVTA.CPY (ARCHIVO DETALLE-VENTA), UNA POR LOTE
*  CONSUMIDO PARA CUBRIR LA CANTIDAD PEDIDA.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0005  VERSION ORIGINAL, SOLO VENTA AL
*                                CONTADO.
*   19970301  M.SOTO  SIC-0008  SE AGREGA VTA-TIPO-VENTA PARA
*                                DISTINGUIR VENTA A CREDITO.
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHA.
*   20020610  J.PENA  SIC-0038  SE AGREGA VTA-ACTIVA Y
*                                VTA-MOTIVO-ANULACION -- ANTES
*                                UNA VENTA MAL HECHA SE BORRABA
*                                DEL ARCHIVO, SIN RASTRO.
*   20090114  J.PENA  SIC-0068  SE DOCUMENTA REDEFINES DE
*                                VTA-TOTAL PARA EL COMPROBANTE.
*----------------------------------------------------------------*
 01  VTA-REGISTRO.
     03  VTA-ID                      PIC 9(9).
     03  VTA-CLIENTE-ID              PIC 9(9).
     03  VTA-USUARIO-ID              PIC 9(9).
     03  VTA-TIPO-VENTA              PIC X(7).
         88  VTA-ES-CONTADO              VALUE 'CONTADO'.
         88  VTA-ES-CREDITO              VALUE 'CREDITO'.
*        UNA VENTA ANULADA NUNCA SE BORRA -- SE MARCA INACTIVA
*        Y SE REVIERTE SU EFECTO EN INVENTARIO, CARTERA Y
*        CAPITAL (VER SICL4OP3).
     03  VTA-ACTIVA                  PIC X(1).
         88  VTA-ESTA-ACTIVA             VALUE 'Y'.
         88  VTA-ESTA-ANULADA            VALUE 'N'.
     03  VTA-MOTIVO-ANULACION        PIC X(300).
     03  VTA-TOTAL                   PIC S9(9)V99.
*        FORMATO EMPAQUETADO DE VTA-TOTAL SOLO PARA CALCULOS
*        INTERMEDIOS DE REDONDEO -- LA CIFRA QUE SE GRABA Y SE
*        IMPRIME SIGUE SIENDO EL CAMPO DISPLAY DE ARRIBA
*        (TICKET SIC-0068).
     03  VTA-TOTAL-R REDEFINES VTA-TOTAL.
         05  FILLER                  PIC S9(9)V99.
     03  VTA-FECHA-REGISTRO          PIC 9(8).
     03  VTA-FECHA-REGISTRO-R REDEFINES
                                 VTA-FECHA-REGISTRO.
         05  VTA-FECHA-AAAA          PIC 9(4).
         05  VTA-FECHA-MM            PIC 9(2).
         05  VTA-FECHA-DD            PIC 9(2).
*        RESGUARDO DE CRECIMIENTO (VENDEDOR/SUCURSAL EN FUTURA
*        REVISION SI SE ABREN MAS PUNTOS DE VENTA).
     03  FILLER                      PIC X(20).
