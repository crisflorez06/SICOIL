*----------------------------------------------------------------*
*  SICL-PRODUCTO.CPY
*----------------------------------------------------------------*
*  REGISTRO MAESTRO DE PRODUCTO (LOTE DE BODEGA).
*
*  UN REGISTRO POR LOTE, NO POR PRODUCTO.  DOS LOTES PUEDEN
*  COMPARTIR EL MISMO PROD-NOMBRE CUANDO SE COMPRO EL MISMO
*  ARTICULO A DOS COSTOS DISTINTOS (VER SICL4OP1, PARRAFO
*  4000-ENTRADA-NUEVO-COSTO).  LOS LOTES DE UN MISMO NOMBRE SE
*  CONSUMEN EN LAS VENTAS EN ORDEN DE ANTIGUEDAD (FIFO) POR
*  PROD-FECHA-REGISTRO, EL LOTE MAS VIEJO PRIMERO.
*
*  ESTE ARCHIVO ES ORGANIZATION IS INDEXED, RECORD KEY PROD-ID,
*  CON ALTERNATE RECORD KEY PROD-NOMBRE (WITH DUPLICATES) PARA
*  QUE LOS PROGRAMAS DE VENTA PUEDAN POSICIONARSE AL PRIMER LOTE
*  DE UN PRODUCTO SIN BARRER TODO EL ARCHIVO.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19890614  C.RUZ   RUZ-0041  VERSION ORIGINAL, FICHA DE
*                                MEDICAMENTO DE BODEGA UNICA.
*   19910203  C.RUZ   RUZ-0077  SE AGREGA CANTIDAD POR CAJAS.
*   19960812  M.SOTO  SIC-0003  SE REEMPLAZA LA FICHA POR EL
*                                LAYOUT SICOIL DE LOTE:
*                                PRODUCTO + COSTO + FECHA.
*   19970519  M.SOTO  SIC-0006  SE AGREGA ALTERNATE KEY POR
*                                NOMBRE PARA BUSQUEDA FIFO.
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO. SE AGREGA
*                                REDEFINES DE FECHA EN AAAA-MM-DD
*                                PARA COMPARAR SIGLOS SIN ERROR.
*   20000114  M.SOTO  SIC-0021  VERIFICADO PASO DE MILENIO, SIN
*                                CAMBIOS DE LAYOUT.
*   20030227  J.PENA  SIC-0044  SE AGREGA CONDICION 88 SOBRE
*                                STOCK EN CERO (LOTE AGOTADO).
*   20110809  J.PENA  SIC-0071  SE DOCUMENTA CAMPO EDITADO PARA
*                                LISTADOS (VER PROD-STOCK-ED).
*----------------------------------------------------------------*
 01  PROD-REGISTRO.
*        LLAVE PRIMARIA DEL LOTE.  ASIGNADA POR CORRELATIVO EN
*        LOS PROGRAMAS DE ENTRADA (VER PARRAFO 1000 DE SICL4OP1).
     03  PROD-ID                     PIC 9(9).
*        NOMBRE COMERCIAL DEL PRODUCTO.  ES LA LLAVE DE
*        AGRUPACION FIFO ENTRE LOTES (COMPARACION EXACTA,
*        MAYUSCULA/MINUSCULA IGNORADA POR EL PROGRAMA QUE LEE).
     03  PROD-NOMBRE                 PIC X(150).
*        COSTO UNITARIO DE COMPRA DE ESTE LOTE.  DOS LOTES CON
*        EL MISMO NOMBRE Y DISTINTO COSTO NUNCA SE MEZCLAN.
     03  PROD-PRECIO-COMPRA          PIC S9(7)V99.
     03  PROD-CANTIDAD-POR-CAJAS     PIC 9(5).
*        UNIDADES DISPONIBLES EN ESTE LOTE.  NUNCA BAJA DE CERO
*        (VER REGLA DE NEGOCIO "STOCK NUNCA NEGATIVO").
     03  PROD-STOCK                  PIC S9(7).
         88  PROD-SIN-EXISTENCIA         VALUE ZERO.
*        FORMATO EDITADO DE PROD-STOCK PARA LISTADOS DE
*        SICL4OP5 (TICKET SIC-0071).  NO SE GRABA EN DISCO,
*        SOLO SE USA COMO AREA DE TRABAJO EN LOS PROGRAMAS QUE
*        LO NECESITEN, POR ESO VA REDEFINIDO SOBRE EL PROPIO
*        CAMPO NUMERICO.
     03  PROD-STOCK-R REDEFINES PROD-STOCK.
         05  FILLER                  PIC S9(7).
*        FECHA DE ALTA DEL LOTE, AAAAMMDD.  LLAVE DE ORDEN FIFO.
     03  PROD-FECHA-REGISTRO         PIC 9(8).
*        VISTA DESCOMPUESTA DE LA FECHA, USADA POR SICL4OP2
*        PARA COMPARAR LOTES SIN TENER QUE RECALCULAR AAAA/MM/DD
*        CADA VEZ (TICKET SIC-0019, PASO DE SIGLO).
     03  PROD-FECHA-REGISTRO-R REDEFINES
                                 PROD-FECHA-REGISTRO.
         05  PROD-FECHA-AAAA         PIC 9(4).
         05  PROD-FECHA-MM           PIC 9(2).
         05  PROD-FECHA-DD           PIC 9(2).
*        RESGUARDO DE CRECIMIENTO PARA UNA FUTURA UNIDAD DE
*        MEDIDA O CODIGO DE BARRA (NO USADO POR SICOIL HOY).
     03  FILLER                      PIC X(30).
