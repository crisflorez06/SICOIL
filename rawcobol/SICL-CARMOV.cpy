*----------------------------------------------------------------*
*  SICL-CARMOV.CPY
*----------------------------------------------------------------*
*  LIBRO DE MOVIMIENTOS DE CARTERA.  UN REGISTRO POR CADA VEZ
*  QUE SE ABRE UNA CUENTA POR COBRAR, SE APLICA UN ABONO O SE
*  CASTIGA UN SALDO POR ANULACION DE VENTA.  ARCHIVO SOLO DE
*  ESCRITURA, ORGANIZATION IS SEQUENTIAL, SIN LLAVE -- IGUAL
*  QUE EL KARDEX, NUNCA SE REESCRIBE NI SE BORRA UNA LINEA.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19970301  M.SOTO  SIC-0011  VERSION ORIGINAL, SOLO TIPO
*                                CREDITO Y ABONO.
*   20020610  J.PENA  SIC-0038  SE AGREGA TIPO AJUSTE PARA EL
*                                CASTIGO POR ANULACION DE VENTA.
*----------------------------------------------------------------*
 01  CMV-REGISTRO.
     03  CMV-ID                      PIC 9(9).
     03  CMV-CARTERA-ID              PIC 9(9).
     03  CMV-TIPO                    PIC X(7).
         88  CMV-ES-CREDITO              VALUE 'CREDITO'.
         88  CMV-ES-ABONO                VALUE 'ABONO  '.
         88  CMV-ES-AJUSTE               VALUE 'AJUSTE '.
*        MONTO DEL MOVIMIENTO. SIEMPRE POSITIVO -- EL TIPO
*        INDICA SI SUMA O RESTA SALDO EN CAR-REGISTRO.
     03  CMV-MONTO                   PIC S9(9)V99.
     03  CMV-USUARIO-ID              PIC 9(9).
     03  CMV-OBSERVACION             PIC X(500).
     03  CMV-FECHA                   PIC 9(14).
     03  CMV-FECHA-R REDEFINES CMV-FECHA.
         05  CMV-FECHA-AAAAMMDD      PIC 9(8).
         05  CMV-FECHA-HHMMSS        PIC 9(6).
*        RESGUARDO DE CRECIMIENTO.
     03  FILLER                      PIC X(10).
