*----------------------------------------------------------------*
*  SICL-KARDEX.CPY
*----------------------------------------------------------------*
*  LIBRO KARDEX (MOVIMIENTO DE EXISTENCIAS).  UN REGISTRO POR
*  CADA VEZ QUE UN LOTE DE PRODUCTO SUBE O BAJA DE STOCK.  ES
*  UN ARCHIVO DE SOLO ESCRITURA (ORGANIZATION IS SEQUENTIAL,
*  SIN LLAVE) -- NUNCA SE REESCRIBE NI SE BORRA UN MOVIMIENTO,
*  IGUAL QUE UN LIBRO CONTABLE.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0004  VERSION ORIGINAL DEL KARDEX,
*                                REEMPLAZA EL ANTIGUO CUADERNO
*                                DE ENTRADAS/SALIDAS A MANO.
*   19970301  M.SOTO  SIC-0007  SE AGREGA KDX-USUARIO-ID PARA
*                                SABER QUIEN HIZO EL MOVIMIENTO.
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHA.
*   20040915  J.PENA  SIC-0050  SE AGREGAN 88 SOBRE KDX-TIPO
*                                (ENTRADA/SALIDA).
*----------------------------------------------------------------*
 01  KDX-REGISTRO.
*        CORRELATIVO DEL MOVIMIENTO.  NO ES LLAVE DE ARCHIVO
*        (EL KARDEX ES PURO SECUENCIAL) PERO IDENTIFICA CADA
*        LINEA EN LOS LISTADOS DE AUDITORIA.
     03  KDX-ID                      PIC 9(9).
     03  KDX-PRODUCTO-ID             PIC 9(9).
     03  KDX-USUARIO-ID              PIC 9(9).
*        CANTIDAD MOVIDA.  SIEMPRE SE GRABA EN POSITIVO, EL
*        SENTIDO (SUBE O BAJA STOCK) LO DA KDX-TIPO.
     03  KDX-CANTIDAD                PIC S9(7).
     03  KDX-TIPO                    PIC X(7).
         88  KDX-ES-ENTRADA              VALUE 'ENTRADA'.
         88  KDX-ES-SALIDA               VALUE 'SALIDA '.
     03  KDX-COMENTARIO              PIC X(500).
     03  KDX-FECHA-REGISTRO          PIC 9(8).
     03  KDX-FECHA-REGISTRO-R REDEFINES
                                 KDX-FECHA-REGISTRO.
         05  KDX-FECHA-AAAA          PIC 9(4).
         05  KDX-FECHA-MM            PIC 9(2).
         05  KDX-FECHA-DD            PIC 9(2).
*        RESGUARDO DE CRECIMIENTO (POR SI SE AGREGA HORA DEL
*        MOVIMIENTO EN UNA FUTURA REVISION).
     03  FILLER                      PIC X(15).
