*----------------------------------------------------------------*
* PROGRAM-ID.   SICL4OP4
* PURPOSE.      SICOIL - POSTEO DE ABONOS DE CARTERA E
*               INYECCIONES DE CAPITAL DEL DUENO.  EL ABONO SE
*               APLICA A LOS SALDOS PENDIENTES DEL CLIENTE
*               EMPEZANDO POR EL MAS ANTIGUO.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICL4OP4.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   MARCH 1997.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19970301  M.SOTO  SIC-0013  VERSION ORIGINAL, SOLO ABONO A
*                                UNA CARTERA POR CLIENTE.
*   19970905  M.SOTO  SIC-0015  SE AGREGA APLICACION AL SALDO
*                                MAS ANTIGUO PRIMERO CUANDO EL
*                                CLIENTE TIENE VARIAS VENTAS A
*                                CREDITO PENDIENTES.
*   19970905  M.SOTO  SIC-0016  SE AGREGA INYECCION DE CAPITAL
*                                DEL DUENO (APORTE DE CAJA SIN
*                                VENTA DE POR MEDIO).
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHAS.
*   20020610  J.PENA  SIC-0038  SE RECHAZA EL ABONO COMPLETO SI
*                                EL MONTO SUPERA LA DEUDA TOTAL
*                                DEL CLIENTE (NO SE ACEPTA
*                                ABONO A FAVOR).
*   20040915  J.PENA  SIC-0051  SE ORDENA LA TABLA DE CARTERAS
*                                DEL CLIENTE CON EL MISMO METODO
*                                DE BURBUJA DE SICL4OP2.
*   20040922  M.SOTO  SIC-0049  CORRIGE CAP-REFERENCIA-ID DE LA
*                                INYECCION DE CAPITAL: QUEDABA
*                                CON EL RUT DEL CLIENTE, DEBE IR
*                                EN CERO PORQUE NO HAY CLIENTE.
*   20120611  M.SOTO  SIC-0076  SE VALIDA QUE ABN-MONTO SEA MAYOR
*                                QUE CERO ANTES DE POSTEAR, TANTO
*                                PARA EL ABONO COMO PARA LA
*                                INYECCION DE CAPITAL.  ANTES UN
*                                MONTO CERO O NEGATIVO SE POSTEABA
*                                DIRECTO A CAPITAL-MOVIMIENTO.
*   20120611  J.PENA  SIC-0077  SE AGREGAN RANGOS PERFORM...THRU
*                                EN LOS CICLOS DE LECTURA Y DE
*                                CARTERAS, Y SE RENOMBRAN LAS
*                                VARIABLES DE TRABAJO SIN EL
*                                PREFIJO GENERICO W00-/W1-.
*   20120625  M.SOTO  SIC-0084  EL POSTEO A CAPITAL POR ABONO SE
*                                MUEVE DE 1000-LEER-TRANSACCION A
*                                3500-GRABAR-ABONO-CARTERA Y AHORA
*                                POSTEA MONTO-APLICADO-CARTERA EN
*                                VEZ DE ABN-MONTO: UN ABONO QUE
*                                CUBRE VARIAS CARTERAS DEBE DEJAR
*                                UN MOVIMIENTO DE CAPITAL POR CADA
*                                CARTERA TOCADA, NO UNO SOLO POR
*                                EL TOTAL DEL ABONO.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ABONO-TRANSACCION ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ABONO-TRANSACCION.

     SELECT CARTERA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CAR-ID
         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES
         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES
         FILE STATUS IS FS-CARTERA.

     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CARTERA-MOVIMIENTO.

     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.

 DATA DIVISION.
 FILE SECTION.
 FD  ABONO-TRANSACCION
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "ABONOTRN.DAT".
 01  ABN-REGISTRO.
     03  ABN-TIPO                    PIC X(1).
         88  ABN-ES-ABONO-CARTERA        VALUE 'A'.
         88  ABN-ES-INYECCION-CAPITAL    VALUE 'I'.
     03  ABN-CLIENTE-ID               PIC 9(9).
     03  ABN-USUARIO-ID               PIC 9(9).
     03  ABN-MONTO                    PIC S9(9)V99.
     03  ABN-OBSERVACION               PIC X(500).
     03  ABN-FECHA                    PIC 9(8).
     03  FILLER                       PIC X(10).

 FD  CARTERA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARTERA.DAT".
     COPY SICL-CARTERA.

 FD  CARTERA-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARMOV.DAT".
     COPY SICL-CARMOV.

 FD  CAPITAL-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CAPMOV.DAT".
     COPY SICL-CAPMOV.

 WORKING-STORAGE SECTION.
 01  FS-ABONO-TRANSACCION        PIC X(2) VALUE SPACES.
     88  FS-ABONOTRN-OK               VALUE '00'.
     88  FS-ABONOTRN-EOF               VALUE '10'.
 01  FS-CARTERA                  PIC X(2) VALUE SPACES.
 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.
 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.

 77  CONTADOR-CARMOV             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.

 77  INDICADOR-MONTO-INVALIDO    PIC X(1) VALUE 'N'.
     88  MONTO-ES-INVALIDO           VALUE 'Y'.

*----------------------------------------------------------------*
* TABLA DE TRABAJO CON LAS CARTERAS PENDIENTES DE UN CLIENTE,
* CARGADA POR EL PARRAFO 2000 Y ORDENADA DE MAS ANTIGUA A MAS
* NUEVA POR EL PARRAFO 2500 (SIC-0051) ANTES DE APLICAR EL
* ABONO EN EL PARRAFO 3000.
*----------------------------------------------------------------*
 01  TABLA-CARTERAS-CLIENTE.
     03  CANTIDAD-CARTERAS-CLIENTE PIC 9(3) COMP VALUE ZERO.
     03  CARTERA-PENDIENTE OCCURS 200 TIMES
                                    INDEXED BY INDICE-CARTERA.
         05  CARP-ID             PIC 9(9).
         05  CARP-FECHA          PIC 9(14).
         05  CARP-SALDO          PIC S9(9)V99.

 77  SUB-I                       PIC 9(3) COMP VALUE ZERO.
 77  SUB-J                       PIC 9(3) COMP VALUE ZERO.
 77  HUBO-INTERCAMBIO            PIC X(1) VALUE 'N'.
     88  SE-INTERCAMBIO              VALUE 'Y'.
 01  CARTERA-PENDIENTE-TEMP.
     03  CARP-TEMP-ID             PIC 9(9).
     03  CARP-TEMP-FECHA          PIC 9(14).
     03  CARP-TEMP-SALDO          PIC S9(9)V99.

 01  DEUDA-TOTAL-CLIENTE          PIC S9(9)V99 VALUE ZERO.
 01  SALDO-ABONO-PENDIENTE        PIC S9(9)V99 VALUE ZERO.
 01  MONTO-APLICADO-CARTERA       PIC S9(9)V99 VALUE ZERO.
 77  INDICADOR-ABONO-RECHAZADO   PIC X(1) VALUE 'N'.
     88  ABONO-ES-RECHAZADO           VALUE 'Y'.

 PROCEDURE DIVISION.
 0100-INICIO.
     PERFORM 0200-ABRIR-ARCHIVOS.
     PERFORM 0300-FIJAR-CORRELATIVOS.
     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.
     PERFORM 9000-CERRAR-ARCHIVOS.
     GOBACK.

 0200-ABRIR-ARCHIVOS.
     OPEN INPUT ABONO-TRANSACCION.
     OPEN I-O CARTERA.
     OPEN EXTEND CARTERA-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

 0300-FIJAR-CORRELATIVOS.
     PERFORM 0310-CONTAR-CARMOV THRU 0310-FIN.
     PERFORM 0320-CONTAR-CAPMOV THRU 0320-FIN.

 0310-CONTAR-CARMOV.
     MOVE ZERO TO CONTADOR-CARMOV.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN INPUT CARTERA-MOVIMIENTO.
 0310-LOOP.
     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 0310-FIN.
     ADD 1 TO CONTADOR-CARMOV.
     GO TO 0310-LOOP.
 0310-FIN.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN EXTEND CARTERA-MOVIMIENTO.

 0320-CONTAR-CAPMOV.
     MOVE ZERO TO CONTADOR-CAPMOV.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN INPUT CAPITAL-MOVIMIENTO.
 0320-LOOP.
     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0320-FIN.
     ADD 1 TO CONTADOR-CAPMOV.
     GO TO 0320-LOOP.
 0320-FIN.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

*----------------------------------------------------------------*
* CICLO PRINCIPAL -- UNA TRANSACCION POR ABONO O INYECCION.
* 20120611 M.SOTO SIC-0076 -- NINGUN MONTO CERO O NEGATIVO LLEGA
* A POSTEARSE, YA SEA ABONO A CARTERA O INYECCION DE CAPITAL.
*----------------------------------------------------------------*
 1000-LEER-TRANSACCION.
     READ ABONO-TRANSACCION AT END GO TO 1000-FIN.
     PERFORM 1200-VALIDAR-MONTO-POSITIVO.
     IF MONTO-ES-INVALIDO
         DISPLAY 'SICL4OP4 - MONTO DEBE SER MAYOR QUE CERO: '
                 ABN-CLIENTE-ID
         GO TO 1000-LEER-TRANSACCION
     END-IF.
     IF ABN-ES-INYECCION-CAPITAL
         PERFORM 7000-POSTEAR-INYECCION-CAPITAL
     ELSE
         PERFORM 2000-SELECCIONAR-CARTERAS-CLIENTE THRU 2000-FIN
         IF CANTIDAD-CARTERAS-CLIENTE = ZERO
             DISPLAY 'SICL4OP4 - CLIENTE SIN CARTERA PENDIENTE: '
                     ABN-CLIENTE-ID
         ELSE
             PERFORM 2500-ORDENAR-CARTERAS-POR-ANTIGUEDAD THRU
                     2500-FIN
             PERFORM 2800-VALIDAR-MONTO-ABONO
             IF ABONO-ES-RECHAZADO
                 DISPLAY 'SICL4OP4 - ABONO SUPERA LA DEUDA: '
                         ABN-CLIENTE-ID
             ELSE
                 PERFORM 3000-APLICAR-ABONO THRU 3000-FIN
             END-IF
         END-IF
     END-IF.
     GO TO 1000-LEER-TRANSACCION.
 1000-FIN.
     EXIT.

*----------------------------------------------------------------*
* NO SE POSTEA UN MONTO CERO O NEGATIVO, NI EN ABONO NI EN
* INYECCION DE CAPITAL (REGLA DE NEGOCIO, SIC-0076).
*----------------------------------------------------------------*
 1200-VALIDAR-MONTO-POSITIVO.
     MOVE 'N' TO INDICADOR-MONTO-INVALIDO.
     IF ABN-MONTO NOT GREATER THAN ZERO
         MOVE 'Y' TO INDICADOR-MONTO-INVALIDO
     END-IF.

*----------------------------------------------------------------*
* CARTERASERVICE -- CARGA EN LA TABLA TODAS LAS CARTERAS DEL
* CLIENTE CON SALDO PENDIENTE, RECORRIENDO LA ALTERNATE KEY
* CAR-CLIENTE-ID.
*----------------------------------------------------------------*
 2000-SELECCIONAR-CARTERAS-CLIENTE.
     MOVE ZERO TO CANTIDAD-CARTERAS-CLIENTE.
     MOVE ZERO TO DEUDA-TOTAL-CLIENTE.
     MOVE ABN-CLIENTE-ID TO CAR-CLIENTE-ID.
     START CARTERA KEY IS NOT LESS THAN CAR-CLIENTE-ID
         INVALID KEY GO TO 2000-FIN
     END-START.
 2000-LOOP.
     READ CARTERA NEXT RECORD AT END GO TO 2000-FIN.
     IF CAR-CLIENTE-ID NOT EQUAL ABN-CLIENTE-ID
         GO TO 2000-FIN
     END-IF.
     IF CAR-SALDO-CANCELADO
         GO TO 2000-LOOP
     END-IF.
     ADD 1 TO CANTIDAD-CARTERAS-CLIENTE.
     SET INDICE-CARTERA TO CANTIDAD-CARTERAS-CLIENTE.
     MOVE CAR-ID TO CARP-ID (INDICE-CARTERA).
     MOVE CAR-ULTIMA-ACTUALIZACION TO CARP-FECHA (INDICE-CARTERA).
     MOVE CAR-SALDO TO CARP-SALDO (INDICE-CARTERA).
     ADD CAR-SALDO TO DEUDA-TOTAL-CLIENTE.
     IF CANTIDAD-CARTERAS-CLIENTE < 200
         GO TO 2000-LOOP
     END-IF.
 2000-FIN.
     EXIT.

*----------------------------------------------------------------*
* ORDENAMIENTO DE BURBUJA POR CAR-ULTIMA-ACTUALIZACION
* ASCENDENTE (LA CARTERA MAS ANTIGUA QUEDA PRIMERA), MISMO
* METODO DEL PARRAFO 2500 DE SICL4OP2.
*----------------------------------------------------------------*
 2500-ORDENAR-CARTERAS-POR-ANTIGUEDAD.
     IF CANTIDAD-CARTERAS-CLIENTE < 2
         GO TO 2500-FIN
     END-IF.
     MOVE 'Y' TO HUBO-INTERCAMBIO.
 2500-PASADA.
     IF NOT SE-INTERCAMBIO
         GO TO 2500-FIN
     END-IF.
     MOVE 'N' TO HUBO-INTERCAMBIO.
     MOVE 1 TO SUB-I.
 2500-COMPARAR.
     IF SUB-I >= CANTIDAD-CARTERAS-CLIENTE
         GO TO 2500-PASADA
     END-IF.
     COMPUTE SUB-J = SUB-I + 1.
     IF CARP-FECHA (SUB-I) > CARP-FECHA (SUB-J)
         MOVE CARTERA-PENDIENTE (SUB-I) TO CARTERA-PENDIENTE-TEMP
         MOVE CARTERA-PENDIENTE (SUB-J)
                                 TO CARTERA-PENDIENTE (SUB-I)
         MOVE CARTERA-PENDIENTE-TEMP
                                 TO CARTERA-PENDIENTE (SUB-J)
         MOVE 'Y' TO HUBO-INTERCAMBIO
     END-IF.
     ADD 1 TO SUB-I.
     GO TO 2500-COMPARAR.
 2500-FIN.
     EXIT.

*----------------------------------------------------------------*
* NO SE ACEPTA UN ABONO SUPERIOR A LA DEUDA TOTAL DEL CLIENTE
* (REGLA DE NEGOCIO, SIC-0038).
*----------------------------------------------------------------*
 2800-VALIDAR-MONTO-ABONO.
     MOVE 'N' TO INDICADOR-ABONO-RECHAZADO.
     IF ABN-MONTO > DEUDA-TOTAL-CLIENTE
         MOVE 'Y' TO INDICADOR-ABONO-RECHAZADO
     END-IF.

*----------------------------------------------------------------*
* CARTERASERVICE.REGISTRARABONO -- APLICA EL ABONO A LAS
* CARTERAS ORDENADAS, EMPEZANDO POR LA MAS ANTIGUA, HASTA
* AGOTAR EL MONTO DEL ABONO O LAS CARTERAS DE LA TABLA.
*----------------------------------------------------------------*
 3000-APLICAR-ABONO.
     MOVE ABN-MONTO TO SALDO-ABONO-PENDIENTE.
     SET INDICE-CARTERA TO 1.
 3000-LOOP.
     IF SALDO-ABONO-PENDIENTE NOT GREATER THAN ZERO
         GO TO 3000-FIN
     END-IF.
     IF INDICE-CARTERA > CANTIDAD-CARTERAS-CLIENTE
         GO TO 3000-FIN
     END-IF.
     IF CARP-SALDO (INDICE-CARTERA) GREATER THAN OR EQUAL
                                    TO SALDO-ABONO-PENDIENTE
         MOVE SALDO-ABONO-PENDIENTE TO MONTO-APLICADO-CARTERA
     ELSE
         MOVE CARP-SALDO (INDICE-CARTERA)
                                 TO MONTO-APLICADO-CARTERA
     END-IF.
     PERFORM 3500-GRABAR-ABONO-CARTERA.
     SUBTRACT MONTO-APLICADO-CARTERA FROM SALDO-ABONO-PENDIENTE.
     SET INDICE-CARTERA UP BY 1.
     GO TO 3000-LOOP.
 3000-FIN.
     EXIT.

 3500-GRABAR-ABONO-CARTERA.
     MOVE CARP-ID (INDICE-CARTERA) TO CAR-ID.
     READ CARTERA INVALID KEY GO TO 8100-ERROR-CARTERA.
     SUBTRACT MONTO-APLICADO-CARTERA FROM CAR-SALDO.
     MOVE ABN-FECHA TO CAR-ULT-ACTUAL-FECHA.
     MOVE ZERO TO CAR-ULT-ACTUAL-HORA.
     REWRITE CAR-REGISTRO INVALID KEY GO TO 8100-ERROR-CARTERA.

     ADD 1 TO CONTADOR-CARMOV.
     MOVE CONTADOR-CARMOV     TO CMV-ID.
     MOVE CAR-ID              TO CMV-CARTERA-ID.
     SET CMV-ES-ABONO         TO TRUE.
     MOVE MONTO-APLICADO-CARTERA TO CMV-MONTO.
     MOVE ABN-USUARIO-ID      TO CMV-USUARIO-ID.
     MOVE ABN-OBSERVACION     TO CMV-OBSERVACION.
     MOVE ABN-FECHA           TO CMV-FECHA-AAAAMMDD.
     MOVE ZERO                TO CMV-FECHA-HHMMSS.
     WRITE CMV-REGISTRO.
*    20120625 J.PENA SIC-0084 EL POSTEO A CAPITAL VA AQUI DENTRO,
*                              UNO POR CARTERA TOCADA, NO UNA SOLA
*                              VEZ POR EL TOTAL DEL ABONO.
     PERFORM 6000-POSTEAR-CAPITAL-ABONO.

*----------------------------------------------------------------*
* CAPITALSERVICE.REGISTRARABONOCARTERA -- EL ABONO SI ENTRA A
* CAJA DE INMEDIATO, A DIFERENCIA DE LA VENTA A CREDITO QUE LO
* ORIGINO.  SE POSTEA EL MONTO REALMENTE APLICADO A ESTA CARTERA
* (MONTO-APLICADO-CARTERA), NO EL TOTAL DEL ABONO -- UN ABONO QUE
* CUBRE VARIAS CARTERAS DEJA UN MOVIMIENTO DE CAPITAL POR CADA
* UNA (SIC-0084).
*----------------------------------------------------------------*
 6000-POSTEAR-CAPITAL-ABONO.
     ADD 1 TO CONTADOR-CAPMOV.
     MOVE CONTADOR-CAPMOV     TO CAP-ID.
     SET CAP-ORIGEN-VENTA     TO TRUE.
     MOVE ABN-CLIENTE-ID      TO CAP-REFERENCIA-ID.
     MOVE MONTO-APLICADO-CARTERA TO CAP-MONTO-TOTAL.
     MOVE MONTO-APLICADO-CARTERA TO CAP-MONTO-REAL.
     SET CAP-ES-CREDITO-NO    TO TRUE.
     MOVE 'ABONO DE CARTERA'  TO CAP-DESCRIPCION.
     MOVE ABN-FECHA           TO CAP-CREADO-FECHA.
     MOVE ZERO                TO CAP-CREADO-HORA.
     MOVE ABN-USUARIO-ID      TO CAP-USUARIO-ID.
     WRITE CAP-REGISTRO.

*----------------------------------------------------------------*
* CAPITALSERVICE.REGISTRARINYECCIONCAPITAL -- APORTE DE CAJA
* DEL DUENO, SIN VENTA NI CARTERA DE POR MEDIO.
*----------------------------------------------------------------*
 7000-POSTEAR-INYECCION-CAPITAL.
     ADD 1 TO CONTADOR-CAPMOV.
     MOVE CONTADOR-CAPMOV     TO CAP-ID.
     SET CAP-ORIGEN-INYECCION TO TRUE.
*    20040922 M.SOTO SIC-0049 LA INYECCION NO VIENE DE UNA VENTA
*                              NI DE UN CLIENTE -- REFERENCIA-ID
*                              QUEDA EN CERO, NO EL RUT DEL DUENO.
     MOVE ZERO                TO CAP-REFERENCIA-ID.
     MOVE ABN-MONTO           TO CAP-MONTO-TOTAL.
     MOVE ABN-MONTO           TO CAP-MONTO-REAL.
     SET CAP-ES-CREDITO-NO    TO TRUE.
     MOVE ABN-OBSERVACION     TO CAP-DESCRIPCION.
     MOVE ABN-FECHA           TO CAP-CREADO-FECHA.
     MOVE ZERO                TO CAP-CREADO-HORA.
     MOVE ABN-USUARIO-ID      TO CAP-USUARIO-ID.
     WRITE CAP-REGISTRO.

 9000-CERRAR-ARCHIVOS.
     CLOSE ABONO-TRANSACCION.
     CLOSE CARTERA.
     CLOSE CARTERA-MOVIMIENTO.
     CLOSE CAPITAL-MOVIMIENTO.

 8100-ERROR-CARTERA.
     DISPLAY 'SICL4OP4 - NO SE PUDO LEER O GRABAR CARTERA'.
     GO TO 3000-FIN.
