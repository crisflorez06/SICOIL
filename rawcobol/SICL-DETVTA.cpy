*----------------------------------------------------------------*
*  SICL-DETVTA.CPY
*----------------------------------------------------------------*
*  DETALLE DE VENTA.  UNA LINEA POR CADA LOTE DE PRODUCTO
*  CONSUMIDO PARA CUBRIR UNA LINEA PEDIDA.  UNA SOLA LINEA
*  PEDIDA (UN PRODUCTO, UNA CANTIDAD) PUEDE GENERAR VARIAS
*  LINEAS DE DETALLE SI EL STOCK PEDIDO ABARCA MAS DE UN LOTE
*  (VER SICL4OP2, PARRAFO 3000-APORTAR-LOTES).
*
*  ARCHIVO ORGANIZATION IS SEQUENTIAL, ESCRITO EN BLOQUE POR
*  VENTA -- TODAS LAS LINEAS DE UNA MISMA VTA-ID QUEDAN JUNTAS
*  EN EL ORDEN EN QUE SE GENERARON.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0005  VERSION ORIGINAL.
*   19970614  M.SOTO  SIC-0009  SE PERMITE MAS DE UNA LINEA DE
*                                DETALLE POR PRODUCTO PEDIDO
*                                (CONSUMO FIFO DE VARIOS LOTES).
*----------------------------------------------------------------*
 01  DVT-REGISTRO.
     03  DVT-ID                      PIC 9(9).
     03  DVT-VENTA-ID                PIC 9(9).
     03  DVT-PRODUCTO-ID             PIC 9(9).
     03  DVT-CANTIDAD                PIC S9(7).
*        SUBTOTAL = DVT-CANTIDAD X PRECIO PEDIDO POR EL
*        CLIENTE, NO EL COSTO PROPIO DEL LOTE -- POR ESO NO SE
*        GUARDA UN PRECIO UNITARIO EN ESTE REGISTRO.
     03  DVT-SUBTOTAL                PIC S9(9)V99.
*        RESGUARDO DE CRECIMIENTO (NUMERO DE LINEA DENTRO DE LA
*        VENTA, SI ALGUN DIA SE NECESITA REIMPRIMIR EL ORDEN
*        ORIGINAL DEL COMPROBANTE).
     03  FILLER                      PIC X(12).
