*----------------------------------------------------------------*
* PROGRAM-ID.   SICL4OP2
* PURPOSE.      SICOIL - POSTEO DE VENTAS.  CONSUME LOS LOTES
*               DE UN PRODUCTO EN ORDEN FIFO (EL LOTE MAS VIEJO
*               PRIMERO), GRABA EL DETALLE DE VENTA, ABRE
*               CARTERA SI ES CREDITO Y POSTEA CAPITAL.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICL4OP2.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   AUGUST 1996.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0005  VERSION ORIGINAL, VENTA AL
*                                CONTADO DE UN SOLO LOTE.
*   19970301  M.SOTO  SIC-0009  SE PERMITE QUE UNA LINEA PEDIDA
*                                SE CUBRA CON VARIOS LOTES
*                                (CONSUMO FIFO POR FECHA DE
*                                REGISTRO DEL LOTE).
*   19970301  M.SOTO  SIC-0008  SE AGREGA VENTA A CREDITO Y
*                                APERTURA DE CARTERA.
*   19970905  M.SOTO  SIC-0014  SE AGREGA POSTEO A CAPITAL-
*                                MOVIMIENTO SEGUN CONTADO/CREDITO.
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN FECHAS.
*   20020610  J.PENA  SIC-0038  SE VALIDA QUE LA CARTERA NO SE
*                                DUPLIQUE SI SE REPROCESA LA
*                                MISMA VENTA (CHEQUEO POR
*                                ALTERNATE KEY CAR-VENTA-ID).
*   20040915  J.PENA  SIC-0051  SE ORDENA LA TABLA DE LOTES POR
*                                FECHA DE REGISTRO CON EL MISMO
*                                METODO DE BURBUJA USADO EN LOS
*                                LISTADOS DE CIERRE DE CAJA.
*   20050311  J.PENA  SIC-0053  EL COMENTARIO DEL KARDEX DE
*                                SALIDA LLEVA AHORA EL NUMERO DE
*                                LA VENTA (VENTA #NNNNNNNNN), NO
*                                SOLO EL TEXTO 'VENTA'.
*   20110809  J.PENA  SIC-0071  SE DOCUMENTA EL LIMITE DE 200
*                                LOTES POR PRODUCTO EN LA TABLA
*                                DE TRABAJO (VER TABLA-LOTES-
*                                PRODUCTO).
*   20120604  M.SOTO  SIC-0074  SE REESTRUCTURA EL CICLO PRINCIPAL
*                                PARA CUMPLIR LA REGLA DE VENTA
*                                TODO-O-NADA: LAS LINEAS DE UN
*                                MISMO PEDIDO SE ACUMULAN EN TABLA
*                                Y EL STOCK SE VALIDA COMPLETO
*                                ANTES DE ABRIR LA VENTA Y GRABAR
*                                DETALLE-VENTA/KARDEX.  ANTES SE
*                                GRABABA LINEA POR LINEA Y UN
*                                FALTANTE DE STOCK SOLO SE
*                                DESPLEGABA POR PANTALLA, DEJANDO
*                                UNA VENTA A MEDIAS.
*   20120604  J.PENA   SIC-0075  SE AGREGAN RANGOS PERFORM...THRU
*                                EN LOS CICLOS DE LOTES Y DE
*                                CORRELATIVOS, Y SE RENOMBRAN LAS
*                                VARIABLES DE TRABAJO SIN EL
*                                PREFIJO GENERICO W00-/W1- QUE NO
*                                SE USA EN EL RESTO DEL SISTEMA.
*   20120625  J.PENA   SIC-0083  SE RECHAZA EL PEDIDO COMPLETO SI
*                                ALGUNA LINEA TRAE CANTIDAD PEDIDA
*                                CERO O NEGATIVA (VER 1100-
*                                ACUMULAR-LINEA-PEDIDO); ANTES UNA
*                                LINEA ASI PASABA SIN CHOCAR CON
*                                EL CHEQUEO DE STOCK Y QUEDABA
*                                SILENCIOSAMENTE SIN GRABAR EN
*                                3100-APORTAR-LOTES.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT VENTA-TRANSACCION ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-VTA-TRANSACCION.

     SELECT PRODUCTO ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS PROD-ID
         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES
         FILE STATUS IS FS-PRODUCTO.

     SELECT KARDEX ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-KARDEX.

     SELECT VENTA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS VTA-ID
         FILE STATUS IS FS-VENTA.

     SELECT DETALLE-VENTA ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-DETALLE-VENTA.

     SELECT CLIENTE ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CLI-ID
         FILE STATUS IS FS-CLIENTE.

     SELECT CARTERA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CAR-ID
         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES
         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES
         FILE STATUS IS FS-CARTERA.

     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CARTERA-MOVIMIENTO.

     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.

 DATA DIVISION.
 FILE SECTION.
 FD  VENTA-TRANSACCION
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "VTATRANS.DAT".
 01  VSL-REGISTRO.
     03  VSL-VENTA-ID                PIC 9(9).
*        CERO = PRIMERA LINEA DE UNA VENTA NUEVA.
     03  VSL-CLIENTE-ID              PIC 9(9).
     03  VSL-USUARIO-ID              PIC 9(9).
     03  VSL-TIPO-VENTA              PIC X(7).
     03  VSL-PRODUCTO-NOMBRE         PIC X(150).
     03  VSL-CANTIDAD-PEDIDA         PIC S9(7).
     03  VSL-PRECIO-VENTA            PIC S9(7)V99.
     03  VSL-ULTIMA-LINEA            PIC X(1).
         88  VSL-ES-ULTIMA-LINEA         VALUE 'Y'.
         88  VSL-QUEDAN-MAS-LINEAS       VALUE 'N'.
     03  VSL-FECHA                   PIC 9(8).
     03  FILLER                      PIC X(10).

 FD  PRODUCTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "PRODUCTO.DAT".
     COPY SICL-PRODUCTO.

 FD  KARDEX
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "KARDEX.DAT".
     COPY SICL-KARDEX.

 FD  VENTA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "VENTA.DAT".
     COPY SICL-VENTA.

 FD  DETALLE-VENTA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "DETVTA.DAT".
     COPY SICL-DETVTA.

 FD  CLIENTE
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CLIENTE.DAT".
     COPY SICL-CLIENTE.

 FD  CARTERA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARTERA.DAT".
     COPY SICL-CARTERA.

 FD  CARTERA-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARMOV.DAT".
     COPY SICL-CARMOV.

 FD  CAPITAL-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CAPMOV.DAT".
     COPY SICL-CAPMOV.

 WORKING-STORAGE SECTION.
 01  FS-VTA-TRANSACCION          PIC X(2) VALUE SPACES.
     88  FS-VTATRANS-OK               VALUE '00'.
     88  FS-VTATRANS-EOF               VALUE '10'.
 01  FS-PRODUCTO                 PIC X(2) VALUE SPACES.
     88  FS-PRODUCTO-OK               VALUE '00'.
     88  FS-PRODUCTO-NO-EXISTE        VALUE '23'.
 01  FS-KARDEX                   PIC X(2) VALUE SPACES.
 01  FS-VENTA                    PIC X(2) VALUE SPACES.
     88  FS-VENTA-NO-EXISTE           VALUE '23'.
 01  FS-DETALLE-VENTA            PIC X(2) VALUE SPACES.
 01  FS-CLIENTE                  PIC X(2) VALUE SPACES.
 01  FS-CARTERA                  PIC X(2) VALUE SPACES.
     88  FS-CARTERA-NO-EXISTE         VALUE '23'.
 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.
 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.

 77  CONTADOR-VENTA              PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-DETVTA             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-KARDEX             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CARTERA            PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CARMOV             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.

*----------------------------------------------------------------*
* ENCABEZADO-PEDIDO GUARDA LOS DATOS DE LA PRIMERA LINEA DE LA
* VENTA (CLIENTE, USUARIO, TIPO, FECHA) MIENTRAS SE ACUMULAN EN
* TABLA-LINEAS-PEDIDO TODAS LAS LINEAS QUE LA COMPONEN.  NADA SE
* GRABA HASTA QUE 1400-VALIDAR-STOCK-PEDIDO CONFIRME QUE TODAS
* LAS LINEAS TIENEN STOCK SUFICIENTE (VENTA TODO-O-NADA, SIC-0074)
*----------------------------------------------------------------*
 01  ENCABEZADO-PEDIDO.
     03  PED-CLIENTE-ID          PIC 9(9).
     03  PED-USUARIO-ID          PIC 9(9).
     03  PED-TIPO-VENTA          PIC X(7).
     03  PED-FECHA               PIC 9(8).

*----------------------------------------------------------------*
* LIMITE DE 50 LINEAS POR PEDIDO, MISMO CRITERIO DE TABLA FIJA
* DOCUMENTADO EN SIC-0071 PARA LA TABLA DE LOTES.
*----------------------------------------------------------------*
 01  TABLA-LINEAS-PEDIDO.
     03  CANTIDAD-LINEAS-PEDIDO  PIC 9(3) COMP VALUE ZERO.
     03  LINEA-PEDIDO OCCURS 50 TIMES INDEXED BY INDICE-LINEA.
         05  LP-PRODUCTO-NOMBRE  PIC X(150).
         05  LP-CANTIDAD-PEDIDA  PIC S9(7).
         05  LP-PRECIO-VENTA     PIC S9(7)V99.

 77  INDICADOR-PEDIDO-RECHAZADO  PIC X(1) VALUE 'N'.
     88  PEDIDO-RECHAZADO            VALUE 'Y'.
 77  STOCK-TOTAL-LOTES           PIC S9(7) COMP VALUE ZERO.

*----------------------------------------------------------------*
* TABLA DE TRABAJO CON LOS LOTES DE UN MISMO PRODUCTO, CARGADA
* POR EL PARRAFO 2000 Y ORDENADA POR FECHA DE REGISTRO (FIFO)
* POR EL PARRAFO 2500 ANTES DE CONSUMIRLA EN EL PARRAFO 3100.
* LIMITE DOCUMENTADO EN SIC-0071: 200 LOTES POR PRODUCTO.
*----------------------------------------------------------------*
 01  TABLA-LOTES-PRODUCTO.
     03  CANTIDAD-LOTES-PRODUCTO PIC 9(3) COMP VALUE ZERO.
     03  LOTE-PRODUCTO OCCURS 200 TIMES INDEXED BY INDICE-LOTE.
         05  LOTE-PROD-ID        PIC 9(9).
         05  LOTE-FECHA-REGISTRO PIC 9(8).
         05  LOTE-STOCK-DISPONIBLE PIC S9(7).

 77  SUB-I                       PIC 9(3) COMP VALUE ZERO.
 77  SUB-J                       PIC 9(3) COMP VALUE ZERO.
 77  HUBO-INTERCAMBIO            PIC X(1) VALUE 'N'.
     88  SE-INTERCAMBIO              VALUE 'Y'.
 01  LOTE-PRODUCTO-TEMP.
     03  LOTE-TEMP-PROD-ID       PIC 9(9).
     03  LOTE-TEMP-FECHA         PIC 9(8).
     03  LOTE-TEMP-STOCK         PIC S9(7).

 77  INDICADOR-VENTA-NUEVA       PIC X(1) VALUE 'N'.
     88  VENTA-ES-NUEVA              VALUE 'Y'.
 77  SALDO-PEDIDO-LINEA          PIC S9(7) COMP VALUE ZERO.
 77  CANTIDAD-TOMADA-LOTE        PIC S9(7) COMP VALUE ZERO.
 77  INDICADOR-STOCK-INSUFICIENTE PIC X(1) VALUE 'N'.
     88  STOCK-ES-INSUFICIENTE       VALUE 'Y'.
 01  ACUMULADO-VENTA             PIC S9(9)V99 VALUE ZERO.
 01  ACUMULADO-VENTA-R REDEFINES ACUMULADO-VENTA.
     03  FILLER                  PIC S9(9)V99.
 01  SUBTOTAL-LINEA-VENTA        PIC S9(9)V99 VALUE ZERO.

 PROCEDURE DIVISION.
 0100-INICIO.
     PERFORM 0200-ABRIR-ARCHIVOS.
     PERFORM 0300-FIJAR-CORRELATIVOS.
     MOVE 'Y' TO INDICADOR-VENTA-NUEVA.
     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.
     PERFORM 9000-CERRAR-ARCHIVOS.
     GOBACK.

 0200-ABRIR-ARCHIVOS.
     OPEN INPUT VENTA-TRANSACCION.
     OPEN I-O PRODUCTO.
     OPEN EXTEND KARDEX.
     OPEN I-O VENTA.
     OPEN EXTEND DETALLE-VENTA.
     OPEN INPUT CLIENTE.
     OPEN I-O CARTERA.
     OPEN EXTEND CARTERA-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

*----------------------------------------------------------------*
* CORRELATIVOS POR CONTEO -- MISMO METODO DEL RESTO DE LOS
* PROGRAMAS SICL (VER SIC-0071 EN SICL4OP1).
*----------------------------------------------------------------*
 0300-FIJAR-CORRELATIVOS.
     PERFORM 0310-CONTAR-VENTA THRU 0310-FIN.
     PERFORM 0320-CONTAR-DETVTA THRU 0320-FIN.
     PERFORM 0330-CONTAR-KARDEX THRU 0330-FIN.
     PERFORM 0340-CONTAR-CARTERA THRU 0340-FIN.
     PERFORM 0350-CONTAR-CARMOV THRU 0350-FIN.
     PERFORM 0360-CONTAR-CAPMOV THRU 0360-FIN.

 0310-CONTAR-VENTA.
     MOVE ZERO TO CONTADOR-VENTA.
     CLOSE VENTA.
     OPEN INPUT VENTA.
 0310-LOOP.
     READ VENTA NEXT RECORD AT END GO TO 0310-FIN.
     ADD 1 TO CONTADOR-VENTA.
     GO TO 0310-LOOP.
 0310-FIN.
     CLOSE VENTA.
     OPEN I-O VENTA.

 0320-CONTAR-DETVTA.
     MOVE ZERO TO CONTADOR-DETVTA.
     CLOSE DETALLE-VENTA.
     OPEN INPUT DETALLE-VENTA.
 0320-LOOP.
     READ DETALLE-VENTA NEXT RECORD AT END GO TO 0320-FIN.
     ADD 1 TO CONTADOR-DETVTA.
     GO TO 0320-LOOP.
 0320-FIN.
     CLOSE DETALLE-VENTA.
     OPEN EXTEND DETALLE-VENTA.

 0330-CONTAR-KARDEX.
     MOVE ZERO TO CONTADOR-KARDEX.
     CLOSE KARDEX.
     OPEN INPUT KARDEX.
 0330-LOOP.
     READ KARDEX NEXT RECORD AT END GO TO 0330-FIN.
     ADD 1 TO CONTADOR-KARDEX.
     GO TO 0330-LOOP.
 0330-FIN.
     CLOSE KARDEX.
     OPEN EXTEND KARDEX.

 0340-CONTAR-CARTERA.
     MOVE ZERO TO CONTADOR-CARTERA.
     CLOSE CARTERA.
     OPEN INPUT CARTERA.
 0340-LOOP.
     READ CARTERA NEXT RECORD AT END GO TO 0340-FIN.
     ADD 1 TO CONTADOR-CARTERA.
     GO TO 0340-LOOP.
 0340-FIN.
     CLOSE CARTERA.
     OPEN I-O CARTERA.

 0350-CONTAR-CARMOV.
     MOVE ZERO TO CONTADOR-CARMOV.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN INPUT CARTERA-MOVIMIENTO.
 0350-LOOP.
     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 0350-FIN.
     ADD 1 TO CONTADOR-CARMOV.
     GO TO 0350-LOOP.
 0350-FIN.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN EXTEND CARTERA-MOVIMIENTO.

 0360-CONTAR-CAPMOV.
     MOVE ZERO TO CONTADOR-CAPMOV.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN INPUT CAPITAL-MOVIMIENTO.
 0360-LOOP.
     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0360-FIN.
     ADD 1 TO CONTADOR-CAPMOV.
     GO TO 0360-LOOP.
 0360-FIN.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

*----------------------------------------------------------------*
* CICLO PRINCIPAL -- UNA LINEA PEDIDA POR TRANSACCION.  VARIAS
* LINEAS SEGUIDAS PUEDEN PERTENECER A LA MISMA VENTA HASTA QUE
* VSL-ES-ULTIMA-LINEA VIENE EN 'Y' (VSL-ULTIMA-LINEA HEREDA EL
* PAPEL DE LA PREGUNTA "OTRO MEDICAMENTO S/N" DE LA PANTALLA DE
* VENTA DEL SISTEMA DE BODEGA ANTERIOR, AHORA EN BATCH).
*
* 20120604 M.SOTO SIC-0074 -- LAS LINEAS SE ACUMULAN EN
* TABLA-LINEAS-PEDIDO Y NO SE GRABA NADA HASTA QUE SE CONOCE LA
* ULTIMA LINEA Y 1400-VALIDAR-STOCK-PEDIDO CONFIRMA QUE HAY
* STOCK PARA TODAS.  SI FALTA STOCK EN CUALQUIER LINEA, TODO EL
* PEDIDO SE RECHAZA (REGLA DE NEGOCIO "VENTA TODO O NADA").
*----------------------------------------------------------------*
 1000-LEER-TRANSACCION.
     READ VENTA-TRANSACCION AT END GO TO 1000-FIN.
     IF VENTA-ES-NUEVA
         PERFORM 1050-INICIAR-PEDIDO
     END-IF.
     PERFORM 1100-ACUMULAR-LINEA-PEDIDO THRU 1100-FIN.
     IF VSL-QUEDAN-MAS-LINEAS
         MOVE 'N' TO INDICADOR-VENTA-NUEVA
         GO TO 1000-LEER-TRANSACCION
     END-IF.
     PERFORM 1400-VALIDAR-STOCK-PEDIDO THRU 1400-FIN.
     IF PEDIDO-RECHAZADO
         PERFORM 1450-RECHAZAR-PEDIDO
     ELSE
         PERFORM 1500-ABRIR-VENTA
         PERFORM 3000-GRABAR-LINEAS-PEDIDO THRU 3000-FIN
         PERFORM 4000-CERRAR-VENTA
     END-IF.
 1000-SIGUIENTE.
     MOVE 'Y' TO INDICADOR-VENTA-NUEVA.
     GO TO 1000-LEER-TRANSACCION.
 1000-FIN.
     EXIT.

 1050-INICIAR-PEDIDO.
     MOVE ZERO TO CANTIDAD-LINEAS-PEDIDO.
     MOVE 'N' TO INDICADOR-PEDIDO-RECHAZADO.
     MOVE VSL-CLIENTE-ID     TO PED-CLIENTE-ID.
     MOVE VSL-USUARIO-ID     TO PED-USUARIO-ID.
     MOVE VSL-TIPO-VENTA     TO PED-TIPO-VENTA.
     MOVE VSL-FECHA          TO PED-FECHA.

 1100-ACUMULAR-LINEA-PEDIDO.
     IF CANTIDAD-LINEAS-PEDIDO NOT LESS THAN 50
         DISPLAY 'SICL4OP2 - PEDIDO EXCEDE 50 LINEAS, SE RECHAZA'
         MOVE 'Y' TO INDICADOR-PEDIDO-RECHAZADO
         GO TO 1100-FIN
     END-IF.
*    20120625 J.PENA SIC-0083 UNA CANTIDAD PEDIDA CERO O NEGATIVA
*                              RECHAZA TODO EL PEDIDO, MISMO
*                              CRITERIO TODO-O-NADA DEL FALTANTE
*                              DE STOCK (SIC-0074).
     IF VSL-CANTIDAD-PEDIDA NOT GREATER THAN ZERO
         DISPLAY 'SICL4OP2 - CANTIDAD PEDIDA INVALIDA PARA: '
                 VSL-PRODUCTO-NOMBRE
         MOVE 'Y' TO INDICADOR-PEDIDO-RECHAZADO
         GO TO 1100-FIN
     END-IF.
     ADD 1 TO CANTIDAD-LINEAS-PEDIDO.
     SET INDICE-LINEA TO CANTIDAD-LINEAS-PEDIDO.
     MOVE VSL-PRODUCTO-NOMBRE
                        TO LP-PRODUCTO-NOMBRE (INDICE-LINEA).
     MOVE VSL-CANTIDAD-PEDIDA
                        TO LP-CANTIDAD-PEDIDA (INDICE-LINEA).
     MOVE VSL-PRECIO-VENTA
                        TO LP-PRECIO-VENTA (INDICE-LINEA).
 1100-FIN.
     EXIT.

*----------------------------------------------------------------*
* VALIDA, PARA CADA LINEA ACUMULADA DEL PEDIDO, QUE LA SUMA DE
* STOCK DISPONIBLE EN TODOS LOS LOTES DEL PRODUCTO ALCANCE LA
* CANTIDAD PEDIDA.  BASTA QUE UNA SOLA LINEA NO ALCANCE PARA
* MARCAR TODO EL PEDIDO COMO RECHAZADO (SIC-0074).
*----------------------------------------------------------------*
 1400-VALIDAR-STOCK-PEDIDO.
     IF CANTIDAD-LINEAS-PEDIDO = ZERO
         GO TO 1400-FIN
     END-IF.
     SET INDICE-LINEA TO 1.
 1400-LOOP.
     IF INDICE-LINEA > CANTIDAD-LINEAS-PEDIDO
         GO TO 1400-FIN
     END-IF.
     MOVE LP-PRODUCTO-NOMBRE (INDICE-LINEA)
                             TO VSL-PRODUCTO-NOMBRE.
     PERFORM 2000-BUSCAR-LOTES-PRODUCTO THRU 2000-FIN.
     PERFORM 1420-SUMAR-STOCK-LOTES THRU 1420-FIN.
     IF STOCK-TOTAL-LOTES < LP-CANTIDAD-PEDIDA (INDICE-LINEA)
         DISPLAY 'SICL4OP2 - STOCK INSUFICIENTE PARA: '
                 LP-PRODUCTO-NOMBRE (INDICE-LINEA)
         MOVE 'Y' TO INDICADOR-PEDIDO-RECHAZADO
     END-IF.
     SET INDICE-LINEA UP BY 1.
     GO TO 1400-LOOP.
 1400-FIN.
     EXIT.

 1420-SUMAR-STOCK-LOTES.
     MOVE ZERO TO STOCK-TOTAL-LOTES.
     SET INDICE-LOTE TO 1.
 1420-LOOP.
     IF INDICE-LOTE > CANTIDAD-LOTES-PRODUCTO
         GO TO 1420-FIN
     END-IF.
     ADD LOTE-STOCK-DISPONIBLE (INDICE-LOTE) TO STOCK-TOTAL-LOTES.
     SET INDICE-LOTE UP BY 1.
     GO TO 1420-LOOP.
 1420-FIN.
     EXIT.

 1450-RECHAZAR-PEDIDO.
     DISPLAY 'SICL4OP2 - VENTA RECHAZADA, NO CUMPLE TODO-O-NADA'.
*    NO SE ESCRIBE ENCABEZADO DE VENTA NI DETALLE NI KARDEX --
*    EL PEDIDO COMPLETO QUEDA SIN POSTEAR (SIC-0074).

*----------------------------------------------------------------*
* VENTASERVICE -- ABRE EL ENCABEZADO DE UNA VENTA NUEVA A PARTIR
* DE ENCABEZADO-PEDIDO (CAPTURADO EN LA PRIMERA LINEA).  EL TOTAL
* SE COMPLETA AL CERRAR LA VENTA (PARRAFO 4000), CUANDO YA SE
* GRABARON TODAS LAS LINEAS.
*----------------------------------------------------------------*
 1500-ABRIR-VENTA.
     ADD 1 TO CONTADOR-VENTA.
     MOVE CONTADOR-VENTA      TO VTA-ID.
     MOVE PED-CLIENTE-ID      TO VTA-CLIENTE-ID.
     MOVE PED-USUARIO-ID      TO VTA-USUARIO-ID.
     MOVE PED-TIPO-VENTA      TO VTA-TIPO-VENTA.
     SET VTA-ESTA-ACTIVA      TO TRUE.
     MOVE SPACES              TO VTA-MOTIVO-ANULACION.
     MOVE ZERO                TO VTA-TOTAL.
     MOVE PED-FECHA           TO VTA-FECHA-REGISTRO.
     WRITE VTA-REGISTRO INVALID KEY GO TO 8200-ERROR-VENTA.
     MOVE ZERO TO ACUMULADO-VENTA.

*----------------------------------------------------------------*
* PRODUCTOSERVICE -- CARGA EN LA TABLA TABLA-LOTES-PRODUCTO TODOS
* LOS LOTES DE UN MISMO PROD-NOMBRE, RECORRIENDO LA ALTERNATE
* KEY PROD-NOMBRE.
*----------------------------------------------------------------*
 2000-BUSCAR-LOTES-PRODUCTO.
     MOVE ZERO TO CANTIDAD-LOTES-PRODUCTO.
     MOVE VSL-PRODUCTO-NOMBRE TO PROD-NOMBRE.
     START PRODUCTO KEY IS NOT LESS THAN PROD-NOMBRE
         INVALID KEY GO TO 2000-FIN
     END-START.
 2000-LOOP.
     READ PRODUCTO NEXT RECORD AT END GO TO 2000-FIN.
     IF PROD-NOMBRE NOT EQUAL VSL-PRODUCTO-NOMBRE
         GO TO 2000-FIN
     END-IF.
     IF PROD-SIN-EXISTENCIA
         GO TO 2000-LOOP
     END-IF.
     ADD 1 TO CANTIDAD-LOTES-PRODUCTO.
     SET INDICE-LOTE TO CANTIDAD-LOTES-PRODUCTO.
     MOVE PROD-ID        TO LOTE-PROD-ID (INDICE-LOTE).
     MOVE PROD-FECHA-REGISTRO
                        TO LOTE-FECHA-REGISTRO (INDICE-LOTE).
     MOVE PROD-STOCK     TO LOTE-STOCK-DISPONIBLE (INDICE-LOTE).
     IF CANTIDAD-LOTES-PRODUCTO < 200
         GO TO 2000-LOOP
     END-IF.
 2000-FIN.
     EXIT.

*----------------------------------------------------------------*
* ORDENAMIENTO DE BURBUJA DE LA TABLA DE LOTES POR FECHA DE
* REGISTRO ASCENDENTE (EL LOTE MAS ANTIGUO QUEDA PRIMERO).
* TOMADO DEL METODO DE ORDENAMIENTO DE TABLAS QUE USAN LOS
* LISTADOS DE CIERRE (TICKET SIC-0051) -- SE REESCRIBE SIN
* PERFORM ... END-PERFORM PARA SEGUIR EL ESTILO DEL PROGRAMA.
*----------------------------------------------------------------*
 2500-ORDENAR-LOTES-FIFO.
     IF CANTIDAD-LOTES-PRODUCTO < 2
         GO TO 2500-FIN
     END-IF.
     MOVE 'Y' TO HUBO-INTERCAMBIO.
 2500-PASADA.
     IF NOT SE-INTERCAMBIO
         GO TO 2500-FIN
     END-IF.
     MOVE 'N' TO HUBO-INTERCAMBIO.
     MOVE 1 TO SUB-I.
 2500-COMPARAR.
     IF SUB-I >= CANTIDAD-LOTES-PRODUCTO
         GO TO 2500-PASADA
     END-IF.
     COMPUTE SUB-J = SUB-I + 1.
     IF LOTE-FECHA-REGISTRO (SUB-I) > LOTE-FECHA-REGISTRO (SUB-J)
         MOVE LOTE-PRODUCTO (SUB-I) TO LOTE-PRODUCTO-TEMP
         MOVE LOTE-PRODUCTO (SUB-J) TO LOTE-PRODUCTO (SUB-I)
         MOVE LOTE-PRODUCTO-TEMP    TO LOTE-PRODUCTO (SUB-J)
         MOVE 'Y' TO HUBO-INTERCAMBIO
     END-IF.
     ADD 1 TO SUB-I.
     GO TO 2500-COMPARAR.
 2500-FIN.
     EXIT.

*----------------------------------------------------------------*
* RECORRE LAS LINEAS YA VALIDADAS DEL PEDIDO Y, PARA CADA UNA,
* BUSCA SUS LOTES, LOS ORDENA FIFO Y LOS CONSUME.  A ESTA ALTURA
* 1400-VALIDAR-STOCK-PEDIDO YA CONFIRMO QUE HAY STOCK PARA TODAS.
*----------------------------------------------------------------*
 3000-GRABAR-LINEAS-PEDIDO.
     SET INDICE-LINEA TO 1.
 3000-LOOP.
     IF INDICE-LINEA > CANTIDAD-LINEAS-PEDIDO
         GO TO 3000-FIN
     END-IF.
     MOVE LP-PRODUCTO-NOMBRE (INDICE-LINEA)
                             TO VSL-PRODUCTO-NOMBRE.
     MOVE LP-CANTIDAD-PEDIDA (INDICE-LINEA)
                             TO VSL-CANTIDAD-PEDIDA.
     MOVE LP-PRECIO-VENTA (INDICE-LINEA)    TO VSL-PRECIO-VENTA.
     PERFORM 2000-BUSCAR-LOTES-PRODUCTO THRU 2000-FIN.
     PERFORM 2500-ORDENAR-LOTES-FIFO THRU 2500-FIN.
     PERFORM 3100-APORTAR-LOTES THRU 3100-FIN.
     SET INDICE-LINEA UP BY 1.
     GO TO 3000-LOOP.
 3000-FIN.
     EXIT.

*----------------------------------------------------------------*
* KARDEXSERVICE / VENTASERVICE -- CONSUME LOS LOTES EN ORDEN
* FIFO HASTA CUBRIR VSL-CANTIDAD-PEDIDA, GRABANDO UNA LINEA DE
* DETALLE-VENTA Y UN MOVIMIENTO DE SALIDA DE KARDEX POR CADA
* LOTE TOCADO.  EL CHEQUEO DE STOCK-ES-INSUFICIENTE QUEDA COMO
* RESGUARDO; NO DEBERIA ACTIVARSE PORQUE 1400-VALIDAR-STOCK-
* PEDIDO YA CONFIRMO EL TOTAL ANTES DE LLEGAR AQUI.
*----------------------------------------------------------------*
 3100-APORTAR-LOTES.
     MOVE 'N' TO INDICADOR-STOCK-INSUFICIENTE.
     MOVE VSL-CANTIDAD-PEDIDA TO SALDO-PEDIDO-LINEA.
     SET INDICE-LOTE TO 1.
 3100-LOOP.
     IF SALDO-PEDIDO-LINEA NOT GREATER THAN ZERO
         GO TO 3100-FIN
     END-IF.
     IF INDICE-LOTE > CANTIDAD-LOTES-PRODUCTO
         MOVE 'Y' TO INDICADOR-STOCK-INSUFICIENTE
         DISPLAY 'SICL4OP2 - INCONSISTENCIA DE STOCK PARA: '
                 VSL-PRODUCTO-NOMBRE
         GO TO 3100-FIN
     END-IF.
     IF LOTE-STOCK-DISPONIBLE (INDICE-LOTE) NOT GREATER THAN ZERO
         SET INDICE-LOTE UP BY 1
         GO TO 3100-LOOP
     END-IF.
     IF LOTE-STOCK-DISPONIBLE (INDICE-LOTE) GREATER THAN OR EQUAL
                                            TO SALDO-PEDIDO-LINEA
         MOVE SALDO-PEDIDO-LINEA TO CANTIDAD-TOMADA-LOTE
     ELSE
         MOVE LOTE-STOCK-DISPONIBLE (INDICE-LOTE)
                                 TO CANTIDAD-TOMADA-LOTE
     END-IF.
     SUBTRACT CANTIDAD-TOMADA-LOTE FROM
                             LOTE-STOCK-DISPONIBLE (INDICE-LOTE).
     SUBTRACT CANTIDAD-TOMADA-LOTE FROM SALDO-PEDIDO-LINEA.
     PERFORM 3500-GRABAR-DETALLE-Y-LOTE.
     SET INDICE-LOTE UP BY 1.
     GO TO 3100-LOOP.
 3100-FIN.
     EXIT.

 3500-GRABAR-DETALLE-Y-LOTE.
     MOVE LOTE-PROD-ID (INDICE-LOTE) TO PROD-ID.
     READ PRODUCTO INVALID KEY GO TO 8100-ERROR-PRODUCTO.
     SUBTRACT CANTIDAD-TOMADA-LOTE FROM PROD-STOCK.
     REWRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.

     ADD 1 TO CONTADOR-KARDEX.
     MOVE CONTADOR-KARDEX     TO KDX-ID.
     MOVE PROD-ID             TO KDX-PRODUCTO-ID.
     MOVE VSL-USUARIO-ID      TO KDX-USUARIO-ID.
     MOVE CANTIDAD-TOMADA-LOTE TO KDX-CANTIDAD.
     SET KDX-ES-SALIDA        TO TRUE.
*    20050311 J.PENA SIC-0053 EL COMENTARIO DEL KARDEX DE SALIDA
*                              AHORA LLEVA EL NUMERO DE LA VENTA,
*                              ANTES SOLO DECIA 'VENTA' A SECAS Y
*                              NO SE PODIA RASTREAR AL DOCUMENTO.
     MOVE SPACES              TO KDX-COMENTARIO.
     STRING 'VENTA #' VTA-ID DELIMITED BY SIZE
             INTO KDX-COMENTARIO.
     MOVE VSL-FECHA           TO KDX-FECHA-REGISTRO.
     WRITE KDX-REGISTRO.

     COMPUTE SUBTOTAL-LINEA-VENTA ROUNDED =
             CANTIDAD-TOMADA-LOTE * VSL-PRECIO-VENTA.
     ADD 1 TO CONTADOR-DETVTA.
     MOVE CONTADOR-DETVTA     TO DVT-ID.
     MOVE VTA-ID              TO DVT-VENTA-ID.
     MOVE PROD-ID             TO DVT-PRODUCTO-ID.
     MOVE CANTIDAD-TOMADA-LOTE TO DVT-CANTIDAD.
     MOVE SUBTOTAL-LINEA-VENTA TO DVT-SUBTOTAL.
     WRITE DVT-REGISTRO.
     ADD SUBTOTAL-LINEA-VENTA TO ACUMULADO-VENTA.

*----------------------------------------------------------------*
* VENTASERVICE -- CIERRA LA VENTA CON EL TOTAL ACUMULADO,
* ABRE CARTERA SI ES CREDITO Y POSTEA CAPITAL.
*----------------------------------------------------------------*
 4000-CERRAR-VENTA.
     MOVE VTA-ID TO VTA-ID.
     READ VENTA INVALID KEY GO TO 8200-ERROR-VENTA.
     MOVE ACUMULADO-VENTA TO VTA-TOTAL.
     REWRITE VTA-REGISTRO INVALID KEY GO TO 8200-ERROR-VENTA.
     IF VTA-ES-CREDITO
         PERFORM 7000-ABRIR-CARTERA-CREDITO THRU 7000-FIN
     END-IF.
     PERFORM 6000-POSTEAR-CAPITAL-VENTA THRU 6000-SALIDA.

*----------------------------------------------------------------*
* CARTERASERVICE.REGISTRARVENTAENCARTERA -- IDEMPOTENTE: SI YA
* EXISTE UNA CARTERA PARA ESTA VTA-ID (REPROCESO) NO SE ABRE
* OTRA (TICKET SIC-0038).
*----------------------------------------------------------------*
 7000-ABRIR-CARTERA-CREDITO.
     MOVE VTA-ID TO CAR-VENTA-ID.
     READ CARTERA KEY IS CAR-VENTA-ID
         INVALID KEY GO TO 7000-ABRIR
     END-READ.
     GO TO 7000-FIN.
 7000-ABRIR.
     ADD 1 TO CONTADOR-CARTERA.
     MOVE CONTADOR-CARTERA    TO CAR-ID.
     MOVE VTA-CLIENTE-ID      TO CAR-CLIENTE-ID.
     MOVE VTA-ID              TO CAR-VENTA-ID.
     MOVE VTA-TOTAL           TO CAR-SALDO.
     MOVE PED-FECHA           TO CAR-ULT-ACTUAL-FECHA.
     MOVE ZERO                TO CAR-ULT-ACTUAL-HORA.
     WRITE CAR-REGISTRO INVALID KEY GO TO 8300-ERROR-CARTERA.

     ADD 1 TO CONTADOR-CARMOV.
     MOVE CONTADOR-CARMOV     TO CMV-ID.
     MOVE CAR-ID              TO CMV-CARTERA-ID.
     SET CMV-ES-CREDITO       TO TRUE.
     MOVE VTA-TOTAL           TO CMV-MONTO.
     MOVE VTA-USUARIO-ID      TO CMV-USUARIO-ID.
     MOVE 'APERTURA POR VENTA A CREDITO' TO CMV-OBSERVACION.
     MOVE PED-FECHA           TO CMV-FECHA-AAAAMMDD.
     MOVE ZERO                TO CMV-FECHA-HHMMSS.
     WRITE CMV-REGISTRO.
 7000-FIN.
     EXIT.

*----------------------------------------------------------------*
* CAPITALSERVICE -- VENTA AL CONTADO ENTRA A CAJA DE INMEDIATO
* (MONTO REAL = MONTO TOTAL).  VENTA A CREDITO SOLO DEJA
* CONSTANCIA DEL COMPROMISO, SIN MOVER CAJA TODAVIA (MONTO
* REAL = CERO, SE COMPLETA CON EL ABONO EN SICL4OP4).
*----------------------------------------------------------------*
 6000-POSTEAR-CAPITAL-VENTA.
     IF VTA-TOTAL = ZERO
         GO TO 6000-SALIDA
     END-IF.
     ADD 1 TO CONTADOR-CAPMOV.
     MOVE CONTADOR-CAPMOV     TO CAP-ID.
     SET CAP-ORIGEN-VENTA     TO TRUE.
     MOVE VTA-ID              TO CAP-REFERENCIA-ID.
     MOVE VTA-TOTAL           TO CAP-MONTO-TOTAL.
     IF VTA-ES-CREDITO
         MOVE ZERO            TO CAP-MONTO-REAL
         SET CAP-ES-CREDITO-SI TO TRUE
     ELSE
         MOVE VTA-TOTAL       TO CAP-MONTO-REAL
         SET CAP-ES-CREDITO-NO TO TRUE
     END-IF.
     MOVE 'VENTA DE MERCADERIA' TO CAP-DESCRIPCION.
     MOVE PED-FECHA           TO CAP-CREADO-FECHA.
     MOVE ZERO                TO CAP-CREADO-HORA.
     MOVE VTA-USUARIO-ID      TO CAP-USUARIO-ID.
     WRITE CAP-REGISTRO.
 6000-SALIDA.
     EXIT.

 9000-CERRAR-ARCHIVOS.
     CLOSE VENTA-TRANSACCION.
     CLOSE PRODUCTO.
     CLOSE KARDEX.
     CLOSE VENTA.
     CLOSE DETALLE-VENTA.
     CLOSE CLIENTE.
     CLOSE CARTERA.
     CLOSE CARTERA-MOVIMIENTO.
     CLOSE CAPITAL-MOVIMIENTO.

 8100-ERROR-PRODUCTO.
     DISPLAY 'SICL4OP2 - NO SE PUDO LEER O GRABAR PRODUCTO'.
     GO TO 1000-SIGUIENTE.

 8200-ERROR-VENTA.
     DISPLAY 'SICL4OP2 - NO SE PUDO LEER O GRABAR VENTA'.
     GO TO 1000-SIGUIENTE.

 8300-ERROR-CARTERA.
     DISPLAY 'SICL4OP2 - NO SE PUDO GRABAR CARTERA'.
     GO TO 7000-FIN.
