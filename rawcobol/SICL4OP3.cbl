*----------------------------------------------------------------*
* PROGRAM-ID.   SICL4OP3
* PURPOSE.      SICOIL - ANULACION DE VENTA.  REVIERTE EL
*               DETALLE DE UNA VENTA EN INVENTARIO (VUELVE EL
*               STOCK AL LOTE), CASTIGA LA CARTERA PENDIENTE Y
*               REVIERTE EL POSTEO DE CAPITAL.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICL4OP3.
 AUTHOR.         J. PENA.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   JUNE 2002.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   20020610  J.PENA  SIC-0038  VERSION ORIGINAL.  ANTES UNA
*                                VENTA MAL HECHA SE BORRABA A
*                                MANO DE LOS TRES ARCHIVOS, SIN
*                                DEJAR RASTRO NI CUADRAR CAJA.
*   20020815  J.PENA  SIC-0040  SE EXIGE MOTIVO DE ANULACION NO
*                                EN BLANCO.
*   20030227  J.PENA  SIC-0044  SE VALIDA QUE LA VENTA NO ESTE
*                                ANULADA DE ANTES (NO SE PUEDE
*                                ANULAR DOS VECES).
*   20060214  J.PENA  SIC-0068  EL MOTIVO GRABADO EN LA VENTA
*                                AHORA LLEVA CONSTANCIA DE QUIEN
*                                ANULO Y CUANDO, NO SOLO EL TEXTO
*                                DEL USUARIO; LOS COMENTARIOS DE
*                                KARDEX Y CAPITAL DE LA REVERSA
*                                LLEVAN EL NUMERO DE VENTA.
*   20081204  J.PENA  SIC-0066  SE CORRIGE EL SIGNO DE LA
*                                REVERSA DE CAPITAL EN VENTA A
*                                CREDITO CON ABONOS PARCIALES.
*   20110809  J.PENA  SIC-0071  SE DOCUMENTA QUE EL SALDO DE
*                                CARTERA SE LLEVA A CERO DE UNA
*                                SOLA VEZ, SIN IMPORTAR CUANTO
*                                SE HABIA ABONADO (VER PARRAFO
*                                5000-AJUSTAR-CARTERA).
*   20120618  J.PENA  SIC-0081  SE AGREGAN RANGOS PERFORM...THRU
*                                DONDE EL PARRAFO SALTABA A UN
*                                HERMANO -FIN CON GO TO, Y SE
*                                RENOMBRAN LAS VARIABLES DE
*                                TRABAJO SIN EL PREFIJO GENERICO
*                                W1-.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ANULA-TRANSACCION ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ANULA-TRANSACCION.

     SELECT VENTA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS VTA-ID
         FILE STATUS IS FS-VENTA.

     SELECT DETALLE-VENTA ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         ACCESS MODE IS SEQUENTIAL
         FILE STATUS IS FS-DETALLE-VENTA.

     SELECT PRODUCTO ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS PROD-ID
         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES
         FILE STATUS IS FS-PRODUCTO.

     SELECT KARDEX ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-KARDEX.

     SELECT CARTERA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CAR-ID
         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES
         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES
         FILE STATUS IS FS-CARTERA.

     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CARTERA-MOVIMIENTO.

     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.

 DATA DIVISION.
 FILE SECTION.
 FD  ANULA-TRANSACCION
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "ANULATRN.DAT".
 01  ANU-REGISTRO.
     03  ANU-VENTA-ID                PIC 9(9).
     03  ANU-USUARIO-ID              PIC 9(9).
     03  ANU-MOTIVO                  PIC X(300).
     03  ANU-FECHA                   PIC 9(8).
     03  FILLER                      PIC X(10).

 FD  VENTA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "VENTA.DAT".
     COPY SICL-VENTA.

 FD  DETALLE-VENTA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "DETVTA.DAT".
     COPY SICL-DETVTA.

 FD  PRODUCTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "PRODUCTO.DAT".
     COPY SICL-PRODUCTO.

 FD  KARDEX
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "KARDEX.DAT".
     COPY SICL-KARDEX.

 FD  CARTERA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARTERA.DAT".
     COPY SICL-CARTERA.

 FD  CARTERA-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARMOV.DAT".
     COPY SICL-CARMOV.

 FD  CAPITAL-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CAPMOV.DAT".
     COPY SICL-CAPMOV.

 WORKING-STORAGE SECTION.
 01  FS-ANULA-TRANSACCION        PIC X(2) VALUE SPACES.
     88  FS-ANULATRN-OK               VALUE '00'.
     88  FS-ANULATRN-EOF               VALUE '10'.
 01  FS-VENTA                    PIC X(2) VALUE SPACES.
     88  FS-VENTA-NO-EXISTE           VALUE '23'.
 01  FS-DETALLE-VENTA            PIC X(2) VALUE SPACES.
     88  FS-DETVTA-EOF                VALUE '10'.
 01  FS-PRODUCTO                 PIC X(2) VALUE SPACES.
 01  FS-KARDEX                   PIC X(2) VALUE SPACES.
 01  FS-CARTERA                  PIC X(2) VALUE SPACES.
     88  FS-CARTERA-NO-EXISTE         VALUE '23'.
 01  FS-CARTERA-MOVIMIENTO       PIC X(2) VALUE SPACES.
 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.

 77  CONTADOR-KARDEX             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CARMOV             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.

 77  INDICADOR-VENTA-VALIDA       PIC X(1) VALUE 'N'.
     88  VENTA-ES-VALIDA-PARA-ANULAR VALUE 'Y'.
 01  MONTO-REVERSA-CAPITAL         PIC S9(9)V99 VALUE ZERO.
 01  MONTO-REVERSA-CAPITAL-R REDEFINES MONTO-REVERSA-CAPITAL.
     03  FILLER                    PIC S9(9)V99.

*----------------------------------------------------------------*
* SIC-0068 -- LARGO REAL DEL MOTIVO ESCRITO POR EL USUARIO, PARA
* PODER AGREGARLE LA CONSTANCIA DE AUDITORIA A CONTINUACION SIN
* PISAR TEXTO NI DEJAR ESPACIOS DE SOBRA EN EL MEDIO.
*----------------------------------------------------------------*
 77  LARGO-MOTIVO-ANULACION        PIC 9(3) COMP VALUE ZERO.

 PROCEDURE DIVISION.
 0100-INICIO.
     PERFORM 0200-ABRIR-ARCHIVOS.
     PERFORM 0300-FIJAR-CORRELATIVOS.
     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.
     PERFORM 9000-CERRAR-ARCHIVOS.
     GOBACK.

 0200-ABRIR-ARCHIVOS.
     OPEN INPUT ANULA-TRANSACCION.
     OPEN I-O VENTA.
     OPEN INPUT DETALLE-VENTA.
     OPEN I-O PRODUCTO.
     OPEN EXTEND KARDEX.
     OPEN I-O CARTERA.
     OPEN EXTEND CARTERA-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

 0300-FIJAR-CORRELATIVOS.
     PERFORM 0310-CONTAR-KARDEX THRU 0310-FIN.
     PERFORM 0320-CONTAR-CARMOV THRU 0320-FIN.
     PERFORM 0330-CONTAR-CAPMOV THRU 0330-FIN.

 0310-CONTAR-KARDEX.
     MOVE ZERO TO CONTADOR-KARDEX.
     CLOSE KARDEX.
     OPEN INPUT KARDEX.
 0310-LOOP.
     READ KARDEX NEXT RECORD AT END GO TO 0310-FIN.
     ADD 1 TO CONTADOR-KARDEX.
     GO TO 0310-LOOP.
 0310-FIN.
     CLOSE KARDEX.
     OPEN EXTEND KARDEX.

 0320-CONTAR-CARMOV.
     MOVE ZERO TO CONTADOR-CARMOV.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN INPUT CARTERA-MOVIMIENTO.
 0320-LOOP.
     READ CARTERA-MOVIMIENTO NEXT RECORD AT END GO TO 0320-FIN.
     ADD 1 TO CONTADOR-CARMOV.
     GO TO 0320-LOOP.
 0320-FIN.
     CLOSE CARTERA-MOVIMIENTO.
     OPEN EXTEND CARTERA-MOVIMIENTO.

 0330-CONTAR-CAPMOV.
     MOVE ZERO TO CONTADOR-CAPMOV.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN INPUT CAPITAL-MOVIMIENTO.
 0330-LOOP.
     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0330-FIN.
     ADD 1 TO CONTADOR-CAPMOV.
     GO TO 0330-LOOP.
 0330-FIN.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

*----------------------------------------------------------------*
* CICLO PRINCIPAL -- UNA ANULACION POR TRANSACCION.
*----------------------------------------------------------------*
 1000-LEER-TRANSACCION.
     READ ANULA-TRANSACCION AT END GO TO 1000-FIN.
     PERFORM 1500-VALIDAR-VENTA THRU 1500-FIN.
     IF VENTA-ES-VALIDA-PARA-ANULAR
         PERFORM 2000-REVERTIR-DETALLE THRU 2000-FIN
         PERFORM 4000-INACTIVAR-VENTA
         PERFORM 5000-AJUSTAR-CARTERA THRU 5000-FIN
         PERFORM 6000-REVERTIR-CAPITAL THRU 6000-SALIDA
     END-IF.
     GO TO 1000-LEER-TRANSACCION.
 1000-FIN.
     EXIT.

*----------------------------------------------------------------*
* VENTASERVICE.ANULARVENTA -- VALIDACIONES: LA VENTA DEBE
* EXISTIR, DEBE ESTAR ACTIVA (SIC-0044) Y EL MOTIVO NO PUEDE
* VENIR EN BLANCO (SIC-0040).
*----------------------------------------------------------------*
 1500-VALIDAR-VENTA.
     MOVE 'N' TO INDICADOR-VENTA-VALIDA.
     MOVE ANU-VENTA-ID TO VTA-ID.
     READ VENTA
         INVALID KEY
             DISPLAY 'SICL4OP3 - VENTA INEXISTENTE: ' ANU-VENTA-ID
             GO TO 1500-FIN
     END-READ.
     IF VTA-ESTA-ANULADA
         DISPLAY 'SICL4OP3 - VENTA YA ANULADA: ' ANU-VENTA-ID
         GO TO 1500-FIN
     END-IF.
     IF ANU-MOTIVO = SPACES
         DISPLAY 'SICL4OP3 - MOTIVO EN BLANCO: ' ANU-VENTA-ID
         GO TO 1500-FIN
     END-IF.
     MOVE 'Y' TO INDICADOR-VENTA-VALIDA.
 1500-FIN.
     EXIT.

*----------------------------------------------------------------*
* INVENTARIOSERVICE / KARDEXSERVICE -- CADA LINEA DE DETALLE DE
* LA VENTA DEVUELVE SU CANTIDAD AL LOTE Y DEJA UN MOVIMIENTO DE
* ENTRADA EN EL KARDEX (REVERSA DE LA SALIDA ORIGINAL).
*----------------------------------------------------------------*
 2000-REVERTIR-DETALLE.
     CLOSE DETALLE-VENTA.
     OPEN INPUT DETALLE-VENTA.
 2000-LOOP.
     READ DETALLE-VENTA NEXT RECORD AT END GO TO 2000-FIN.
     IF DVT-VENTA-ID NOT EQUAL VTA-ID
         GO TO 2000-LOOP
     END-IF.
     MOVE DVT-PRODUCTO-ID TO PROD-ID.
     READ PRODUCTO INVALID KEY GO TO 8100-ERROR-PRODUCTO.
     ADD DVT-CANTIDAD TO PROD-STOCK.
     REWRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.

     ADD 1 TO CONTADOR-KARDEX.
     MOVE CONTADOR-KARDEX      TO KDX-ID.
     MOVE PROD-ID              TO KDX-PRODUCTO-ID.
     MOVE ANU-USUARIO-ID       TO KDX-USUARIO-ID.
     MOVE DVT-CANTIDAD         TO KDX-CANTIDAD.
     SET KDX-ES-ENTRADA        TO TRUE.
*    20060214 J.PENA SIC-0068 EL COMENTARIO DE LA REVERSA LLEVA
*                              AHORA EL NUMERO DE LA VENTA QUE SE
*                              ANULO, IGUAL QUE EL DE SALIDA DE
*                              SICL4OP2 (ANTES ERA TEXTO FIJO).
     MOVE SPACES               TO KDX-COMENTARIO.
     STRING 'ANULACION VENTA #' VTA-ID DELIMITED BY SIZE
             INTO KDX-COMENTARIO.
     MOVE ANU-FECHA            TO KDX-FECHA-REGISTRO.
     WRITE KDX-REGISTRO.
     GO TO 2000-LOOP.
 2000-FIN.
     CLOSE DETALLE-VENTA.
     OPEN INPUT DETALLE-VENTA.

 4000-INACTIVAR-VENTA.
     MOVE ANU-VENTA-ID TO VTA-ID.
     READ VENTA INVALID KEY GO TO 8200-ERROR-VENTA.
     SET VTA-ESTA-ANULADA TO TRUE.
     PERFORM 4500-ARMAR-MOTIVO-ANULACION THRU 4500-FIN.
     REWRITE VTA-REGISTRO INVALID KEY GO TO 8200-ERROR-VENTA.

*----------------------------------------------------------------*
* SIC-0068 -- EL MOTIVO GRABADO EN LA VENTA NO ES SOLO EL TEXTO
* QUE ESCRIBIO EL USUARIO: SE LE AGREGA UNA CONSTANCIA DE QUIEN
* ANULO, CUANDO Y CUAL FUE EL MOTIVO, PARA QUE QUEDE COMPLETA LA
* AUDITORIA DE LA ANULACION AUNQUE SE BORRE EL ARCHIVO DE
* TRANSACCIONES DE ANULACION.
*----------------------------------------------------------------*
 4500-ARMAR-MOTIVO-ANULACION.
     MOVE 300 TO LARGO-MOTIVO-ANULACION.
 4500-BUSCAR-FIN-MOTIVO.
     IF LARGO-MOTIVO-ANULACION = 1
         GO TO 4500-FIN
     END-IF.
     IF ANU-MOTIVO (LARGO-MOTIVO-ANULACION:1) NOT = SPACE
         GO TO 4500-FIN
     END-IF.
     SUBTRACT 1 FROM LARGO-MOTIVO-ANULACION.
     GO TO 4500-BUSCAR-FIN-MOTIVO.
 4500-FIN.
     MOVE SPACES TO VTA-MOTIVO-ANULACION.
     STRING ANU-MOTIVO (1:LARGO-MOTIVO-ANULACION)
             DELIMITED BY SIZE
             ' -- ANULADA POR USUARIO ' DELIMITED BY SIZE
             ANU-USUARIO-ID DELIMITED BY SIZE
             ' EL ' DELIMITED BY SIZE
             ANU-FECHA DELIMITED BY SIZE
             INTO VTA-MOTIVO-ANULACION.

*----------------------------------------------------------------*
* CARTERASERVICE.AJUSTARPORANULACION -- SI LA VENTA ERA A
* CREDITO Y TIENE CARTERA ABIERTA, EL SALDO PENDIENTE SE LLEVA A
* CERO DE UNA SOLA VEZ (SIN IMPORTAR CUANTO SE HABIA ABONADO,
* SIC-0071) Y QUEDA UN MOVIMIENTO TIPO AJUSTE.
*----------------------------------------------------------------*
 5000-AJUSTAR-CARTERA.
     MOVE VTA-ID TO CAR-VENTA-ID.
     READ CARTERA KEY IS CAR-VENTA-ID
         INVALID KEY GO TO 5000-FIN
     END-READ.
     IF CAR-SALDO-CANCELADO
         GO TO 5000-FIN
     END-IF.
     ADD 1 TO CONTADOR-CARMOV.
     MOVE CONTADOR-CARMOV      TO CMV-ID.
     MOVE CAR-ID               TO CMV-CARTERA-ID.
     SET CMV-ES-AJUSTE         TO TRUE.
     MOVE CAR-SALDO            TO CMV-MONTO.
     MOVE ANU-USUARIO-ID       TO CMV-USUARIO-ID.
     MOVE 'CASTIGO POR ANULACION DE VENTA' TO CMV-OBSERVACION.
     MOVE ANU-FECHA            TO CMV-FECHA-AAAAMMDD.
     MOVE ZERO                 TO CMV-FECHA-HHMMSS.
     WRITE CMV-REGISTRO.

     MOVE ZERO TO CAR-SALDO.
     MOVE ANU-FECHA TO CAR-ULT-ACTUAL-FECHA.
     MOVE ZERO TO CAR-ULT-ACTUAL-HORA.
     REWRITE CAR-REGISTRO INVALID KEY GO TO 8300-ERROR-CARTERA.
 5000-FIN.
     EXIT.

*----------------------------------------------------------------*
* CAPITALSERVICE.REVERTIRVENTA -- LA VENTA AL CONTADO REVIERTE
* EL MONTO REAL QUE HABIA ENTRADO A CAJA; LA VENTA A CREDITO SIN
* ABONOS NUNCA MOVIO CAJA, ASI QUE SU REVERSA ES SOLO DE
* CONSTANCIA (MONTO REAL CERO, TICKET SIC-0066).
*----------------------------------------------------------------*
 6000-REVERTIR-CAPITAL.
     IF VTA-TOTAL = ZERO
         GO TO 6000-SALIDA
     END-IF.
     ADD 1 TO CONTADOR-CAPMOV.
     MOVE CONTADOR-CAPMOV      TO CAP-ID.
     SET CAP-ORIGEN-VENTA      TO TRUE.
     MOVE VTA-ID               TO CAP-REFERENCIA-ID.
     COMPUTE MONTO-REVERSA-CAPITAL ROUNDED = ZERO - VTA-TOTAL.
     MOVE MONTO-REVERSA-CAPITAL TO CAP-MONTO-TOTAL.
     IF VTA-ES-CREDITO
         MOVE ZERO             TO CAP-MONTO-REAL
         SET CAP-ES-CREDITO-SI TO TRUE
     ELSE
         MOVE MONTO-REVERSA-CAPITAL TO CAP-MONTO-REAL
         SET CAP-ES-CREDITO-NO TO TRUE
     END-IF.
     MOVE SPACES               TO CAP-DESCRIPCION.
     STRING 'ANULACION VENTA #' VTA-ID DELIMITED BY SIZE
             INTO CAP-DESCRIPCION.
     MOVE ANU-FECHA            TO CAP-CREADO-FECHA.
     MOVE ZERO                 TO CAP-CREADO-HORA.
     MOVE ANU-USUARIO-ID       TO CAP-USUARIO-ID.
     WRITE CAP-REGISTRO.
 6000-SALIDA.
     EXIT.

 9000-CERRAR-ARCHIVOS.
     CLOSE ANULA-TRANSACCION.
     CLOSE VENTA.
     CLOSE DETALLE-VENTA.
     CLOSE PRODUCTO.
     CLOSE KARDEX.
     CLOSE CARTERA.
     CLOSE CARTERA-MOVIMIENTO.
     CLOSE CAPITAL-MOVIMIENTO.

 8100-ERROR-PRODUCTO.
     DISPLAY 'SICL4OP3 - NO SE PUDO LEER O GRABAR PRODUCTO'.
     GO TO 2000-LOOP.

 8200-ERROR-VENTA.
     DISPLAY 'SICL4OP3 - NO SE PUDO GRABAR VENTA'.
     GO TO 1000-LEER-TRANSACCION.

 8300-ERROR-CARTERA.
     DISPLAY 'SICL4OP3 - NO SE PUDO GRABAR CARTERA'.
     GO TO 5000-FIN.
