*----------------------------------------------------------------*
* PROGRAM-ID.   SICLCRE2
* PURPOSE.      SICOIL - UTILITARIO DE INICIALIZACION.  CREA
*               VACIOS LOS ARCHIVOS DE VENTA, DETALLE-VENTA,
*               CLIENTE, CARTERA Y CARTERA-MOVIMIENTO LA PRIMERA
*               VEZ QUE SE INSTALA EL SISTEMA EN UN EQUIPO
*               NUEVO.  SE CORRE UNA SOLA VEZ.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICLCRE2.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   AUGUST 1996.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL, SOLO VENTA Y
*                                CLIENTE.
*   19970301  M.SOTO  SIC-0008  SE AGREGA CARTERA.
*   19970301  M.SOTO  SIC-0009  SE AGREGA DETALLE-VENTA.
*   19970301  M.SOTO  SIC-0011  SE AGREGA CARTERA-MOVIMIENTO.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT VENTA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS VTA-ID.

     SELECT DETALLE-VENTA ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL.

     SELECT CLIENTE ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CLI-ID.

     SELECT CARTERA ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS CAR-ID
         ALTERNATE RECORD KEY IS CAR-VENTA-ID WITH DUPLICATES
         ALTERNATE RECORD KEY IS CAR-CLIENTE-ID WITH DUPLICATES.

     SELECT CARTERA-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.
 FD  VENTA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "VENTA.DAT".
     COPY SICL-VENTA.

 FD  DETALLE-VENTA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "DETVTA.DAT".
     COPY SICL-DETVTA.

 FD  CLIENTE
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CLIENTE.DAT".
     COPY SICL-CLIENTE.

 FD  CARTERA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARTERA.DAT".
     COPY SICL-CARTERA.

 FD  CARTERA-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CARMOV.DAT".
     COPY SICL-CARMOV.

 WORKING-STORAGE SECTION.

 PROCEDURE DIVISION.
 0100-CREAR-ARCHIVOS.
     OPEN OUTPUT VENTA.
     OPEN OUTPUT DETALLE-VENTA.
     OPEN OUTPUT CLIENTE.
     OPEN OUTPUT CARTERA.
     OPEN OUTPUT CARTERA-MOVIMIENTO.
     CLOSE VENTA.
     CLOSE DETALLE-VENTA.
     CLOSE CLIENTE.
     CLOSE CARTERA.
     CLOSE CARTERA-MOVIMIENTO.
     GOBACK.
