*----------------------------------------------------------------*
* PROGRAM-ID.   MENU4SICL
* PURPOSE.      SICOIL - PROGRAMA PRINCIPAL DEL CICLO BATCH.
*               LLAMA EN ORDEN A LOS UTILITARIOS DE
*               INICIALIZACION (SOLO LA PRIMERA VEZ) Y A LOS
*               CINCO PROGRAMAS DE POSTEO DEL DIA.  REEMPLAZA
*               EL MENU INTERACTIVO DEL SISTEMA DE BODEGA
*               ANTERIOR -- SICOIL SE CORRE DE NOCHE SIN
*               OPERADOR, ASI QUE AQUI NO HAY PANTALLA.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     MENU4SICL.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   AUGUST 1996.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL.  NACE DEL
*                                MENU INTERACTIVO DEL SISTEMA DE
*                                BODEGA ANTERIOR, CONVERTIDO A
*                                UNA SOLA CADENA DE CALL EN
*                                LOTE PARA CORRER SIN OPERADOR.
*   19970301  M.SOTO  SIC-0008  SE AGREGA LA LLAMADA A SICL4OP4
*                                (ABONOS E INYECCION DE CAPITAL).
*   19970301  M.SOTO  SIC-0009  SE AGREGA LA LLAMADA A SICL4OP3
*                                (ANULACION DE VENTA).
*   19971002  M.SOTO  SIC-0017  SE AGREGA LA LLAMADA A SICL4OP5
*                                (INFORMES DE CIERRE DEL DIA).
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO -- SIN
*                                CAMBIOS DE LAYOUT, SOLO SE
*                                VERIFICO EL PASO DE FECHAS.
*   20020610  J.PENA  SIC-0038  SE AGREGA EL UPSI-0 DE PRIMERA
*                                INSTALACION PARA LLAMAR A LOS
*                                UTILITARIOS SICLCRE2/SICLCRE3
*                                SOLO CUANDO CORRESPONDE.
*   20120618  J.PENA  SIC-0082  SE RENOMBRAN LAS VARIABLES DE
*                                TRABAJO SIN EL PREFIJO GENERICO
*                                W1-, POR NOMBRE DE SIGNIFICADO.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS SW-PRIMERA-INSTALACION
         ON STATUS IS PRIMERA-INSTALACION
         OFF STATUS IS INSTALACION-NORMAL.

 DATA DIVISION.
 WORKING-STORAGE SECTION.
*----------------------------------------------------------------*
* ORDEN DE CORRIDA DEL CICLO BATCH DIARIO.  CADA PROGRAMA
* CONSUME SU PROPIO ARCHIVO DE TRANSACCIONES Y ACTUALIZA LOS
* MAESTROS/LIBROS ANTES DE QUE CORRA EL SIGUIENTE.
*----------------------------------------------------------------*
 01  PASO-ACTUAL-CORRIDA         PIC X(30) VALUE SPACES.
     03  FILLER                  PIC X(10) VALUE SPACES.
 77  CANTIDAD-PASOS-CORRIDA      PIC 9(2) COMP VALUE ZERO.

*----------------------------------------------------------------*
* FECHA Y HORA DE ARRANQUE DE LA CORRIDA, TOMADA DEL RELOJ DEL
* EQUIPO Y USADA SOLO PARA EL ENCABEZADO DEL LOG DE OPERACION
* (VER PASO-ACTUAL-CORRIDA ARRIBA).
*----------------------------------------------------------------*
 01  FECHA-INICIO-CORRIDA        PIC 9(8) VALUE ZERO.
 01  FECHA-INICIO-CORRIDA-R REDEFINES FECHA-INICIO-CORRIDA.
     03  FECHA-INICIO-AAAA       PIC 9(4).
     03  FECHA-INICIO-MM         PIC 9(2).
     03  FECHA-INICIO-DD         PIC 9(2).
 01  HORA-INICIO-CORRIDA         PIC 9(6) VALUE ZERO.
 01  HORA-INICIO-CORRIDA-R REDEFINES HORA-INICIO-CORRIDA.
     03  HORA-INICIO-HH          PIC 9(2).
     03  HORA-INICIO-MM          PIC 9(2).
     03  HORA-INICIO-SS          PIC 9(2).
 01  PASOS-EJECUTADOS-ED         PIC 9(2) VALUE ZERO.
 01  PASOS-EJECUTADOS-ED-R REDEFINES PASOS-EJECUTADOS-ED.
     03  FILLER                  PIC 9(2).

 PROCEDURE DIVISION.
 0100-INICIO.
     PERFORM 0150-SELLAR-FECHA-HORA.
     IF PRIMERA-INSTALACION
         PERFORM 0200-INICIALIZAR-ARCHIVOS
     END-IF.
     PERFORM 1000-POSTEAR-INVENTARIO.
     PERFORM 2000-POSTEAR-VENTAS.
     PERFORM 3000-POSTEAR-ANULACIONES.
     PERFORM 4000-POSTEAR-ABONOS.
     PERFORM 5000-IMPRIMIR-INFORMES.
     GOBACK.

 0150-SELLAR-FECHA-HORA.
     ACCEPT FECHA-INICIO-CORRIDA FROM DATE.
     ACCEPT HORA-INICIO-CORRIDA FROM TIME.
     DISPLAY 'MENU4SICL - INICIO CORRIDA ' FECHA-INICIO-CORRIDA
             ' ' HORA-INICIO-CORRIDA.

*----------------------------------------------------------------*
* SOLO SE CORRE EN LA INSTALACION DE UN EQUIPO NUEVO (UPSI-0
* ENCENDIDO EN EL JCL/PROCEDIMIENTO DE ARRANQUE).  DEJA LOS
* MAESTROS Y LIBROS EN CERO REGISTROS.
*----------------------------------------------------------------*
 0200-INICIALIZAR-ARCHIVOS.
     MOVE 'SICLCRE3 - MAESTROS DE INVENTARIO' TO
             PASO-ACTUAL-CORRIDA.
     CALL 'SICLCRE3'.
     MOVE 'SICLCRE2 - MAESTROS DE VENTA' TO PASO-ACTUAL-CORRIDA.
     CALL 'SICLCRE2'.

 1000-POSTEAR-INVENTARIO.
     MOVE 'SICL4OP1 - ENTRADAS DE INVENTARIO' TO
             PASO-ACTUAL-CORRIDA.
     CALL 'SICL4OP1'.

 2000-POSTEAR-VENTAS.
     MOVE 'SICL4OP2 - VENTAS' TO PASO-ACTUAL-CORRIDA.
     CALL 'SICL4OP2'.

 3000-POSTEAR-ANULACIONES.
     MOVE 'SICL4OP3 - ANULACION DE VENTAS' TO PASO-ACTUAL-CORRIDA.
     CALL 'SICL4OP3'.

 4000-POSTEAR-ABONOS.
     MOVE 'SICL4OP4 - ABONOS E INYECCION DE CAPITAL'
             TO PASO-ACTUAL-CORRIDA.
     CALL 'SICL4OP4'.

 5000-IMPRIMIR-INFORMES.
     MOVE 'SICL4OP5 - CIERRE DE CAJA Y CARTERA' TO
             PASO-ACTUAL-CORRIDA.
     CALL 'SICL4OP5'.
