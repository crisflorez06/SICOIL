*----------------------------------------------------------------*
* PROGRAM-ID.   SICL4OP1
* PURPOSE.      SICOIL - POSTEO DE ENTRADAS DE INVENTARIO
*               (COMPRAS A PROVEEDOR, LOTES NUEVOS, REPOSICION
*               DE LOTE EXISTENTE) Y SU CONTRAPARTIDA DE CAJA.
*----------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     SICL4OP1.
 AUTHOR.         M. SOTO.
 INSTALLATION.   PAPELERIA SICOIL - AREA SISTEMAS.
 DATE-WRITTEN.   AUGUST 1996.
 DATE-COMPILED.
 SECURITY.       USO INTERNO SICOIL. NO DISTRIBUIR.
*----------------------------------------------------------------*
*   HISTORIA DE CAMBIOS
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19960812  M.SOTO  SIC-0001  VERSION ORIGINAL. NACE DE LA
*                                OPCION 1 (INGRESO DE FACTURA
*                                DE COMPRA) DEL SISTEMA DE
*                                BODEGA ANTERIOR.
*   19961030  M.SOTO  SIC-0003  SE REEMPLAZA LA PANTALLA DE
*                                CAPTURA POR LECTURA DE
*                                TRANSACCIONES (ARCHIVO
*                                ENTRADA-COMPRA), PARA CORRER
*                                DE NOCHE SIN OPERADOR.
*   19970301  M.SOTO  SIC-0007  SE AGREGA POSTEO A KARDEX CON
*                                KDX-USUARIO-ID.
*   19970905  M.SOTO  SIC-0014  SE AGREGA POSTEO A CAPITAL-
*                                MOVIMIENTO (SALIDA DE CAJA POR
*                                LA COMPRA).
*   19981130  M.SOTO  SIC-0019  AJUSTE FIN DE SIGLO EN TODAS
*                                LAS FECHAS AAAAMMDD.
*   20030227  J.PENA  SIC-0044  SE AGREGA EL CASO DE ENTRADA A
*                                LOTE EXISTENTE CON COSTO
*                                DISTINTO (ABRE LOTE NUEVO EN
*                                VEZ DE MEZCLAR COSTOS).
*   20110809  J.PENA  SIC-0071  SE DOCUMENTA EL RIESGO DEL
*                                CORRELATIVO POR CONTEO (VER
*                                PARRAFO 1500) -- SE MANTIENE
*                                POR SER EL MISMO METODO USADO
*                                EN TODOS LOS PROGRAMAS SICL.
*   20120618  J.PENA  SIC-0080  SE AGREGAN RANGOS PERFORM...THRU
*                                DONDE EL PARRAFO SALTABA A UN
*                                HERMANO -FIN CON GO TO, Y SE
*                                RENOMBRA LA VARIABLE DE TRABAJO
*                                SIN EL PREFIJO GENERICO W-.
*----------------------------------------------------------------*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ENTRADA-COMPRA ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ENTRADA-COMPRA.

     SELECT PRODUCTO ASSIGN TO DISK
         ORGANIZATION IS INDEXED
         ACCESS MODE IS DYNAMIC
         RECORD KEY IS PROD-ID
         ALTERNATE RECORD KEY IS PROD-NOMBRE WITH DUPLICATES
         FILE STATUS IS FS-PRODUCTO.

     SELECT KARDEX ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-KARDEX.

     SELECT CAPITAL-MOVIMIENTO ASSIGN TO DISK
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CAPITAL-MOVIMIENTO.

 DATA DIVISION.
 FILE SECTION.
 FD  ENTRADA-COMPRA
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "ENTCOMPR.DAT".
 01  ECM-REGISTRO.
     03  ECM-PRODUCTO-ID             PIC 9(9).
*        CERO = LOTE NUEVO (PRODUCTO NUNCA COMPRADO ANTES).
     03  ECM-NOMBRE                  PIC X(150).
     03  ECM-CANTIDAD                PIC S9(7).
     03  ECM-PRECIO-COSTO            PIC S9(7)V99.
     03  ECM-CANTIDAD-POR-CAJAS      PIC 9(5).
     03  ECM-USUARIO-ID              PIC 9(9).
     03  ECM-COMENTARIO              PIC X(500).
     03  ECM-FECHA                   PIC 9(8).
     03  FILLER                      PIC X(10).

 FD  PRODUCTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "PRODUCTO.DAT".
     COPY SICL-PRODUCTO.

 FD  KARDEX
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "KARDEX.DAT".
     COPY SICL-KARDEX.

 FD  CAPITAL-MOVIMIENTO
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "CAPMOV.DAT".
     COPY SICL-CAPMOV.

 WORKING-STORAGE SECTION.
 01  FS-ENTRADA-COMPRA           PIC X(2) VALUE SPACES.
     88  FS-ENTCOMPR-OK              VALUE '00'.
     88  FS-ENTCOMPR-EOF              VALUE '10'.
 01  FS-PRODUCTO                 PIC X(2) VALUE SPACES.
     88  FS-PRODUCTO-OK               VALUE '00'.
     88  FS-PRODUCTO-NO-EXISTE        VALUE '23'.
 01  FS-KARDEX                   PIC X(2) VALUE SPACES.
     88  FS-KARDEX-OK                 VALUE '00'.
 01  FS-CAPITAL-MOVIMIENTO       PIC X(2) VALUE SPACES.
     88  FS-CAPMOV-OK                 VALUE '00'.

 77  CONTADOR-PRODUCTO           PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-KARDEX             PIC 9(9) COMP VALUE ZERO.
 77  CONTADOR-CAPMOV             PIC 9(9) COMP VALUE ZERO.
 77  CANTIDAD-LEIDA               PIC 9(9) COMP VALUE ZERO.
 77  CANTIDAD-RECHAZADA           PIC 9(9) COMP VALUE ZERO.

 01  MONTO-COMPRA-CAJA            PIC S9(9)V99 VALUE ZERO.
*    VISTA EMPAQUETADA DE MONTO-COMPRA-CAJA PARA EL COMPUTE DE
*    CAP-MONTO-TOTAL/CAP-MONTO-REAL, DOCUMENTADA EN SIC-0014.
 01  MONTO-COMPRA-CAJA-R REDEFINES MONTO-COMPRA-CAJA.
     03  FILLER                  PIC S9(9)V99.

 PROCEDURE DIVISION.
*----------------------------------------------------------------*
* PARRAFO PRINCIPAL -- ABRE ARCHIVOS, FIJA CORRELATIVOS Y
* PROCESA EL ARCHIVO DE TRANSACCIONES HASTA FIN.
*----------------------------------------------------------------*
 0100-INICIO.
     PERFORM 0200-ABRIR-ARCHIVOS.
     PERFORM 0300-FIJAR-CORRELATIVOS.
     PERFORM 1000-LEER-TRANSACCION THRU 1000-FIN.
     PERFORM 9000-CERRAR-ARCHIVOS.
     GOBACK.

 0200-ABRIR-ARCHIVOS.
     OPEN INPUT ENTRADA-COMPRA.
     OPEN I-O PRODUCTO.
     OPEN EXTEND KARDEX.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

*----------------------------------------------------------------*
* SE FIJAN LOS CORRELATIVOS CONTANDO LOS REGISTROS YA
* EXISTENTES EN CADA ARCHIVO -- MISMO METODO QUE USABA EL
* SISTEMA DE BODEGA ANTERIOR PARA NUMERAR FACTURAS (VER
* SIC-0071 -- QUEDA COMO RIESGO CONOCIDO SI EL PROCESO CAE A
* MITAD DE CAMINO).
*----------------------------------------------------------------*
 0300-FIJAR-CORRELATIVOS.
     PERFORM 0310-CONTAR-PRODUCTO THRU 0310-FIN.
     PERFORM 0320-CONTAR-KARDEX THRU 0320-FIN.
     PERFORM 0330-CONTAR-CAPMOV THRU 0330-FIN.

 0310-CONTAR-PRODUCTO.
     MOVE ZERO TO CONTADOR-PRODUCTO.
     CLOSE PRODUCTO.
     OPEN INPUT PRODUCTO.
 0310-LOOP.
     READ PRODUCTO NEXT RECORD AT END GO TO 0310-FIN.
     ADD 1 TO CONTADOR-PRODUCTO.
     GO TO 0310-LOOP.
 0310-FIN.
     CLOSE PRODUCTO.
     OPEN I-O PRODUCTO.

 0320-CONTAR-KARDEX.
     MOVE ZERO TO CONTADOR-KARDEX.
     CLOSE KARDEX.
     OPEN INPUT KARDEX.
 0320-LOOP.
     READ KARDEX NEXT RECORD AT END GO TO 0320-FIN.
     ADD 1 TO CONTADOR-KARDEX.
     GO TO 0320-LOOP.
 0320-FIN.
     CLOSE KARDEX.
     OPEN EXTEND KARDEX.

 0330-CONTAR-CAPMOV.
     MOVE ZERO TO CONTADOR-CAPMOV.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN INPUT CAPITAL-MOVIMIENTO.
 0330-LOOP.
     READ CAPITAL-MOVIMIENTO NEXT RECORD AT END GO TO 0330-FIN.
     ADD 1 TO CONTADOR-CAPMOV.
     GO TO 0330-LOOP.
 0330-FIN.
     CLOSE CAPITAL-MOVIMIENTO.
     OPEN EXTEND CAPITAL-MOVIMIENTO.

*----------------------------------------------------------------*
* CICLO PRINCIPAL -- UNA TRANSACCION POR ENTRADA DE MERCADERIA.
*----------------------------------------------------------------*
 1000-LEER-TRANSACCION.
     READ ENTRADA-COMPRA AT END GO TO 1000-FIN.
     ADD 1 TO CANTIDAD-LEIDA.
     IF ECM-CANTIDAD NOT GREATER THAN ZERO
         ADD 1 TO CANTIDAD-RECHAZADA
         GO TO 1000-LEER-TRANSACCION
     END-IF.
     IF ECM-PRODUCTO-ID = ZERO
         PERFORM 2000-PRODUCTO-NUEVO
     ELSE
         PERFORM 2500-BUSCAR-LOTE
     END-IF.
     GO TO 1000-LEER-TRANSACCION.
 1000-FIN.
     EXIT.

*----------------------------------------------------------------*
* PRODUCTOSERVICE -- LOTE NUEVO (PRIMERA COMPRA DE ESTE
* PRODUCTO).  KARDEX-SERVICE.REGISTRARSTOCKINICIAL: EL STOCK
* YA QUEDA GRABADO EN EL PROPIO ALTA, EL KARDEX SOLO DEJA
* CONSTANCIA.
*----------------------------------------------------------------*
 2000-PRODUCTO-NUEVO.
     ADD 1 TO CONTADOR-PRODUCTO.
     MOVE CONTADOR-PRODUCTO   TO PROD-ID.
     MOVE ECM-NOMBRE          TO PROD-NOMBRE.
     MOVE ECM-PRECIO-COSTO    TO PROD-PRECIO-COMPRA.
     MOVE ECM-CANTIDAD-POR-CAJAS TO PROD-CANTIDAD-POR-CAJAS.
     MOVE ECM-CANTIDAD        TO PROD-STOCK.
     MOVE ECM-FECHA           TO PROD-FECHA-REGISTRO.
     WRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.
     PERFORM 5000-ESCRIBIR-KARDEX-ENTRADA.
     PERFORM 6000-POSTEAR-CAPITAL-COMPRA THRU 6000-SALIDA.

*----------------------------------------------------------------*
* SE BUSCA EL LOTE INDICADO POR EL COMPROBANTE DE COMPRA.  SI
* EL COSTO DE LA TRANSACCION ES IGUAL AL COSTO DEL LOTE SE
* REPONE EL MISMO LOTE (REGISTRARENTRADAEXISTENTE); SI ES
* DISTINTO SE ABRE UN LOTE NUEVO CON ESE COSTO -- NUNCA SE
* MEZCLAN COSTOS DE DOS COMPRAS DISTINTAS (REGLA DE NEGOCIO
* "NEW-COST LOT SPLIT").
*----------------------------------------------------------------*
 2500-BUSCAR-LOTE.
     MOVE ECM-PRODUCTO-ID TO PROD-ID.
     READ PRODUCTO
         INVALID KEY GO TO 8100-ERROR-PRODUCTO
     END-READ.
     IF ECM-PRECIO-COSTO = PROD-PRECIO-COMPRA
         PERFORM 3000-ENTRADA-LOTE-EXISTENTE
     ELSE
         PERFORM 4000-ENTRADA-NUEVO-COSTO
     END-IF.

 3000-ENTRADA-LOTE-EXISTENTE.
     ADD ECM-CANTIDAD TO PROD-STOCK.
     REWRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.
     PERFORM 5000-ESCRIBIR-KARDEX-ENTRADA.
     PERFORM 6000-POSTEAR-CAPITAL-COMPRA THRU 6000-SALIDA.

 4000-ENTRADA-NUEVO-COSTO.
     ADD 1 TO CONTADOR-PRODUCTO.
     MOVE CONTADOR-PRODUCTO      TO PROD-ID.
     MOVE ECM-NOMBRE             TO PROD-NOMBRE.
     MOVE ECM-PRECIO-COSTO       TO PROD-PRECIO-COMPRA.
     MOVE ECM-CANTIDAD-POR-CAJAS TO PROD-CANTIDAD-POR-CAJAS.
     MOVE ECM-CANTIDAD           TO PROD-STOCK.
     MOVE ECM-FECHA              TO PROD-FECHA-REGISTRO.
     WRITE PROD-REGISTRO INVALID KEY GO TO 8100-ERROR-PRODUCTO.
     PERFORM 5000-ESCRIBIR-KARDEX-ENTRADA.
     PERFORM 6000-POSTEAR-CAPITAL-COMPRA THRU 6000-SALIDA.

 5000-ESCRIBIR-KARDEX-ENTRADA.
     ADD 1 TO CONTADOR-KARDEX.
     MOVE CONTADOR-KARDEX     TO KDX-ID.
     MOVE PROD-ID             TO KDX-PRODUCTO-ID.
     MOVE ECM-USUARIO-ID      TO KDX-USUARIO-ID.
     MOVE ECM-CANTIDAD        TO KDX-CANTIDAD.
     SET KDX-ES-ENTRADA       TO TRUE.
     MOVE ECM-COMENTARIO      TO KDX-COMENTARIO.
     MOVE ECM-FECHA           TO KDX-FECHA-REGISTRO.
     WRITE KDX-REGISTRO.

*----------------------------------------------------------------*
* CAPITALSERVICE.REGISTRARINGRESOINVENTARIO -- LA COMPRA SALE
* DE CAJA DE INMEDIATO.  SI EL MONTO QUEDA EN CERO NO SE
* POSTEA NADA (REGLA DE NEGOCIO DEL SERVICIO ORIGINAL).
*----------------------------------------------------------------*
 6000-POSTEAR-CAPITAL-COMPRA.
     COMPUTE MONTO-COMPRA-CAJA ROUNDED =
         ZERO - (ECM-PRECIO-COSTO * ECM-CANTIDAD).
     IF MONTO-COMPRA-CAJA = ZERO
         GO TO 6000-SALIDA
     END-IF.
     ADD 1 TO CONTADOR-CAPMOV.
     MOVE CONTADOR-CAPMOV     TO CAP-ID.
     SET CAP-ORIGEN-COMPRA    TO TRUE.
     MOVE PROD-ID             TO CAP-REFERENCIA-ID.
     MOVE MONTO-COMPRA-CAJA   TO CAP-MONTO-TOTAL.
     MOVE MONTO-COMPRA-CAJA   TO CAP-MONTO-REAL.
     SET CAP-ES-CREDITO-NO    TO TRUE.
     MOVE ECM-COMENTARIO      TO CAP-DESCRIPCION.
     MOVE ECM-FECHA           TO CAP-CREADO-FECHA.
     MOVE ZERO                TO CAP-CREADO-HORA.
     MOVE ECM-USUARIO-ID      TO CAP-USUARIO-ID.
     WRITE CAP-REGISTRO.
 6000-SALIDA.
     EXIT.

 9000-CERRAR-ARCHIVOS.
     CLOSE ENTRADA-COMPRA.
     CLOSE PRODUCTO.
     CLOSE KARDEX.
     CLOSE CAPITAL-MOVIMIENTO.

 8100-ERROR-PRODUCTO.
     DISPLAY 'SICL4OP1 - NO SE PUDO LEER O GRABAR PRODUCTO'.
     GO TO 1000-LEER-TRANSACCION.
