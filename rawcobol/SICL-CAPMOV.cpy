*----------------------------------------------------------------*
*  SICL-CAPMOV.CPY
*----------------------------------------------------------------*
*  LIBRO DE MOVIMIENTOS DE CAPITAL (POSICION DE CAJA).  UN
*  REGISTRO POR CADA EVENTO QUE AFECTA CAJA: COMPRA DE
*  MERCADERIA, VENTA AL CONTADO, VENTA A CREDITO (SIN MOVER
*  CAJA TODAVIA), ABONO DE CARTERA, INYECCION DE CAPITAL DEL
*  DUENO Y REVERSA POR ANULACION DE VENTA.  ARCHIVO SOLO DE
*  ESCRITURA, ORGANIZATION IS SEQUENTIAL, SIN LLAVE.
*----------------------------------------------------------------*
*  HISTORIA DE CAMBIOS DEL COPY
*
*   FECHA     PROG.   TICKET    DESCRIPCION
*   --------  ------  --------  ------------------------------
*   19970301  M.SOTO  SIC-0012  VERSION ORIGINAL.
*   19970905  M.SOTO  SIC-0014  SE SEPARA MONTO TOTAL DE MONTO
*                                REAL PARA QUE LA VENTA A
*                                CREDITO NO INFLE LA CAJA.
*   20020610  J.PENA  SIC-0038  SE AGREGA REVERSA POR ANULACION
*                                DE VENTA (ORIGEN VENTA, MONTO
*                                NEGATIVO).
*   20080302  J.PENA  SIC-0063  SE AGREGA ORIGEN INYECCION PARA
*                                APORTES DE CAPITAL DEL DUENO.
*----------------------------------------------------------------*
 01  CAP-REGISTRO.
     03  CAP-ID                      PIC 9(9).
     03  CAP-ORIGEN                  PIC X(8).
         88  CAP-ORIGEN-COMPRA           VALUE 'COMPRA  '.
         88  CAP-ORIGEN-VENTA            VALUE 'VENTA   '.
         88  CAP-ORIGEN-INYECCION        VALUE 'INYECCIO'.
     03  CAP-REFERENCIA-ID           PIC 9(9).
*        MONTO ECONOMICO COMPLETO DEL EVENTO (CON SIGNO). PARA
*        UNA VENTA A CREDITO ES EL TOTAL DE LA VENTA AUNQUE NO
*        HAYA ENTRADO PLATA TODAVIA.
     03  CAP-MONTO-TOTAL             PIC S9(9)V99.
*        PLATA QUE REALMENTE ENTRO O SALIO DE CAJA HOY. EN UNA
*        VENTA A CREDITO ES CERO HASTA QUE HAYA UN ABONO.
     03  CAP-MONTO-REAL              PIC S9(9)V99.
     03  CAP-ES-CREDITO              PIC X(1).
         88  CAP-ES-CREDITO-SI           VALUE 'Y'.
         88  CAP-ES-CREDITO-NO           VALUE 'N'.
     03  CAP-DESCRIPCION             PIC X(500).
     03  CAP-CREADO-EN               PIC 9(14).
     03  CAP-CREADO-EN-R REDEFINES CAP-CREADO-EN.
         05  CAP-CREADO-FECHA        PIC 9(8).
         05  CAP-CREADO-HORA         PIC 9(6).
     03  CAP-USUARIO-ID              PIC 9(9).
*        RESGUARDO DE CRECIMIENTO.
     03  FILLER                      PIC X(10).
